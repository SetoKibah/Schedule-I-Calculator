000100*================================================================         
000200* DLRMTCH  -  DEALER MATCH AND PROFIT SUPPLEMENT                          
000300*                                                                         
000400* READS ONE PRODUCT PARAMETER RECORD (NAME PLUS EFFECT LIST) AND          
000500* THE DEALER MASTER FILE; SCORES EVERY DEALER AGAINST THE PRODUCT,        
000600* RANKS BY SCORE, AND APPENDS A PROFIT ESTIMATE FOR EACH DEALER           
000700* AT A STANDARD QUANTITY (CALLS DLRPROF - SEE THAT PROGRAM).              
000800*================================================================         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     DLRMTCH.                                                 
001100 AUTHOR.         C RUIZ.                                                  
001200 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001300 DATE-WRITTEN.   06/11/90.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       NON-CONFIDENTIAL.                                        
001600*----------------------------------------------------------------         
001700* MAINTENANCE LOG                                                         
001800* DATE       BY    TICKET   DESCRIPTION                                   
001900* ---------- ----- -------- ---------------------------------             
002000* 06/11/90   CRUZ  INI-005  ORIGINAL CODING - DEALER MATCH RPT    DLM00001
002100* 03/08/94   PSIL  REQ-0198 ADDED PROFIT SUPPLEMENT PER DEALER    DLM00002
002200* 01/05/99   ATOR  Y2K-008  Y2K REVIEW - NO DATE FIELDS IN USE    DLM00003
002300* 10/17/00   LFUE  REQ-0301 SCORE FORMULA RE-WEIGHTED PER MKTG    DLM00004
002400* 02/14/05   NVAS  REQ-0408 LOCATN/MARKUP/MAXQTY ADDED TO RPT     DLM00005
002500* 06/01/05   NVAS  REQ-0415 MARKUP DEFAULT OF 20.00 NOW APPLIED   DLM00006
002600*----------------------------------------------------------------         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-4341.                                               
003000 OBJECT-COMPUTER. IBM-4341.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT PRODPARM ASSIGN TO "PRODPARM"                                 
003600         ORGANIZATION IS LINE SEQUENTIAL.                                 
003700     SELECT DLRMAST ASSIGN TO "DLRMAST"                                   
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900     SELECT DLRRPT ASSIGN TO "DLRRPT"                                     
004000         ORGANIZATION IS LINE SEQUENTIAL.                                 
004100*----------------------------------------------------------------         
004200 DATA DIVISION.                                                           
004300 FILE SECTION.                                                            
004400 FD  PRODPARM                                                             
004500     LABEL RECORD IS STANDARD.                                            
004600 01  PP-RECORD-IN.                                                        
004700     05  PP-PRODUCT-NAME     PIC X(30).                                   
004800     05  PP-PRODUCT-VALUE    PIC 9(05).                                   
004900     05  PP-EFFECT-COUNT     PIC 9(02).                                   
005000     05  PP-EFFECT-NAME OCCURS 8 TIMES  PIC X(20).                        
005100     05  FILLER              PIC X(08).                                   
005200 FD  DLRMAST                                                              
005300     LABEL RECORD IS STANDARD.                                            
005400 01  DM-RECORD.                                                           
005500     05  DM-NAME             PIC X(30).                                   
005600     05  DM-REGION           PIC X(20).                                   
005700     05  DM-LOCATION         PIC X(30).                                   
005800     05  DM-STANDARDS        PIC X(15).                                   
005900     05  DM-MARKUP-PCT       PIC 9(03)V99.                                
006000     05  DM-INITIAL-BUYIN    PIC 9(07).                                   
006100     05  DM-ASSIGN-CUSTS     PIC 9(03).                                   
006200     05  DM-MAX-QUANTITY     PIC 9(05).                                   
006300     05  DM-PREF-EFX-COUNT   PIC 9(02).                                   
006400     05  DM-PREF-EFX OCCURS 8 TIMES  PIC X(20).                           
006500 FD  DLRRPT                                                               
006600     LABEL RECORD IS STANDARD.                                            
006700 01  RP-LINE                 PIC X(132).                                  
006800*----------------------------------------------------------------         
006900 WORKING-STORAGE SECTION.                                                 
007000 01  W1-EOF-SWITCHES.                                                     
007100     05  W1-SW-DLRMAST-EOF   PIC 9      COMP.                             
007200         88  W1-DLRMAST-EOF         VALUE 1.                              
007300         88  W1-DLRMAST-NOT-EOF     VALUE 0.                              
007400 01  W1-COUNTERS.                                                         
007500     05  W1-DLR-COUNT        PIC 9(05)  COMP.                             
007600     05  W1-SWAP-SW          PIC 9      COMP.                             
007700         88  W1-SWAP-MADE           VALUE 1.                              
007800         88  W1-NO-SWAP-MADE        VALUE 0.                              
007900     05  W1-MATCH-COUNT      PIC 9(02)  COMP.                             
008000*----------------------------------------------------------------         
008100* SORT/SCAN SUBSCRIPTS - 77-LEVEL SCRATCH ITEMS, NOT                      
008200* CARRIED IN THE COUNTERS GROUP ABOVE                                     
008300*----------------------------------------------------------------         
008400 77  W1-TX                   PIC 9(05)  COMP.                             
008500 77  W1-TY                   PIC 9(05)  COMP.                             
008600 77  W1-EX                   PIC 9(02)  COMP.                             
008700 77  W1-PX                   PIC 9(02)  COMP.                             
008800 01  W1-WORK-AREA.                                                        
008900     05  W2-MATCH-PCT        PIC 9(03)V99.                                
009000     05  W2-MATCH-PCT-X REDEFINES W2-MATCH-PCT                            
009100                             PIC X(05).                                   
009200     05  W2-MARKUP           PIC 9(03)V99.                                
009300     05  W2-MARKUP-X REDEFINES W2-MARKUP                                  
009400                             PIC X(05).                                   
009500     05  W2-QTY-TERM         PIC 9(03)V99.                                
009600     05  W2-SCORE            PIC 9(03)V99.                                
009700     05  W2-SCORE-X REDEFINES W2-SCORE                                    
009800                             PIC X(05).                                   
009900 01  W1-DLR-TABLE.                                                        
010000     05  W1-DLR-ENTRY OCCURS 100 TIMES                                    
010100             INDEXED BY W1-DTX.                                           
010200         10  W1-DT-NAME          PIC X(30).                               
010300         10  W1-DT-REGION        PIC X(20).                               
010400         10  W1-DT-LOCATION      PIC X(30).                               
010500         10  W1-DT-MATCH-COUNT   PIC 9(02).                               
010600         10  W1-DT-MATCH-PCT     PIC 9(03)V99.                            
010700         10  W1-DT-MARKUP        PIC 9(03)V99.                            
010800         10  W1-DT-MAX-QTY       PIC 9(05).                               
010900         10  W1-DT-SCORE         PIC 9(03)V99.                            
011000 01  W1-SWAP-ENTRY.                                                       
011100     05  W1-SW-NAME          PIC X(30).                                   
011200     05  W1-SW-REGION        PIC X(20).                                   
011300     05  W1-SW-LOCATION      PIC X(30).                                   
011400     05  W1-SW-MATCH-COUNT   PIC 9(02).                                   
011500     05  W1-SW-MATCH-PCT     PIC 9(03)V99.                                
011600     05  W1-SW-MARKUP        PIC 9(03)V99.                                
011700     05  W1-SW-MAX-QTY       PIC 9(05).                                   
011800     05  W1-SW-SCORE         PIC 9(03)V99.                                
011900 01  W1-RPT-HEAD-1           PIC X(132) VALUE                             
012000     "DEALER MATCH REPORT - RANKED BY SCORE".                             
012100 01  W1-RPT-DETAIL.                                                       
012200     05  WD-RANK             PIC ZZ9.                                     
012300     05  FILLER              PIC X(02) VALUE SPACES.                      
012400     05  WD-NAME             PIC X(30).                                   
012500     05  WD-REGION           PIC X(20).                                   
012600     05  WD-LOCATION         PIC X(20).                                   
012700     05  WD-MATCH            PIC Z9.                                      
012800     05  FILLER              PIC X(02) VALUE SPACES.                      
012900     05  WD-MATCH-PCT        PIC ZZ9.99.                                  
013000     05  FILLER              PIC X(02) VALUE SPACES.                      
013100     05  WD-MARKUP           PIC ZZ9.99.                                  
013200     05  FILLER              PIC X(02) VALUE SPACES.                      
013300     05  WD-MAX-QTY          PIC ZZZZ9.                                   
013400     05  FILLER              PIC X(02) VALUE SPACES.                      
013500     05  WD-SCORE            PIC ZZ9.99.                                  
013600     05  FILLER              PIC X(24) VALUE SPACES.                      
013700 01  W1-RPT-HEAD-2           PIC X(132) VALUE                             
013800     "PROFIT SUPPLEMENT - STANDARD QUANTITY 100 UNITS".                   
013900 01  W1-RPT-SUPP.                                                         
014000     05  WS-NAME             PIC X(30).                                   
014100     05  FILLER              PIC X(02) VALUE SPACES.                      
014200     05  WS-DLR-PRICE        PIC ZZZZZ9.99.                               
014300     05  FILLER              PIC X(02) VALUE SPACES.                      
014400     05  WS-TOT-BASE         PIC ZZZZZZZ9.99.                             
014500     05  FILLER              PIC X(02) VALUE SPACES.                      
014600     05  WS-TOT-DLR          PIC ZZZZZZZ9.99.                             
014700     05  FILLER              PIC X(02) VALUE SPACES.                      
014800     05  WS-PROFIT           PIC -ZZZZZZ9.99.                             
014900     05  FILLER              PIC X(28) VALUE SPACES.                      
015000*----------------------------------------------------------------         
015100* WORKING COPY OF DLRPROF'S LINKAGE BLOCK - DLRMTCH CALLS                 
015200* DLRPROF ONCE PER DEALER FOR THE PROFIT SUPPLEMENT BELOW                 
015300*----------------------------------------------------------------         
015400 01  L1-DLRPROF-PARM.                                                     
015500     05  L1-DLR-MARKUP-PCT   PIC 9(03)V99.                                
015600     05  L1-DLR-MARKUP-SW    PIC 9(01).                                   
015700         88  L1-MARKUP-GIVEN        VALUE 1.                              
015800         88  L1-MARKUP-ABSENT       VALUE 0.                              
015900     05  L1-BASE-VALUE       PIC 9(05).                                   
016000     05  L1-QUANTITY         PIC 9(05).                                   
016100     05  L1-DEALER-PRICE     PIC 9(07)V99.                                
016200     05  L1-TOTAL-BASE-VALUE PIC 9(09)V99.                                
016300     05  L1-TOTAL-DLR-VALUE  PIC 9(09)V99.                                
016400     05  L1-DEALER-PROFIT    PIC S9(09)V99.                               
016500*----------------------------------------------------------------         
016600 PROCEDURE DIVISION.                                                      
016700*----------------------------------------------------------------         
016800 0000-DLRMTCH-MAIN.                                                       
016900     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
017000     PERFORM 2000-SCORE-DEALERS THRU 2000-EXIT.                           
017100     PERFORM 3000-RANK-BY-SCORE THRU 3000-EXIT.                           
017200     PERFORM 4000-WRITE-MATCH-REPORT THRU 4000-EXIT.                      
017300     PERFORM 5000-PROFIT-SUPPLEMENT THRU 5000-EXIT.                       
017400     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
017500     GOBACK.                                                              
017600*----------------------------------------------------------------         
017700 1000-OPEN-FILES.                                                         
017800     OPEN INPUT PRODPARM.                                                 
017900     OPEN INPUT DLRMAST.                                                  
018000     OPEN OUTPUT DLRRPT.                                                  
018100     MOVE 0 TO W1-DLR-COUNT.                                              
018200     SET W1-DLRMAST-NOT-EOF TO TRUE.                                      
018300     READ PRODPARM                                                        
018400         AT END MOVE SPACES TO PP-PRODUCT-NAME.                           
018500 1000-EXIT.                                                               
018600     EXIT.                                                                
018700*----------------------------------------------------------------         
018800 2000-SCORE-DEALERS.                                                      
018900     PERFORM 2900-READ-DLRMAST THRU 2900-EXIT.                            
019000 2010-SCORE-LOOP.                                                         
019100     IF W1-DLRMAST-EOF                                                    
019200         GO TO 2000-EXIT.                                                 
019300     PERFORM 2020-SCORE-ONE-DEALER THRU 2020-EXIT.                        
019400     PERFORM 2900-READ-DLRMAST THRU 2900-EXIT.                            
019500     GO TO 2010-SCORE-LOOP.                                               
019600 2000-EXIT.                                                               
019700     EXIT.                                                                
019800*----------------------------------------------------------------         
019900 2900-READ-DLRMAST.                                                       
020000     READ DLRMAST                                                         
020100         AT END SET W1-DLRMAST-EOF TO TRUE.                               
020200 2900-EXIT.                                                               
020300     EXIT.                                                                
020400*----------------------------------------------------------------         
020500* RULE - MATCHING EFFECTS, MATCH PERCENTAGE AND SCORE FOR                 
020600* ONE DEALER AGAINST THE PARAMETER PRODUCT                                
020700*----------------------------------------------------------------         
020800 2020-SCORE-ONE-DEALER.                                                   
020900     MOVE 0 TO W1-MATCH-COUNT.                                            
021000     IF PP-EFFECT-COUNT = 0                                               
021100         GO TO 2040-CALC-PCT.                                             
021200     PERFORM 2030-CHECK-ONE-EFFECT THRU 2030-EXIT                         
021300         VARYING W1-EX FROM 1 BY 1                                        
021400         UNTIL W1-EX > PP-EFFECT-COUNT.                                   
021500 2040-CALC-PCT.                                                           
021600     IF DM-PREF-EFX-COUNT = 0                                             
021700         MOVE 0 TO W2-MATCH-PCT                                           
021800         GO TO 2050-CALC-SCORE.                                           
021900     COMPUTE W2-MATCH-PCT ROUNDED =                                       
022000         (W1-MATCH-COUNT / DM-PREF-EFX-COUNT) * 100.                      
022100 2050-CALC-SCORE.                                                         
022200     IF DM-MARKUP-PCT = 0                                                 
022300         MOVE 20.00 TO W2-MARKUP                                          
022400         GO TO 2055-CHECK-QTY.                                            
022500     MOVE DM-MARKUP-PCT TO W2-MARKUP.                                     
022600 2055-CHECK-QTY.                                                          
022700     IF DM-MAX-QUANTITY > 500                                             
022800         COMPUTE W2-QTY-TERM = 500 / 500 * 10                             
022900         GO TO 2060-SUM-SCORE.                                            
023000     COMPUTE W2-QTY-TERM ROUNDED =                                        
023100         (DM-MAX-QUANTITY / 500) * 10.                                    
023200 2060-SUM-SCORE.                                                          
023300     COMPUTE W2-SCORE ROUNDED =                                           
023400         (W2-MATCH-PCT * .6) + ((100 - W2-MARKUP) * .3)                   
023500         + W2-QTY-TERM.                                                   
023600     IF W1-DLR-COUNT NOT LESS THAN 100                                    
023700         GO TO 2020-EXIT.                                                 
023800     ADD 1 TO W1-DLR-COUNT.                                               
023900     SET W1-DTX TO W1-DLR-COUNT.                                          
024000     MOVE DM-NAME TO W1-DT-NAME (W1-DTX).                                 
024100     MOVE DM-REGION TO W1-DT-REGION (W1-DTX).                             
024200     MOVE DM-LOCATION TO W1-DT-LOCATION (W1-DTX).                         
024300     MOVE W1-MATCH-COUNT TO W1-DT-MATCH-COUNT (W1-DTX).                   
024400     MOVE W2-MATCH-PCT TO W1-DT-MATCH-PCT (W1-DTX).                       
024500     MOVE DM-MARKUP-PCT TO W1-DT-MARKUP (W1-DTX).                         
024600     MOVE DM-MAX-QUANTITY TO W1-DT-MAX-QTY (W1-DTX).                      
024700     MOVE W2-SCORE TO W1-DT-SCORE (W1-DTX).                               
024800 2020-EXIT.                                                               
024900     EXIT.                                                                
025000*----------------------------------------------------------------         
025100 2030-CHECK-ONE-EFFECT.                                                   
025200     IF DM-PREF-EFX-COUNT = 0                                             
025300         GO TO 2030-EXIT.                                                 
025400     PERFORM 2035-COMPARE-TO-PREF THRU 2035-EXIT                          
025500         VARYING W1-PX FROM 1 BY 1                                        
025600         UNTIL W1-PX > DM-PREF-EFX-COUNT.                                 
025700 2030-EXIT.                                                               
025800     EXIT.                                                                
025900*----------------------------------------------------------------         
026000 2035-COMPARE-TO-PREF.                                                    
026100     IF PP-EFFECT-NAME (W1-EX) NOT = DM-PREF-EFX (W1-PX)                  
026200         GO TO 2035-EXIT.                                                 
026300     ADD 1 TO W1-MATCH-COUNT.                                             
026400     MOVE 99 TO W1-PX.                                                    
026500 2035-EXIT.                                                               
026600     EXIT.                                                                
026700*----------------------------------------------------------------         
026800 3000-RANK-BY-SCORE.                                                      
026900     IF W1-DLR-COUNT < 2                                                  
027000         GO TO 3000-EXIT.                                                 
027100     SET W1-SWAP-MADE TO TRUE.                                            
027200 3010-PASS-LOOP.                                                          
027300     IF W1-NO-SWAP-MADE                                                   
027400         GO TO 3000-EXIT.                                                 
027500     SET W1-NO-SWAP-MADE TO TRUE.                                         
027600     PERFORM 3020-ONE-PASS THRU 3020-EXIT                                 
027700         VARYING W1-TX FROM 1 BY 1                                        
027800         UNTIL W1-TX > W1-DLR-COUNT - 1.                                  
027900     GO TO 3010-PASS-LOOP.                                                
028000 3000-EXIT.                                                               
028100     EXIT.                                                                
028200*----------------------------------------------------------------         
028300 3020-ONE-PASS.                                                           
028400     SET W1-TY TO W1-TX.                                                  
028500     ADD 1 TO W1-TY.                                                      
028600     IF W1-DT-SCORE (W1-TX) NOT LESS THAN                                 
028700             W1-DT-SCORE (W1-TY)                                          
028800         GO TO 3020-EXIT.                                                 
028900     MOVE W1-DLR-ENTRY (W1-TX) TO W1-SWAP-ENTRY.                          
029000     MOVE W1-DLR-ENTRY (W1-TY) TO W1-DLR-ENTRY (W1-TX).                   
029100     MOVE W1-SWAP-ENTRY TO W1-DLR-ENTRY (W1-TY).                          
029200     SET W1-SWAP-MADE TO TRUE.                                            
029300 3020-EXIT.                                                               
029400     EXIT.                                                                
029500*----------------------------------------------------------------         
029600 4000-WRITE-MATCH-REPORT.                                                 
029700     WRITE RP-LINE FROM W1-RPT-HEAD-1 AFTER TOP-OF-FORM.                  
029800     IF W1-DLR-COUNT = 0                                                  
029900         GO TO 4000-EXIT.                                                 
030000     PERFORM 4010-WRITE-ONE-DETAIL THRU 4010-EXIT                         
030100         VARYING W1-TX FROM 1 BY 1                                        
030200         UNTIL W1-TX > W1-DLR-COUNT.                                      
030300 4000-EXIT.                                                               
030400     EXIT.                                                                
030500*----------------------------------------------------------------         
030600 4010-WRITE-ONE-DETAIL.                                                   
030700     SET W1-DTX TO W1-TX.                                                 
030800     MOVE W1-TX TO WD-RANK.                                               
030900     MOVE W1-DT-NAME (W1-DTX) TO WD-NAME.                                 
031000     MOVE W1-DT-REGION (W1-DTX) TO WD-REGION.                             
031100     MOVE W1-DT-LOCATION (W1-DTX) TO WD-LOCATION.                         
031200     MOVE W1-DT-MATCH-COUNT (W1-DTX) TO WD-MATCH.                         
031300     MOVE W1-DT-MATCH-PCT (W1-DTX) TO WD-MATCH-PCT.                       
031400     MOVE W1-DT-MARKUP (W1-DTX) TO WD-MARKUP.                             
031500     MOVE W1-DT-MAX-QTY (W1-DTX) TO WD-MAX-QTY.                           
031600     MOVE W1-DT-SCORE (W1-DTX) TO WD-SCORE.                               
031700     WRITE RP-LINE FROM W1-RPT-DETAIL AFTER 1.                            
031800 4010-EXIT.                                                               
031900     EXIT.                                                                
032000*----------------------------------------------------------------         
032100 5000-PROFIT-SUPPLEMENT.                                                  
032200     WRITE RP-LINE FROM W1-RPT-HEAD-2 AFTER 2.                            
032300     IF W1-DLR-COUNT = 0                                                  
032400         GO TO 5000-EXIT.                                                 
032500     PERFORM 5010-SUPPLEMENT-ONE THRU 5010-EXIT                           
032600         VARYING W1-TX FROM 1 BY 1                                        
032700         UNTIL W1-TX > W1-DLR-COUNT.                                      
032800 5000-EXIT.                                                               
032900     EXIT.                                                                
033000*----------------------------------------------------------------         
033100 5010-SUPPLEMENT-ONE.                                                     
033200     SET W1-DTX TO W1-TX.                                                 
033300     MOVE W1-DT-MARKUP (W1-DTX) TO L1-DLR-MARKUP-PCT.                     
033400     IF W1-DT-MARKUP (W1-DTX) = 0                                         
033500         SET L1-MARKUP-ABSENT TO TRUE                                     
033600         GO TO 5015-SET-QTY.                                              
033700     SET L1-MARKUP-GIVEN TO TRUE.                                         
033800 5015-SET-QTY.                                                            
033900     MOVE PP-PRODUCT-VALUE TO L1-BASE-VALUE.                              
034000     MOVE 100 TO L1-QUANTITY.                                             
034100     CALL "DLRPROF" USING L1-DLRPROF-PARM.                                
034200     MOVE W1-DT-NAME (W1-DTX) TO WS-NAME.                                 
034300     MOVE L1-DEALER-PRICE TO WS-DLR-PRICE.                                
034400     MOVE L1-TOTAL-BASE-VALUE TO WS-TOT-BASE.                             
034500     MOVE L1-TOTAL-DLR-VALUE TO WS-TOT-DLR.                               
034600     MOVE L1-DEALER-PROFIT TO WS-PROFIT.                                  
034700     WRITE RP-LINE FROM W1-RPT-SUPP AFTER 1.                              
034800 5010-EXIT.                                                               
034900     EXIT.                                                                
035000*----------------------------------------------------------------         
035100 6000-CLOSE-FILES.                                                        
035200     CLOSE PRODPARM.                                                      
035300     CLOSE DLRMAST.                                                       
035400     CLOSE DLRRPT.                                                        
035500 6000-EXIT.                                                               
035600     EXIT.                                                                
