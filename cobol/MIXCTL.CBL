000100*================================================================         
000200* MIXCTL  -  PRODUCT MIX PROFIT SYSTEM - BATCH RUN CONTROLLER             
000300*                                                                         
000400* DRIVES THE NIGHTLY RUN - CALLS EACH PHASE OF THE PRODUCT-MIX            
000500* SYSTEM IN SEQUENCE IN PLACE OF THE OLD SCREEN-DRIVEN OPTION             
000600* MENU.  WHICH PHASES RUN IS SET BY THE UPSI SWITCH BYTE AT               
000700* JOB-STEP TIME SO A SITE CAN RUN THE FULL SUITE OR JUST THE              
000800* PHASES IT NEEDS FOR A GIVEN NIGHT.                                      
000900*================================================================         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.     MIXCTL.                                                  
001200 AUTHOR.         J CRUZ.                                                  
001300 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001400 DATE-WRITTEN.   06/03/91.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY.       NON-CONFIDENTIAL.                                        
001700*----------------------------------------------------------------         
001800* MAINTENANCE LOG                                                         
001900* DATE       BY    TICKET   DESCRIPTION                                   
002000* ---------- ----- -------- ---------------------------------             
002100* 06/03/91   JCRU  INI-012  ORIGINAL CODING - BATCH CONTROLLER    CTL00001
002200* 08/14/94   CRUZ  REQ-0200 DATA-FIX PHASES ADDED AHEAD OF MATCH  CTL00002
002300* 07/09/97   PSIL  REQ-0234 TEST-ANALYZER ADDED AS UPSI-3 PHASE   CTL00003
002400* 01/05/99   ATOR  Y2K-013  Y2K REVIEW - NO DATE FIELDS IN USE    CTL00004
002500* 03/21/05   NVAS  REQ-0411 RUN TOTAL LINE WIDENED FOR PHASE NAME CTL00005
002600*----------------------------------------------------------------         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-4341.                                               
003000 OBJECT-COMPUTER. IBM-4341.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     UPSI-0 ON STATUS IS W1-RUN-DATAFIX                                   
003400         OFF STATUS IS W1-SKIP-DATAFIX                                    
003500     UPSI-1 ON STATUS IS W1-RUN-MIXENG                                    
003600         OFF STATUS IS W1-SKIP-MIXENG                                     
003700     UPSI-2 ON STATUS IS W1-RUN-MATCH                                     
003800         OFF STATUS IS W1-SKIP-MATCH                                      
003900     UPSI-3 ON STATUS IS W1-RUN-TESTANL                                   
004000         OFF STATUS IS W1-SKIP-TESTANL.                                   
004100*----------------------------------------------------------------         
004200 DATA DIVISION.                                                           
004300 WORKING-STORAGE SECTION.                                                 
004400*----------------------------------------------------------------         
004500* RULE - PHASE GATES - UPSI-0 GATES THE TWO DATA-FIX                      
004600* PASSES (CUSTOMER AND DEALER MASTER), UPSI-1 GATES                       
004700* MIX-ENGINE/MIX-COMPARE AND RECIPE-SEARCH, UPSI-2                        
004800* GATES DEALER-MATCH (WHICH DRIVES DEALER-PROFIT) AND                     
004900* BATCH-PROFIT, UPSI-3 GATES THE TEST-ANALYZER.  A                        
005000* FULL NIGHTLY RUN SETS ALL FOUR SWITCHES ON.                             
005100*----------------------------------------------------------------         
005200 77  W1-PHASE-COUNT          PIC 9(02)  COMP VALUE 0.                     
005300 77  W1-PHCNT-X REDEFINES W1-PHASE-COUNT                                  
005400                             PIC X(01).                                   
005500 01  W1-PHASE-COUNT-R        PIC 9(02).                                   
005600 01  W1-PHASE-COUNT-RX REDEFINES W1-PHASE-COUNT-R                         
005700                             PIC X(02).                                   
005800 01  W1-RUN-LINE             PIC X(60) VALUE SPACES.                      
005900 01  W1-RUN-LINE-X REDEFINES W1-RUN-LINE.                                 
006000     05  W1-RL-PHASE         PIC X(20).                                   
006100     05  FILLER              PIC X(40).                                   
006200*----------------------------------------------------------------         
006300 PROCEDURE DIVISION.                                                      
006400*----------------------------------------------------------------         
006500 0000-MIXCTL-MAIN.                                                        
006600     PERFORM 1000-RUN-DATAFIX-PHASE THRU 1000-EXIT.                       
006700     PERFORM 2000-RUN-MIXENG-PHASE THRU 2000-EXIT.                        
006800     PERFORM 3000-RUN-MATCH-PHASE THRU 3000-EXIT.                         
006900     PERFORM 4000-RUN-TESTANL-PHASE THRU 4000-EXIT.                       
007000     PERFORM 9000-WRITE-RUN-TOTAL THRU 9000-EXIT.                         
007100     STOP RUN.                                                            
007200*----------------------------------------------------------------         
007300* PHASE 1 - DATA-FIX - CLEANS UP THE CUSTOMER AND DEALER                  
007400* MASTERS AHEAD OF EVERYTHING DOWNSTREAM THAT READS THEM                  
007500*----------------------------------------------------------------         
007600 1000-RUN-DATAFIX-PHASE.                                                  
007700     IF W1-SKIP-DATAFIX                                                   
007800         GO TO 1000-EXIT.                                                 
007900     DISPLAY "MIXCTL - STARTING CUSTFIX" UPON CONSOLE.                    
008000     CALL "CUSTFIX".                                                      
008100     ADD 1 TO W1-PHASE-COUNT.                                             
008200     DISPLAY "MIXCTL - STARTING DLRFIX" UPON CONSOLE.                     
008300     CALL "DLRFIX".                                                       
008400     ADD 1 TO W1-PHASE-COUNT.                                             
008500 1000-EXIT.                                                               
008600     EXIT.                                                                
008700*----------------------------------------------------------------         
008800* PHASE 2 - MIX-ENGINE, MIX-COMPARE AND RECIPE-SEARCH -                   
008900* BOTH CALL THE SHARED RULE ENGINE IN MIXCALC                             
009000*----------------------------------------------------------------         
009100 2000-RUN-MIXENG-PHASE.                                                   
009200     IF W1-SKIP-MIXENG                                                    
009300         GO TO 2000-EXIT.                                                 
009400     DISPLAY "MIXCTL - STARTING MIXENG" UPON CONSOLE.                     
009500     CALL "MIXENG".                                                       
009600     ADD 1 TO W1-PHASE-COUNT.                                             
009700     DISPLAY "MIXCTL - STARTING RCPSRCH" UPON CONSOLE.                    
009800     CALL "RCPSRCH".                                                      
009900     ADD 1 TO W1-PHASE-COUNT.                                             
010000 2000-EXIT.                                                               
010100     EXIT.                                                                
010200*----------------------------------------------------------------         
010300* PHASE 3 - DEALER-MATCH (WHICH CALLS DLRPROF FOR THE                     
010400* PROFIT SUPPLEMENT) AND BATCH-PROFIT                                     
010500*----------------------------------------------------------------         
010600 3000-RUN-MATCH-PHASE.                                                    
010700     IF W1-SKIP-MATCH                                                     
010800         GO TO 3000-EXIT.                                                 
010900     DISPLAY "MIXCTL - STARTING DLRMTCH" UPON CONSOLE.                    
011000     CALL "DLRMTCH".                                                      
011100     ADD 1 TO W1-PHASE-COUNT.                                             
011200     DISPLAY "MIXCTL - STARTING BATPROF" UPON CONSOLE.                    
011300     CALL "BATPROF".                                                      
011400     ADD 1 TO W1-PHASE-COUNT.                                             
011500 3000-EXIT.                                                               
011600     EXIT.                                                                
011700*----------------------------------------------------------------         
011800* PHASE 4 - TEST-ANALYZER - RUN AFTER THE OTHER PHASES                    
011900* SO A SITE CAN LOAD FIELD TEST CASES OBSERVED AGAINST                    
012000* THIS SAME NIGHT'S MIX-ENGINE RESULTS                                    
012100*----------------------------------------------------------------         
012200 4000-RUN-TESTANL-PHASE.                                                  
012300     IF W1-SKIP-TESTANL                                                   
012400         GO TO 4000-EXIT.                                                 
012500     DISPLAY "MIXCTL - STARTING TESTANL" UPON CONSOLE.                    
012600     CALL "TESTANL".                                                      
012700     ADD 1 TO W1-PHASE-COUNT.                                             
012800 4000-EXIT.                                                               
012900     EXIT.                                                                
013000*----------------------------------------------------------------         
013100 9000-WRITE-RUN-TOTAL.                                                    
013200     MOVE W1-PHASE-COUNT TO W1-PHASE-COUNT-R.                             
013300     STRING "MIXCTL - PHASES RUN "                                        
013400         W1-PHASE-COUNT-R                                                 
013500         DELIMITED BY SIZE INTO W1-RUN-LINE.                              
013600     DISPLAY W1-RUN-LINE UPON CONSOLE.                                    
013700 9000-EXIT.                                                               
013800     EXIT.                                                                
