000100*================================================================         
000200* MIXENG  -  MIX COMPARISON BATCH DRIVER                                  
000300*                                                                         
000400* READS THE MIX-REQUEST FILE, CALLS MIXCALC FOR EACH MIX, WRITES          
000500* THE MIX-RESULT FILE, THEN RANKS EVERY MIX BY PROFIT MARGIN AND          
000600* PRINTS THE COMPARISON REPORT WITH CONTROL TOTALS.                       
000700*================================================================         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.     MIXENG.                                                  
001000 AUTHOR.         M ROJAS.                                                 
001100 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001200 DATE-WRITTEN.   03/20/89.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY.       NON-CONFIDENTIAL.                                        
001500*----------------------------------------------------------------         
001600* MAINTENANCE LOG                                                         
001700* DATE       BY    TICKET   DESCRIPTION                                   
001800* ---------- ----- -------- ---------------------------------             
001900* 03/20/89   MROJ  INI-003  ORIGINAL CODING - MIX COMPARE BATCH   MXE00001
002000* 02/11/92   MROJ  REQ-0134 ADDED CONTROL TOTALS TO REPORT FOOT   MXE00002
002100* 01/05/99   ATOR  Y2K-006  Y2K REVIEW - NO DATE FIELDS IN USE    MXE00003
002200* 05/14/02   LFUE  REQ-0329 RAISED RESULT TABLE TO 200 ENTRIES    MXE00004
002300* 11/30/04   NVAS  REQ-0399 VARIANCE COLUMN ALIGNED ON REPORT     MXE00005
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-4341.                                               
002800 OBJECT-COMPUTER. IBM-4341.                                               
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT MIXREQ ASSIGN TO "MIXREQ"                                     
003400         ORGANIZATION IS LINE SEQUENTIAL.                                 
003500     SELECT MIXRES ASSIGN TO "MIXRES"                                     
003600         ORGANIZATION IS LINE SEQUENTIAL.                                 
003700     SELECT MIXRPT ASSIGN TO "MIXRPT"                                     
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900*----------------------------------------------------------------         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  MIXREQ                                                               
004300     LABEL RECORD IS STANDARD.                                            
004400 01  MR-RECORD-IN.                                                        
004500     05  MR-MIX-NAME         PIC X(30).                                   
004600     05  MR-BASE-PRODUCT     PIC X(20).                                   
004700     05  MR-MIXER-COUNT      PIC 9(02).                                   
004800     05  MR-MIXER-NAME OCCURS 16 TIMES  PIC X(20).                        
004900     05  FILLER              PIC X(08).                                   
005000 FD  MIXRES                                                               
005100     LABEL RECORD IS STANDARD.                                            
005200 01  MR-RECORD-OUT.                                                       
005300     05  MO-MIX-NAME         PIC X(30).                                   
005400     05  MO-BASE-PRODUCT     PIC X(20).                                   
005500     05  MO-EFFECT-COUNT     PIC 9(02).                                   
005600     05  MO-EFFECT-NAME OCCURS 8 TIMES  PIC X(20).                        
005700     05  MO-MARKET-VALUE     PIC 9(05).                                   
005800     05  MO-TOTAL-COST       PIC 9(05).                                   
005900     05  MO-PROFIT           PIC S9(05).                                  
006000     05  MO-PROFIT-MARGIN    PIC S9(05)V99.                               
006100     05  MO-MIXER-COUNT      PIC 9(02).                                   
006200     05  MO-ADDICTIVENESS    PIC 9V999.                                   
006300     05  FILLER              PIC X(10).                                   
006400 FD  MIXRPT                                                               
006500     LABEL RECORD IS STANDARD.                                            
006600 01  RP-LINE                 PIC X(132).                                  
006700*----------------------------------------------------------------         
006800 WORKING-STORAGE SECTION.                                                 
006900 01  W1-EOF-SWITCHES.                                                     
007000     05  W1-SW-MIXREQ-EOF    PIC 9      COMP.                             
007100         88  W1-MIXREQ-EOF          VALUE 1.                              
007200         88  W1-MIXREQ-NOT-EOF      VALUE 0.                              
007300 01  W1-COUNTERS.                                                         
007400     05  W1-REC-COUNT        PIC 9(05)  COMP.                             
007500     05  W1-TAB-COUNT        PIC 9(05)  COMP.                             
007600     05  W1-TX               PIC 9(05)  COMP.                             
007700     05  W1-TY               PIC 9(05)  COMP.                             
007800     05  W1-SWAP-SW          PIC 9      COMP.                             
007900         88  W1-SWAP-MADE           VALUE 1.                              
008000         88  W1-NO-SWAP-MADE        VALUE 0.                              
008100 01  W1-TOTALS.                                                           
008200     05  W1-TOT-VALUE        PIC 9(07).                                   
008300     05  W1-TOT-VALUE-X REDEFINES W1-TOT-VALUE                            
008400                             PIC X(07).                                   
008500     05  W1-TOT-COST         PIC 9(07).                                   
008600     05  W1-TOT-COST-X REDEFINES W1-TOT-COST                              
008700                             PIC X(07).                                   
008800     05  W1-TOT-PROFIT       PIC S9(07).                                  
008900     05  W1-TOT-PROFIT-X REDEFINES W1-TOT-PROFIT                          
009000                             PIC X(07).                                   
009100 01  W1-RESULT-TABLE.                                                     
009200     05  W1-RESULT-ENTRY OCCURS 200 TIMES                                 
009300             INDEXED BY W1-RTX.                                           
009400         10  W1-RT-NAME          PIC X(30).                               
009500         10  W1-RT-BASE          PIC X(20).                               
009600         10  W1-RT-VALUE         PIC 9(05).                               
009700         10  W1-RT-COST          PIC 9(05).                               
009800         10  W1-RT-PROFIT        PIC S9(05).                              
009900         10  W1-RT-MARGIN        PIC S9(05)V99.                           
010000         10  W1-RT-ADDICT        PIC 9V999.                               
010100 01  W1-SWAP-ENTRY.                                                       
010200     05  W1-SW-NAME          PIC X(30).                                   
010300     05  W1-SW-BASE          PIC X(20).                                   
010400     05  W1-SW-VALUE         PIC 9(05).                                   
010500     05  W1-SW-COST          PIC 9(05).                                   
010600     05  W1-SW-PROFIT        PIC S9(05).                                  
010700     05  W1-SW-MARGIN        PIC S9(05)V99.                               
010800     05  W1-SW-ADDICT        PIC 9V999.                                   
010900 01  W1-RPT-HEAD-1           PIC X(132) VALUE                             
011000     "MIX COMPARISON REPORT - RANKED BY PROFIT MARGIN".                   
011100 01  W1-RPT-HEAD-2           PIC X(132) VALUE                             
011200     "RANK MIX NAME                 BASE PRODUCT".                        
011300 01  W1-RPT-DETAIL.                                                       
011400     05  WD-RANK             PIC ZZZ9.                                    
011500     05  FILLER              PIC X(02) VALUE SPACES.                      
011600     05  WD-NAME             PIC X(30).                                   
011700     05  WD-BASE             PIC X(20).                                   
011800     05  WD-VALUE            PIC ZZZZ9.                                   
011900     05  FILLER              PIC X(02) VALUE SPACES.                      
012000     05  WD-COST             PIC ZZZZ9.                                   
012100     05  FILLER              PIC X(02) VALUE SPACES.                      
012200     05  WD-PROFIT           PIC -ZZZZ9.                                  
012300     05  FILLER              PIC X(02) VALUE SPACES.                      
012400     05  WD-MARGIN           PIC -ZZZZ9.99.                               
012500     05  FILLER              PIC X(28) VALUE SPACES.                      
012600 01  W1-RPT-TOTALS.                                                       
012700     05  FILLER              PIC X(20) VALUE                              
012800         "RECORDS PROCESSED  ".                                           
012900     05  WT-RECORDS          PIC ZZZZ9.                                   
013000     05  FILLER              PIC X(10) VALUE SPACES.                      
013100     05  FILLER              PIC X(13) VALUE                              
013200         "TOTAL VALUE  ".                                                 
013300     05  WT-VALUE            PIC ZZZZZZ9.                                 
013400     05  FILLER              PIC X(05) VALUE SPACES.                      
013500     05  FILLER              PIC X(12) VALUE                              
013600         "TOTAL COST  ".                                                  
013700     05  WT-COST             PIC ZZZZZZ9.                                 
013800     05  FILLER              PIC X(05) VALUE SPACES.                      
013900     05  FILLER              PIC X(14) VALUE                              
014000         "TOTAL PROFIT  ".                                                
014100     05  WT-PROFIT           PIC -ZZZZZZ9.                                
014200     05  FILLER              PIC X(17) VALUE SPACES.                      
014300*----------------------------------------------------------------         
014400 LINKAGE SECTION.                                                         
014500 01  L1-MIXCALC-PARM.                                                     
014600     05  L1-MIX-NAME         PIC X(30).                                   
014700     05  L1-BASE-PRODUCT     PIC X(20).                                   
014800     05  L1-MIXER-COUNT      PIC 9(02).                                   
014900     05  L1-MIXER-NAME OCCURS 16 TIMES  PIC X(20).                        
015000     05  L1-EFFECT-COUNT     PIC 9(02).                                   
015100     05  L1-EFFECT-NAME OCCURS 8 TIMES  PIC X(20).                        
015200     05  L1-MARKET-VALUE     PIC 9(05).                                   
015300     05  L1-TOTAL-COST       PIC 9(05).                                   
015400     05  L1-PROFIT           PIC S9(05).                                  
015500     05  L1-PROFIT-MARGIN    PIC S9(05)V99.                               
015600     05  L1-ADDICTIVENESS    PIC 9V999.                                   
015700     05  L1-RETURN-CODE      PIC 9(01).                                   
015800*----------------------------------------------------------------         
015900 PROCEDURE DIVISION.                                                      
016000*----------------------------------------------------------------         
016100 0000-MIXENG-MAIN.                                                        
016200     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
016300     PERFORM 2000-PROCESS-MIX-REQUESTS THRU 2000-EXIT.                    
016400     PERFORM 4000-RANK-BY-MARGIN THRU 4000-EXIT.                          
016500     PERFORM 5000-WRITE-COMPARISON-REPORT THRU 5000-EXIT.                 
016600     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
016700     GOBACK.                                                              
016800*----------------------------------------------------------------         
016900 1000-OPEN-FILES.                                                         
017000     OPEN INPUT MIXREQ.                                                   
017100     OPEN OUTPUT MIXRES.                                                  
017200     OPEN OUTPUT MIXRPT.                                                  
017300     MOVE 0 TO W1-REC-COUNT W1-TAB-COUNT.                                 
017400     MOVE 0 TO W1-TOT-VALUE W1-TOT-COST W1-TOT-PROFIT.                    
017500     SET W1-MIXREQ-NOT-EOF TO TRUE.                                       
017600 1000-EXIT.                                                               
017700     EXIT.                                                                
017800*----------------------------------------------------------------         
017900 2000-PROCESS-MIX-REQUESTS.                                               
018000     PERFORM 2010-READ-MIXREQ THRU 2010-EXIT.                             
018100 2020-PROCESS-LOOP.                                                       
018200     IF W1-MIXREQ-EOF                                                     
018300         GO TO 2000-EXIT.                                                 
018400     PERFORM 2030-CALL-MIXCALC THRU 2030-EXIT.                            
018500     PERFORM 2040-WRITE-MIXRES THRU 2040-EXIT.                            
018600     PERFORM 2050-SAVE-TO-TABLE THRU 2050-EXIT.                           
018700     PERFORM 2010-READ-MIXREQ THRU 2010-EXIT.                             
018800     GO TO 2020-PROCESS-LOOP.                                             
018900 2000-EXIT.                                                               
019000     EXIT.                                                                
019100*----------------------------------------------------------------         
019200 2010-READ-MIXREQ.                                                        
019300     READ MIXREQ                                                          
019400         AT END SET W1-MIXREQ-EOF TO TRUE.                                
019500 2010-EXIT.                                                               
019600     EXIT.                                                                
019700*----------------------------------------------------------------         
019800 2030-CALL-MIXCALC.                                                       
019900     ADD 1 TO W1-REC-COUNT.                                               
020000     MOVE MR-MIX-NAME TO L1-MIX-NAME.                                     
020100     MOVE MR-BASE-PRODUCT TO L1-BASE-PRODUCT.                             
020200     MOVE MR-MIXER-COUNT TO L1-MIXER-COUNT.                               
020300     PERFORM 2035-COPY-MIXERS THRU 2035-EXIT                              
020400         VARYING W1-TX FROM 1 BY 1 UNTIL W1-TX > 16.                      
020500     CALL "MIXCALC" USING L1-MIXCALC-PARM.                                
020600 2030-EXIT.                                                               
020700     EXIT.                                                                
020800*----------------------------------------------------------------         
020900 2035-COPY-MIXERS.                                                        
021000     MOVE MR-MIXER-NAME (W1-TX) TO L1-MIXER-NAME (W1-TX).                 
021100 2035-EXIT.                                                               
021200     EXIT.                                                                
021300*----------------------------------------------------------------         
021400 2040-WRITE-MIXRES.                                                       
021500     MOVE L1-MIX-NAME TO MO-MIX-NAME.                                     
021600     MOVE L1-BASE-PRODUCT TO MO-BASE-PRODUCT.                             
021700     MOVE L1-EFFECT-COUNT TO MO-EFFECT-COUNT.                             
021800     PERFORM 2045-COPY-EFFECTS THRU 2045-EXIT                             
021900         VARYING W1-TX FROM 1 BY 1 UNTIL W1-TX > 8.                       
022000     MOVE L1-MARKET-VALUE TO MO-MARKET-VALUE.                             
022100     MOVE L1-TOTAL-COST TO MO-TOTAL-COST.                                 
022200     MOVE L1-PROFIT TO MO-PROFIT.                                         
022300     MOVE L1-PROFIT-MARGIN TO MO-PROFIT-MARGIN.                           
022400     MOVE L1-MIXER-COUNT TO MO-MIXER-COUNT.                               
022500     MOVE L1-ADDICTIVENESS TO MO-ADDICTIVENESS.                           
022600     WRITE MR-RECORD-OUT.                                                 
022700     ADD L1-MARKET-VALUE TO W1-TOT-VALUE.                                 
022800     ADD L1-TOTAL-COST TO W1-TOT-COST.                                    
022900     ADD L1-PROFIT TO W1-TOT-PROFIT.                                      
023000 2040-EXIT.                                                               
023100     EXIT.                                                                
023200*----------------------------------------------------------------         
023300 2045-COPY-EFFECTS.                                                       
023400     MOVE L1-EFFECT-NAME (W1-TX) TO MO-EFFECT-NAME (W1-TX).               
023500 2045-EXIT.                                                               
023600     EXIT.                                                                
023700*----------------------------------------------------------------         
023800 2050-SAVE-TO-TABLE.                                                      
023900     IF W1-TAB-COUNT NOT LESS THAN 200                                    
024000         GO TO 2050-EXIT.                                                 
024100     ADD 1 TO W1-TAB-COUNT.                                               
024200     SET W1-RTX TO W1-TAB-COUNT.                                          
024300     MOVE L1-MIX-NAME TO W1-RT-NAME (W1-RTX).                             
024400     MOVE L1-BASE-PRODUCT TO W1-RT-BASE (W1-RTX).                         
024500     MOVE L1-MARKET-VALUE TO W1-RT-VALUE (W1-RTX).                        
024600     MOVE L1-TOTAL-COST TO W1-RT-COST (W1-RTX).                           
024700     MOVE L1-PROFIT TO W1-RT-PROFIT (W1-RTX).                             
024800     MOVE L1-PROFIT-MARGIN TO W1-RT-MARGIN (W1-RTX).                      
024900     MOVE L1-ADDICTIVENESS TO W1-RT-ADDICT (W1-RTX).                      
025000 2050-EXIT.                                                               
025100     EXIT.                                                                
025200*----------------------------------------------------------------         
025300* CLASSIC EXCHANGE SORT - TABLE IS SMALL ENOUGH THAT A SORT               
025400* FILE IS NOT WARRANTED (SEE CHANGE MXE00004 FOR THE CAP)                 
025500*----------------------------------------------------------------         
025600 4000-RANK-BY-MARGIN.                                                     
025700     IF W1-TAB-COUNT < 2                                                  
025800         GO TO 4000-EXIT.                                                 
025900     SET W1-SWAP-MADE TO TRUE.                                            
026000 4010-PASS-LOOP.                                                          
026100     IF W1-NO-SWAP-MADE                                                   
026200         GO TO 4000-EXIT.                                                 
026300     SET W1-NO-SWAP-MADE TO TRUE.                                         
026400     PERFORM 4020-ONE-PASS THRU 4020-EXIT                                 
026500         VARYING W1-TX FROM 1 BY 1                                        
026600         UNTIL W1-TX > W1-TAB-COUNT - 1.                                  
026700     GO TO 4010-PASS-LOOP.                                                
026800 4000-EXIT.                                                               
026900     EXIT.                                                                
027000*----------------------------------------------------------------         
027100 4020-ONE-PASS.                                                           
027200     SET W1-RTX TO W1-TX.                                                 
027300     SET W1-TY TO W1-TX.                                                  
027400     ADD 1 TO W1-TY.                                                      
027500     IF W1-RT-MARGIN (W1-TX) NOT LESS THAN                                
027600             W1-RT-MARGIN (W1-TY)                                         
027700         GO TO 4020-EXIT.                                                 
027800     PERFORM 4030-SWAP-ENTRIES THRU 4030-EXIT.                            
027900     SET W1-SWAP-MADE TO TRUE.                                            
028000 4020-EXIT.                                                               
028100     EXIT.                                                                
028200*----------------------------------------------------------------         
028300 4030-SWAP-ENTRIES.                                                       
028400     MOVE W1-RESULT-ENTRY (W1-TX) TO W1-SWAP-ENTRY.                       
028500     MOVE W1-RESULT-ENTRY (W1-TY) TO W1-RESULT-ENTRY (W1-TX).             
028600     MOVE W1-SWAP-ENTRY TO W1-RESULT-ENTRY (W1-TY).                       
028700 4030-EXIT.                                                               
028800     EXIT.                                                                
028900*----------------------------------------------------------------         
029000 5000-WRITE-COMPARISON-REPORT.                                            
029100     WRITE RP-LINE FROM W1-RPT-HEAD-1 AFTER TOP-OF-FORM.                  
029200     WRITE RP-LINE FROM W1-RPT-HEAD-2 AFTER 2.                            
029300     IF W1-TAB-COUNT = 0                                                  
029400         GO TO 5020-WRITE-TOTALS.                                         
029500     PERFORM 5010-WRITE-ONE-DETAIL THRU 5010-EXIT                         
029600         VARYING W1-TX FROM 1 BY 1                                        
029700         UNTIL W1-TX > W1-TAB-COUNT.                                      
029800 5020-WRITE-TOTALS.                                                       
029900     MOVE W1-REC-COUNT TO WT-RECORDS.                                     
030000     MOVE W1-TOT-VALUE TO WT-VALUE.                                       
030100     MOVE W1-TOT-COST TO WT-COST.                                         
030200     MOVE W1-TOT-PROFIT TO WT-PROFIT.                                     
030300     WRITE RP-LINE FROM W1-RPT-TOTALS AFTER 2.                            
030400 5000-EXIT.                                                               
030500     EXIT.                                                                
030600*----------------------------------------------------------------         
030700 5010-WRITE-ONE-DETAIL.                                                   
030800     SET W1-RTX TO W1-TX.                                                 
030900     MOVE W1-TX TO WD-RANK.                                               
031000     MOVE W1-RT-NAME (W1-RTX) TO WD-NAME.                                 
031100     MOVE W1-RT-BASE (W1-RTX) TO WD-BASE.                                 
031200     MOVE W1-RT-VALUE (W1-RTX) TO WD-VALUE.                               
031300     MOVE W1-RT-COST (W1-RTX) TO WD-COST.                                 
031400     MOVE W1-RT-PROFIT (W1-RTX) TO WD-PROFIT.                             
031500     MOVE W1-RT-MARGIN (W1-RTX) TO WD-MARGIN.                             
031600     WRITE RP-LINE FROM W1-RPT-DETAIL AFTER 1.                            
031700 5010-EXIT.                                                               
031800     EXIT.                                                                
031900*----------------------------------------------------------------         
032000 6000-CLOSE-FILES.                                                        
032100     CLOSE MIXREQ.                                                        
032200     CLOSE MIXRES.                                                        
032300     CLOSE MIXRPT.                                                        
032400 6000-EXIT.                                                               
032500     EXIT.                                                                
