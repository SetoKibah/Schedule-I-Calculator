000100*================================================================         
000200* CUSTFIX  -  CUSTOMER MASTER DATA-FIX / STANDARDIZATION                  
000300*                                                                         
000400* READS THE CUSTOMER MASTER SEQUENTIALLY, STANDARDIZES THE                
000500* STANDARDS CODE AND FILLS IN A DEFAULT VALUE FOR ANY FIELD               
000600* LEFT BLANK BY THE SOURCE FEED, AND WRITES A CLEAN COPY OF               
000700* THE MASTER - USED AHEAD OF DEALER-MATCH AND RECIPE-SEARCH               
000800* SO NEITHER ONE HAS TO GUESS AT A BLANK FIELD.                           
000900*================================================================         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.     CUSTFIX.                                                 
001200 AUTHOR.         M TORRES.                                                
001300 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001400 DATE-WRITTEN.   02/11/91.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY.       NON-CONFIDENTIAL.                                        
001700*----------------------------------------------------------------         
001800* MAINTENANCE LOG                                                         
001900* DATE       BY    TICKET   DESCRIPTION                                   
002000* ---------- ----- -------- ---------------------------------             
002100* 02/11/91   MTOR  INI-009  ORIGINAL CODING - CUSTOMER DATA-FIX   CFX00001
002200* 08/14/94   CRUZ  REQ-0198 RELATIONS LIST ADDED TO MASTER REC    CFX00002
002300* 01/05/99   ATOR  Y2K-010  Y2K REVIEW - NO DATE FIELDS IN USE    CFX00003
002400* 02/20/00   LFUE  REQ-0266 WORK ENVIRONMT FIELD ADDED TO MASTER  CFX00004
002500* 11/14/04   NVAS  REQ-0392 RESIDENCY DEFAULT TEXT STANDARDIZED   CFX00005
002600*----------------------------------------------------------------         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-4341.                                               
003000 OBJECT-COMPUTER. IBM-4341.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT CUSTMAST ASSIGN TO "CUSTMAST"                                 
003600         ORGANIZATION IS LINE SEQUENTIAL.                                 
003700     SELECT CUSTOUT ASSIGN TO "CUSTOUT"                                   
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900*----------------------------------------------------------------         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  CUSTMAST                                                             
004300     LABEL RECORD IS STANDARD.                                            
004400 01  CF-RECORD-IN.                                                        
004500     05  CI-NAME             PIC X(30).                                   
004600     05  CI-REGION           PIC X(20).                                   
004700     05  CI-STANDARDS        PIC X(15).                                   
004800     05  CI-FAVEFF-COUNT     PIC 9(02).                                   
004900     05  CI-FAVEFF-NAME OCCURS 8 TIMES                                    
005000                             PIC X(20).                                   
005100     05  CI-RELATION-COUNT   PIC 9(02).                                   
005200     05  CI-RELATION-NAME OCCURS 8 TIMES                                  
005300                             PIC X(20).                                   
005400     05  CI-RESIDENCY        PIC X(40).                                   
005500     05  CI-WORK             PIC X(40).                                   
005600     05  FILLER              PIC X(10).                                   
005700 FD  CUSTOUT                                                              
005800     LABEL RECORD IS STANDARD.                                            
005900 01  CF-RECORD-OUT.                                                       
006000     05  CO-NAME             PIC X(30).                                   
006100     05  CO-REGION           PIC X(20).                                   
006200     05  CO-STANDARDS        PIC X(15).                                   
006300     05  CO-FAVEFF-COUNT     PIC 9(02).                                   
006400     05  CO-FAVEFF-NAME OCCURS 8 TIMES                                    
006500                             PIC X(20).                                   
006600     05  CO-RELATION-COUNT   PIC 9(02).                                   
006700     05  CO-RELATION-NAME OCCURS 8 TIMES                                  
006800                             PIC X(20).                                   
006900     05  CO-RESIDENCY        PIC X(40).                                   
007000     05  CO-WORK             PIC X(40).                                   
007100     05  FILLER              PIC X(10).                                   
007200*----------------------------------------------------------------         
007300 WORKING-STORAGE SECTION.                                                 
007400 01  W1-EOF-SWITCHES.                                                     
007500     05  W1-SW-CUSTMAST-EOF  PIC 9      COMP.                             
007600         88  W1-CUSTMAST-EOF        VALUE 1.                              
007700         88  W1-CUSTMAST-NOT-EOF    VALUE 0.                              
007800 77  W1-REC-COUNT            PIC 9(05)  COMP.                             
007900 77  W1-FIELDS-DEFLTED       PIC 9(06)  COMP.                             
008000 77  W1-FLD-DFLT-X REDEFINES W1-FIELDS-DEFLTED                            
008100                             PIC X(04).                                   
008200 77  W1-EX                   PIC 9(02)  COMP.                             
008300 01  W1-REC-COUNT-R          PIC 9(05).                                   
008400 01  W1-REC-COUNT-RX REDEFINES W1-REC-COUNT-R                             
008500                             PIC X(05).                                   
008600 01  W1-FLDCNT-R             PIC 9(06).                                   
008700 01  W1-FLDCNT-RX REDEFINES W1-FLDCNT-R                                   
008800                             PIC X(06).                                   
008900 01  W1-TOTALS-LINE          PIC X(60) VALUE SPACES.                      
009000*----------------------------------------------------------------         
009100 PROCEDURE DIVISION.                                                      
009200*----------------------------------------------------------------         
009300 0000-CUSTFIX-MAIN.                                                       
009400     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
009500     PERFORM 2000-PROCESS-CUSTOMERS THRU 2000-EXIT.                       
009600     PERFORM 3000-WRITE-REPORT-TOTALS THRU 3000-EXIT.                     
009700     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
009800     GOBACK.                                                              
009900*----------------------------------------------------------------         
010000 1000-OPEN-FILES.                                                         
010100     OPEN INPUT CUSTMAST.                                                 
010200     OPEN OUTPUT CUSTOUT.                                                 
010300     MOVE 0 TO W1-REC-COUNT.                                              
010400     MOVE 0 TO W1-FIELDS-DEFLTED.                                         
010500     SET W1-CUSTMAST-NOT-EOF TO TRUE.                                     
010600 1000-EXIT.                                                               
010700     EXIT.                                                                
010800*----------------------------------------------------------------         
010900 2000-PROCESS-CUSTOMERS.                                                  
011000     PERFORM 2010-READ-CUSTMAST THRU 2010-EXIT.                           
011100 2020-PROCESS-LOOP.                                                       
011200     IF W1-CUSTMAST-EOF                                                   
011300         GO TO 2000-EXIT.                                                 
011400     ADD 1 TO W1-REC-COUNT.                                               
011500     PERFORM 2100-FIX-CUSTOMER-RECORD THRU 2100-EXIT.                     
011600     WRITE CF-RECORD-OUT.                                                 
011700     PERFORM 2010-READ-CUSTMAST THRU 2010-EXIT.                           
011800     GO TO 2020-PROCESS-LOOP.                                             
011900 2000-EXIT.                                                               
012000     EXIT.                                                                
012100*----------------------------------------------------------------         
012200 2010-READ-CUSTMAST.                                                      
012300     READ CUSTMAST                                                        
012400         AT END SET W1-CUSTMAST-EOF TO TRUE.                              
012500 2010-EXIT.                                                               
012600     EXIT.                                                                
012700*----------------------------------------------------------------         
012800* RULE - STANDARDS CODE, MISSING-FIELD DEFAULTS FOR ONE                   
012900* CUSTOMER RECORD - "MEDIUM" BECOMES "MODERATE", BLANK                    
013000* TEXT FIELDS AND EMPTY LISTS GET "NOT AVAILABLE"                         
013100*----------------------------------------------------------------         
013200 2100-FIX-CUSTOMER-RECORD.                                                
013300     MOVE CI-NAME TO CO-NAME.                                             
013400     MOVE CI-REGION TO CO-REGION.                                         
013500     MOVE CI-STANDARDS TO CO-STANDARDS.                                   
013600     MOVE CI-FAVEFF-COUNT TO CO-FAVEFF-COUNT.                             
013700     MOVE CI-RELATION-COUNT TO CO-RELATION-COUNT.                         
013800     MOVE CI-RESIDENCY TO CO-RESIDENCY.                                   
013900     MOVE CI-WORK TO CO-WORK.                                             
014000     PERFORM 2110-COPY-FAVEFF                                             
014100         VARYING W1-EX FROM 1 BY 1                                        
014200         UNTIL W1-EX > 8.                                                 
014300     PERFORM 2120-COPY-RELATION                                           
014400         VARYING W1-EX FROM 1 BY 1                                        
014500         UNTIL W1-EX > 8.                                                 
014600     IF CO-STANDARDS = "Medium"                                           
014700         MOVE "Moderate" TO CO-STANDARDS.                                 
014800     IF CO-REGION = SPACES                                                
014900         MOVE "Not Available" TO CO-REGION                                
015000         ADD 1 TO W1-FIELDS-DEFLTED.                                      
015100     IF CO-STANDARDS = SPACES                                             
015200         MOVE "Not Available" TO CO-STANDARDS                             
015300         ADD 1 TO W1-FIELDS-DEFLTED.                                      
015400     IF CO-FAVEFF-COUNT = 0                                               
015500         MOVE 1 TO CO-FAVEFF-COUNT                                        
015600         MOVE "Not Available" TO CO-FAVEFF-NAME (1)                       
015700         ADD 1 TO W1-FIELDS-DEFLTED.                                      
015800     IF CO-RELATION-COUNT = 0                                             
015900         MOVE 1 TO CO-RELATION-COUNT                                      
016000         MOVE "Not Available" TO CO-RELATION-NAME (1)                     
016100         ADD 1 TO W1-FIELDS-DEFLTED.                                      
016200     IF CO-RESIDENCY = SPACES                                             
016300         MOVE "Not Available" TO CO-RESIDENCY                             
016400         ADD 1 TO W1-FIELDS-DEFLTED.                                      
016500     IF CO-WORK = SPACES                                                  
016600         MOVE "Not Available" TO CO-WORK                                  
016700         ADD 1 TO W1-FIELDS-DEFLTED.                                      
016800 2100-EXIT.                                                               
016900     EXIT.                                                                
017000*----------------------------------------------------------------         
017100 2110-COPY-FAVEFF.                                                        
017200     MOVE CI-FAVEFF-NAME (W1-EX) TO                                       
017300         CO-FAVEFF-NAME (W1-EX).                                          
017400*----------------------------------------------------------------         
017500 2120-COPY-RELATION.                                                      
017600     MOVE CI-RELATION-NAME (W1-EX) TO                                     
017700         CO-RELATION-NAME (W1-EX).                                        
017800*----------------------------------------------------------------         
017900 3000-WRITE-REPORT-TOTALS.                                                
018000     MOVE W1-REC-COUNT TO W1-REC-COUNT-R.                                 
018100     MOVE W1-FIELDS-DEFLTED TO W1-FLDCNT-R.                               
018200     STRING "CUSTFIX - RECORDS PROCESSED "                                
018300         W1-REC-COUNT-R                                                   
018400         " - FIELDS DEFAULTED "                                           
018500         W1-FLDCNT-R                                                      
018600         DELIMITED BY SIZE INTO W1-TOTALS-LINE.                           
018700     DISPLAY W1-TOTALS-LINE UPON CONSOLE.                                 
018800 3000-EXIT.                                                               
018900     EXIT.                                                                
019000*----------------------------------------------------------------         
019100 6000-CLOSE-FILES.                                                        
019200     CLOSE CUSTMAST.                                                      
019300     CLOSE CUSTOUT.                                                       
019400 6000-EXIT.                                                               
019500     EXIT.                                                                
