000100*================================================================         
000200* DLRPROF  -  DEALER PROFIT ESTIMATE                                      
000300*                                                                         
000400* MARKUP-BASED PROFIT ESTIMATE FOR A QUANTITY OF ONE PRODUCT SOLD         
000500* THROUGH ONE DEALER.  CALLED BY DLRMTCH FOR EACH DEALER IT SCORES        
000600* SO THE MARKUP ARITHMETIC LIVES IN ONE PLACE, THE SAME WAY               
000700* MIXCALC CENTRALIZES THE MIX RULES.                                      
000800*================================================================         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     DLRPROF.                                                 
001100 AUTHOR.         M ROJAS.                                                 
001200 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001300 DATE-WRITTEN.   04/02/89.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       NON-CONFIDENTIAL.                                        
001600*----------------------------------------------------------------         
001700* MAINTENANCE LOG                                                         
001800* DATE       BY    TICKET   DESCRIPTION                                   
001900* ---------- ----- -------- ---------------------------------             
002000* 04/02/89   MROJ  INI-002  ORIGINAL CODING OF PROFIT ESTIMATE    DLP00001
002100* 07/19/93   PSIL  REQ-0177 DEFAULT MARKUP OF 20.00 WHEN ABSENT   DLP00002
002200* 01/05/99   ATOR  Y2K-005  Y2K REVIEW - NO DATE FIELDS IN USE    DLP00003
002300* 05/17/00   LFUE  REQ-0276 ROUNDING CHECKED ON DEALER PRICE CALC DLP00004
002400* 02/09/05   NVAS  REQ-0405 MARKUP SWITCH VERIFIED AGAINST CALLER DLP00005
002500*----------------------------------------------------------------         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-4341.                                               
002900 OBJECT-COMPUTER. IBM-4341.                                               
003000 SPECIAL-NAMES.                                                           
003100     CLASS VALID-MARKUP-DIGITS IS "0" THRU "9".                           
003200*----------------------------------------------------------------         
003300 DATA DIVISION.                                                           
003400 WORKING-STORAGE SECTION.                                                 
003500 77  W2-MARKUP               PIC 9(03)V99.                                
003600 77  W2-MARKUP-X REDEFINES W2-MARKUP                                      
003700                             PIC X(05).                                   
003800 77  W2-FACTOR               PIC 9(03)V9999.                              
003900 77  W2-FACTOR-X REDEFINES W2-FACTOR                                      
004000                             PIC X(07).                                   
004100 01  W2-PRICE-AREA.                                                       
004200     05  W2-PRICE-WORK       PIC 9(07)V99.                                
004300     05  W2-PRICE-SPLIT REDEFINES W2-PRICE-WORK.                          
004400         10  W2-PRICE-DOLLARS    PIC 9(07).                               
004500         10  W2-PRICE-CENTS      PIC 9(02).                               
004600     05  FILLER              PIC X(10).                                   
004700*----------------------------------------------------------------         
004800 LINKAGE SECTION.                                                         
004900*----------------------------------------------------------------         
005000 01  L1-DLRPROF-PARM.                                                     
005100     05  L1-DLR-MARKUP-PCT   PIC 9(03)V99.                                
005200     05  L1-DLR-MARKUP-SW    PIC 9(01).                                   
005300         88  L1-MARKUP-GIVEN        VALUE 1.                              
005400         88  L1-MARKUP-ABSENT       VALUE 0.                              
005500     05  L1-BASE-VALUE       PIC 9(05).                                   
005600     05  L1-QUANTITY         PIC 9(05).                                   
005700     05  L1-DEALER-PRICE     PIC 9(07)V99.                                
005800     05  L1-TOTAL-BASE-VALUE PIC 9(09)V99.                                
005900     05  L1-TOTAL-DLR-VALUE  PIC 9(09)V99.                                
006000     05  L1-DEALER-PROFIT    PIC S9(09)V99.                               
006100*----------------------------------------------------------------         
006200 PROCEDURE DIVISION USING L1-DLRPROF-PARM.                                
006300*----------------------------------------------------------------         
006400 0000-DLRPROF-MAIN.                                                       
006500     IF L1-MARKUP-GIVEN                                                   
006600         MOVE L1-DLR-MARKUP-PCT TO W2-MARKUP                              
006700         GO TO 0010-COMPUTE.                                              
006800     MOVE 20.00 TO W2-MARKUP.                                             
006900 0010-COMPUTE.                                                            
007000     COMPUTE W2-FACTOR = 1 + (W2-MARKUP / 100).                           
007100     COMPUTE L1-DEALER-PRICE ROUNDED =                                    
007200         L1-BASE-VALUE * W2-FACTOR.                                       
007300     MOVE L1-DEALER-PRICE TO W2-PRICE-WORK.                               
007400     COMPUTE L1-TOTAL-BASE-VALUE ROUNDED =                                
007500         L1-BASE-VALUE * L1-QUANTITY.                                     
007600     COMPUTE L1-TOTAL-DLR-VALUE ROUNDED =                                 
007700         L1-DEALER-PRICE * L1-QUANTITY.                                   
007800     COMPUTE L1-DEALER-PROFIT ROUNDED =                                   
007900         L1-TOTAL-DLR-VALUE - L1-TOTAL-BASE-VALUE.                        
008000 0000-EXIT.                                                               
008100     EXIT PROGRAM.                                                        
