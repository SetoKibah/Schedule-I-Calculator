000100*================================================================         
000200* BATPROF  -  GROWTH BATCH PROFIT REPORT                                  
000300*                                                                         
000400* READS THE BATCH-PROFIT PARAMETER FILE (ONE RECORD PER RECIPE -          
000500* SEED COST, YIELD AND UNIT VALUE ALREADY KNOWN TO THE GROWER)            
000600* AND PRINTS THE SEED COST / YIELD / REVENUE / PROFIT / ROI FIGS.         
000700*================================================================         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID.     BATPROF.                                                 
001000 AUTHOR.         C RUIZ.                                                  
001100 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001200 DATE-WRITTEN.   05/02/90.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY.       NON-CONFIDENTIAL.                                        
001500*----------------------------------------------------------------         
001600* MAINTENANCE LOG                                                         
001700* DATE       BY    TICKET   DESCRIPTION                                   
001800* ---------- ----- -------- ---------------------------------             
001900* 05/02/90   CRUZ  INI-004  ORIGINAL CODING - BATCH PROFIT RPT    BPR00001
002000* 09/30/95   PSIL  REQ-0221 ROI PERCENTAGE ADDED TO REPORT LINE   BPR00002
002100* 01/05/99   ATOR  Y2K-007  Y2K REVIEW - NO DATE FIELDS IN USE    BPR00003
002200* 03/14/00   LFUE  REQ-0256 ROUNDING ON ROI PCT TO TWO DECIMALS   BPR00004
002300* 09/02/03   NVAS  REQ-0381 BATCH COUNT VALIDATED AGAINST ZERO    BPR00005
002400*----------------------------------------------------------------         
002500 ENVIRONMENT DIVISION.                                                    
002600 CONFIGURATION SECTION.                                                   
002700 SOURCE-COMPUTER. IBM-4341.                                               
002800 OBJECT-COMPUTER. IBM-4341.                                               
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT BPRPARM ASSIGN TO "BPRPARM"                                   
003400         ORGANIZATION IS LINE SEQUENTIAL.                                 
003500     SELECT BPRRES ASSIGN TO "BPRRES"                                     
003600         ORGANIZATION IS LINE SEQUENTIAL.                                 
003700     SELECT BPRRPT ASSIGN TO "BPRRPT"                                     
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900*----------------------------------------------------------------         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  BPRPARM                                                              
004300     LABEL RECORD IS STANDARD.                                            
004400 01  BP-RECORD-IN.                                                        
004500     05  BP-RECIPE-NAME      PIC X(30).                                   
004600     05  BP-BATCHES          PIC 9(03).                                   
004700     05  BP-SEED-COST-BATCH  PIC 9(05)V99.                                
004800     05  BP-YIELD-BATCH      PIC 9(04).                                   
004900     05  BP-VALUE-PER-UNIT   PIC 9(05)V99.                                
005000     05  FILLER              PIC X(10).                                   
005100 FD  BPRRES                                                               
005200     LABEL RECORD IS STANDARD.                                            
005300 01  BP-RECORD-OUT.                                                       
005400     05  BR-RECIPE-NAME      PIC X(30).                                   
005500     05  BR-BATCHES          PIC 9(03).                                   
005600     05  BR-SEED-COST-BATCH  PIC 9(05)V99.                                
005700     05  BR-TOTAL-SEED-COST  PIC 9(07)V99.                                
005800     05  BR-YIELD-BATCH      PIC 9(04).                                   
005900     05  BR-TOTAL-YIELD      PIC 9(06).                                   
006000     05  BR-VALUE-PER-UNIT   PIC 9(05)V99.                                
006100     05  BR-TOTAL-REVENUE    PIC 9(09)V99.                                
006200     05  BR-TOTAL-PROFIT     PIC S9(09)V99.                               
006300     05  BR-ROI-PERCENT      PIC S9(05)V99.                               
006400     05  FILLER              PIC X(06).                                   
006500 FD  BPRRPT                                                               
006600     LABEL RECORD IS STANDARD.                                            
006700 01  RP-LINE                 PIC X(132).                                  
006800*----------------------------------------------------------------         
006900 WORKING-STORAGE SECTION.                                                 
007000 01  W1-EOF-SWITCHES.                                                     
007100     05  W1-SW-BPRPARM-EOF   PIC 9      COMP.                             
007200         88  W1-BPRPARM-EOF         VALUE 1.                              
007300         88  W1-BPRPARM-NOT-EOF     VALUE 0.                              
007400 77  W1-REC-COUNT            PIC 9(05)  COMP.                             
007500 01  W1-WORK-AREA.                                                        
007600     05  W2-TOTAL-SEED-COST  PIC 9(07)V99.                                
007700     05  W2-SEEDCOST-SPLIT REDEFINES                                      
007800         W2-TOTAL-SEED-COST.                                              
007900         10  W2-SEEDCOST-WHOLE   PIC 9(07).                               
008000         10  W2-SEEDCOST-DEC     PIC 9(02).                               
008100     05  W2-TOTAL-YIELD      PIC 9(06).                                   
008200     05  W2-TOTAL-REVENUE    PIC 9(09)V99.                                
008300     05  W2-REVENUE-X REDEFINES W2-TOTAL-REVENUE                          
008400                             PIC X(11).                                   
008500     05  W2-TOTAL-PROFIT     PIC S9(09)V99.                               
008600     05  W2-ROI-PERCENT      PIC S9(05)V99.                               
008700     05  W2-ROI-X REDEFINES W2-ROI-PERCENT                                
008800                             PIC X(07).                                   
008900 01  W1-RPT-HEAD-1           PIC X(132) VALUE                             
009000     "BATCH PROFIT REPORT - SEED COST / YIELD / ROI".                     
009100 01  W1-RPT-DETAIL.                                                       
009200     05  WD-RECIPE           PIC X(30).                                   
009300     05  FILLER              PIC X(02) VALUE SPACES.                      
009400     05  WD-BATCHES          PIC ZZ9.                                     
009500     05  FILLER              PIC X(02) VALUE SPACES.                      
009600     05  WD-SEEDCOST         PIC ZZZZZZ9.99.                              
009700     05  FILLER              PIC X(02) VALUE SPACES.                      
009800     05  WD-YIELD            PIC ZZZZZ9.                                  
009900     05  FILLER              PIC X(02) VALUE SPACES.                      
010000     05  WD-REVENUE          PIC ZZZZZZZZ9.99.                            
010100     05  FILLER              PIC X(02) VALUE SPACES.                      
010200     05  WD-PROFIT           PIC -ZZZZZZZZ9.99.                           
010300     05  FILLER              PIC X(02) VALUE SPACES.                      
010400     05  WD-ROI              PIC -ZZZZ9.99.                               
010500     05  FILLER              PIC X(06) VALUE SPACES.                      
010600*----------------------------------------------------------------         
010700 PROCEDURE DIVISION.                                                      
010800*----------------------------------------------------------------         
010900 0000-BATPROF-MAIN.                                                       
011000     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
011100     PERFORM 2000-PROCESS-BATCHES THRU 2000-EXIT.                         
011200     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
011300     GOBACK.                                                              
011400*----------------------------------------------------------------         
011500 1000-OPEN-FILES.                                                         
011600     OPEN INPUT BPRPARM.                                                  
011700     OPEN OUTPUT BPRRES.                                                  
011800     OPEN OUTPUT BPRRPT.                                                  
011900     MOVE 0 TO W1-REC-COUNT.                                              
012000     SET W1-BPRPARM-NOT-EOF TO TRUE.                                      
012100     WRITE RP-LINE FROM W1-RPT-HEAD-1 AFTER TOP-OF-FORM.                  
012200 1000-EXIT.                                                               
012300     EXIT.                                                                
012400*----------------------------------------------------------------         
012500 2000-PROCESS-BATCHES.                                                    
012600     PERFORM 2010-READ-BPRPARM THRU 2010-EXIT.                            
012700 2020-PROCESS-LOOP.                                                       
012800     IF W1-BPRPARM-EOF                                                    
012900         GO TO 2000-EXIT.                                                 
013000     ADD 1 TO W1-REC-COUNT.                                               
013100     PERFORM 3000-CALC-BATCH-PROFIT THRU 3000-EXIT.                       
013200     PERFORM 3500-WRITE-RESULT-REPORT THRU 3500-EXIT.                     
013300     PERFORM 2010-READ-BPRPARM THRU 2010-EXIT.                            
013400     GO TO 2020-PROCESS-LOOP.                                             
013500 2000-EXIT.                                                               
013600     EXIT.                                                                
013700*----------------------------------------------------------------         
013800 2010-READ-BPRPARM.                                                       
013900     READ BPRPARM                                                         
014000         AT END SET W1-BPRPARM-EOF TO TRUE.                               
014100 2010-EXIT.                                                               
014200     EXIT.                                                                
014300*----------------------------------------------------------------         
014400* RULE - SEED COST, YIELD, REVENUE, PROFIT AND ROI FOR ONE                
014500* RECIPE'S GROWTH BATCHES                                                 
014600*----------------------------------------------------------------         
014700 3000-CALC-BATCH-PROFIT.                                                  
014800     COMPUTE W2-TOTAL-SEED-COST =                                         
014900         BP-SEED-COST-BATCH * BP-BATCHES.                                 
015000     COMPUTE W2-TOTAL-YIELD =                                             
015100         BP-YIELD-BATCH * BP-BATCHES.                                     
015200     COMPUTE W2-TOTAL-REVENUE =                                           
015300         BP-VALUE-PER-UNIT * W2-TOTAL-YIELD.                              
015400     COMPUTE W2-TOTAL-PROFIT =                                            
015500         W2-TOTAL-REVENUE - W2-TOTAL-SEED-COST.                           
015600     IF W2-TOTAL-SEED-COST = 0                                            
015700         MOVE 0 TO W2-ROI-PERCENT                                         
015800         GO TO 3000-EXIT.                                                 
015900     COMPUTE W2-ROI-PERCENT ROUNDED =                                     
016000         (W2-TOTAL-PROFIT / W2-TOTAL-SEED-COST) * 100.                    
016100 3000-EXIT.                                                               
016200     EXIT.                                                                
016300*----------------------------------------------------------------         
016400 3500-WRITE-RESULT-REPORT.                                                
016500     MOVE BP-RECIPE-NAME TO BR-RECIPE-NAME.                               
016600     MOVE BP-BATCHES TO BR-BATCHES.                                       
016700     MOVE BP-SEED-COST-BATCH TO BR-SEED-COST-BATCH.                       
016800     MOVE W2-TOTAL-SEED-COST TO BR-TOTAL-SEED-COST.                       
016900     MOVE BP-YIELD-BATCH TO BR-YIELD-BATCH.                               
017000     MOVE W2-TOTAL-YIELD TO BR-TOTAL-YIELD.                               
017100     MOVE BP-VALUE-PER-UNIT TO BR-VALUE-PER-UNIT.                         
017200     MOVE W2-TOTAL-REVENUE TO BR-TOTAL-REVENUE.                           
017300     MOVE W2-TOTAL-PROFIT TO BR-TOTAL-PROFIT.                             
017400     MOVE W2-ROI-PERCENT TO BR-ROI-PERCENT.                               
017500     WRITE BP-RECORD-OUT.                                                 
017600     MOVE BP-RECIPE-NAME TO WD-RECIPE.                                    
017700     MOVE BP-BATCHES TO WD-BATCHES.                                       
017800     MOVE W2-TOTAL-SEED-COST TO WD-SEEDCOST.                              
017900     MOVE W2-TOTAL-YIELD TO WD-YIELD.                                     
018000     MOVE W2-TOTAL-REVENUE TO WD-REVENUE.                                 
018100     MOVE W2-TOTAL-PROFIT TO WD-PROFIT.                                   
018200     MOVE W2-ROI-PERCENT TO WD-ROI.                                       
018300     WRITE RP-LINE FROM W1-RPT-DETAIL AFTER 1.                            
018400 3500-EXIT.                                                               
018500     EXIT.                                                                
018600*----------------------------------------------------------------         
018700 6000-CLOSE-FILES.                                                        
018800     CLOSE BPRPARM.                                                       
018900     CLOSE BPRRES.                                                        
019000     CLOSE BPRRPT.                                                        
019100 6000-EXIT.                                                               
019200     EXIT.                                                                
