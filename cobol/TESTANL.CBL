000100*================================================================         
000200* TESTANL  -  MIX-ENGINE PREDICTION TEST ANALYZER                         
000300*                                                                         
000400* READS FIELD-OBSERVED TEST CASES (PREDICTED EFFECTS/VALUE VS.            
000500* WHAT WAS ACTUALLY SEEN) AND REPORTS WHERE THE MIX-ENGINE                
000600* RULE TABLES ARE OUT OF STEP WITH THE REAL PRODUCT - PER-CASE            
000700* DISCREPANCIES, PER-BASE ACCURACY SUBTOTALS, AND RECURRING               
000800* MISSING/EXTRA-EFFECT PATTERNS BY BASE AND BY MIXER.                     
000900*================================================================         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.     TESTANL.                                                 
001200 AUTHOR.         R ESPINOZA.                                              
001300 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001400 DATE-WRITTEN.   04/22/91.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY.       NON-CONFIDENTIAL.                                        
001700*----------------------------------------------------------------         
001800* MAINTENANCE LOG                                                         
001900* DATE       BY    TICKET   DESCRIPTION                                   
002000* ---------- ----- -------- ---------------------------------             
002100* 04/22/91   RESP  INI-011  ORIGINAL CODING - TEST CASE ANALYSIS  TAN00001
002200* 02/18/95   CRUZ  REQ-0205 REPLACEMENT PATTERN DETECTION ADDED   TAN00002
002300* 07/09/97   PSIL  REQ-0233 PER-BASE ACCURACY SUBTOTAL ON BREAK   TAN00003
002400* 01/05/99   ATOR  Y2K-012  Y2K REVIEW - NO DATE FIELDS IN USE    TAN00004
002500* 04/05/05   NVAS  REQ-0412 PCT ERROR NOW DIVIDES BY ACTUAL VAL   TAN00005
002600*----------------------------------------------------------------         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SOURCE-COMPUTER. IBM-4341.                                               
003000 OBJECT-COMPUTER. IBM-4341.                                               
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500     SELECT TESTCASE ASSIGN TO "TESTCASE"                                 
003600         ORGANIZATION IS LINE SEQUENTIAL.                                 
003700     SELECT TESTRPT ASSIGN TO "TESTRPT"                                   
003800         ORGANIZATION IS LINE SEQUENTIAL.                                 
003900*----------------------------------------------------------------         
004000 DATA DIVISION.                                                           
004100 FILE SECTION.                                                            
004200 FD  TESTCASE                                                             
004300     LABEL RECORD IS STANDARD.                                            
004400 01  TC-RECORD-IN.                                                        
004500     05  TC-BASE             PIC X(20).                                   
004600     05  TC-MIXER            PIC X(20).                                   
004700     05  TC-PRED-COUNT       PIC 9(02).                                   
004800     05  TC-PRED-EFFECT OCCURS 8 TIMES                                    
004900                             PIC X(20).                                   
005000     05  TC-ACT-COUNT        PIC 9(02).                                   
005100     05  TC-ACT-EFFECT OCCURS 8 TIMES                                     
005200                             PIC X(20).                                   
005300     05  TC-PRED-VALUE       PIC 9(05).                                   
005400     05  TC-ACT-VALUE        PIC 9(05).                                   
005500     05  TC-PROD-COST        PIC 9(05).                                   
005600     05  FILLER              PIC X(10).                                   
005700 FD  TESTRPT                                                              
005800     LABEL RECORD IS STANDARD.                                            
005900 01  RP-LINE                 PIC X(132).                                  
006000*----------------------------------------------------------------         
006100 WORKING-STORAGE SECTION.                                                 
006200 01  W1-EOF-SWITCHES.                                                     
006300     05  W1-SW-TESTCASE-EOF  PIC 9      COMP.                             
006400         88  W1-TESTCASE-EOF        VALUE 1.                              
006500         88  W1-TESTCASE-NOT-EOF    VALUE 0.                              
006600 01  W1-CASE-SWITCHES.                                                    
006700     05  W1-SW-VALERR        PIC 9      COMP.                             
006800         88  W1-VALUE-ERROR         VALUE 1.                              
006900         88  W1-NO-VALUE-ERROR      VALUE 0.                              
007000     05  W1-SW-EFFERR        PIC 9      COMP.                             
007100         88  W1-EFFECT-ERROR        VALUE 1.                              
007200         88  W1-NO-EFFECT-ERROR     VALUE 0.                              
007300     05  W1-SW-FOUND         PIC 9      COMP.                             
007400         88  W1-FOUND-IN-LIST       VALUE 1.                              
007500         88  W1-NOT-FOUND-IN-LIST   VALUE 0.                              
007600     05  W1-SW-FIRSTREC      PIC 9      COMP.                             
007700         88  W1-FIRST-RECORD        VALUE 1.                              
007800         88  W1-NOT-FIRST-RECORD    VALUE 0.                              
007900     05  W1-SW-TBL           PIC 9      COMP.                             
008000         88  W1-TBL-FOUND           VALUE 1.                              
008100         88  W1-TBL-NOT-FOUND       VALUE 0.                              
008200*----------------------------------------------------------------         
008300 01  W1-TOTALS.                                                           
008400     05  W1-TOTAL-CASES      PIC 9(05)  COMP.                             
008500     05  W1-EFFERR-CASES     PIC 9(05)  COMP.                             
008600     05  W1-VALERR-CASES     PIC 9(05)  COMP.                             
008700     05  W1-EFFACC-X REDEFINES W1-EFFERR-CASES                            
008800                             PIC X(05).                                   
008900     05  W1-VALACC-X REDEFINES W1-VALERR-CASES                            
009000                             PIC X(05).                                   
009100*----------------------------------------------------------------         
009200* EFFECT-LIST SCAN SUBSCRIPTS - 77-LEVEL SCRATCH ITEMS                    
009300*----------------------------------------------------------------         
009400 77  W1-EX                   PIC 9(02)  COMP.                             
009500 77  W1-PX                   PIC 9(02)  COMP.                             
009600 77  W1-BSX                  PIC 9(02)  COMP.                             
009700 77  W1-MSX                  PIC 9(02)  COMP.                             
009800 77  W1-BEX                  PIC 9(02)  COMP.                             
009900 77  W1-MEX                  PIC 9(02)  COMP.                             
010000 01  W1-PREV-BASE            PIC X(20) VALUE SPACES.                      
010100 01  W1-CUR-EFFECT-NAME      PIC X(20).                                   
010200*----------------------------------------------------------------         
010300* CURRENT CASE'S MISSING/EXTRA EFFECT LISTS - REBUILT                     
010400* FRESH FOR EVERY TEST CASE READ                                          
010500*----------------------------------------------------------------         
010600 01  W2-DIFF-LISTS.                                                       
010700     05  W2-MISSING-COUNT    PIC 9(02)  COMP.                             
010800     05  W2-MISSING-EFFECT OCCURS 8 TIMES                                 
010900                             PIC X(20).                                   
011000     05  W2-EXTRA-COUNT      PIC 9(02)  COMP.                             
011100     05  W2-EXTRA-EFFECT OCCURS 8 TIMES                                   
011200                             PIC X(20).                                   
011300 01  W2-VALUE-WORK.                                                       
011400     05  W2-DIFFERENCE       PIC S9(05).                                  
011500     05  W2-PCT-ERROR        PIC S9(03)V9.                                
011600     05  W2-PCT-X REDEFINES W2-PCT-ERROR                                  
011700                             PIC X(05).                                   
011800*----------------------------------------------------------------         
011900* PER-BASE AND PER-MIXER RUNNING STATISTICS - CASE                        
012000* COUNT AND EFFECT-ERROR COUNT, USED BOTH FOR THE                         
012100* CONTROL-BREAK SUBTOTAL AND AS THE PATTERN DENOMINATOR                   
012200*----------------------------------------------------------------         
012300 01  W1-BASE-STATS-TABLE.                                                 
012400     05  W1-BS-ENTRY OCCURS 20 TIMES                                      
012500             INDEXED BY W1-BSI.                                           
012600         10  W1-BS-NAME          PIC X(20).                               
012700         10  W1-BS-CASE-COUNT    PIC 9(05)  COMP.                         
012800         10  W1-BS-EFFERR-COUNT  PIC 9(05)  COMP.                         
012900 01  W1-BASE-STATS-COUNT     PIC 9(02)  COMP.                             
013000 01  W1-MIXER-STATS-TABLE.                                                
013100     05  W1-MS-ENTRY OCCURS 20 TIMES                                      
013200             INDEXED BY W1-MSI.                                           
013300         10  W1-MS-NAME          PIC X(20).                               
013400         10  W1-MS-CASE-COUNT    PIC 9(05)  COMP.                         
013500         10  W1-MS-EFFERR-COUNT  PIC 9(05)  COMP.                         
013600 01  W1-MIXER-STATS-COUNT    PIC 9(02)  COMP.                             
013700*----------------------------------------------------------------         
013800* MISSING/EXTRA EFFECT OCCURRENCE COUNTS, ONE ROW PER                     
013900* (BASE,EFFECT) OR (MIXER,EFFECT) PAIR SEEN SO FAR                        
014000*----------------------------------------------------------------         
014100 01  W1-BASE-EFFECT-TABLE.                                                
014200     05  W1-BE-ENTRY OCCURS 60 TIMES                                      
014300             INDEXED BY W1-BEI.                                           
014400         10  W1-BE-BASE          PIC X(20).                               
014500         10  W1-BE-EFFECT        PIC X(20).                               
014600         10  W1-BE-MISS-COUNT    PIC 9(05)  COMP.                         
014700         10  W1-BE-EXTRA-COUNT   PIC 9(05)  COMP.                         
014800 01  W1-BASE-EFFECT-COUNT    PIC 9(02)  COMP.                             
014900 01  W1-MIXER-EFFECT-TABLE.                                               
015000     05  W1-ME-ENTRY OCCURS 60 TIMES                                      
015100             INDEXED BY W1-MEI.                                           
015200         10  W1-ME-MIXER         PIC X(20).                               
015300         10  W1-ME-EFFECT        PIC X(20).                               
015400         10  W1-ME-MISS-COUNT    PIC 9(05)  COMP.                         
015500         10  W1-ME-EXTRA-COUNT   PIC 9(05)  COMP.                         
015600 01  W1-MIXER-EFFECT-COUNT   PIC 9(02)  COMP.                             
015700*----------------------------------------------------------------         
015800 01  W1-RPT-TITLE            PIC X(132) VALUE                             
015900     "TEST ANALYSIS REPORT - PREDICTED VS ACTUAL".                        
016000 01  W1-RPT-VALUE-DETAIL.                                                 
016100     05  FILLER              PIC X(10) VALUE                              
016200         "VALUE DIF ".                                                    
016300     05  WV-BASE             PIC X(20).                                   
016400     05  FILLER              PIC X(02) VALUE SPACES.                      
016500     05  WV-MIXER            PIC X(20).                                   
016600     05  FILLER              PIC X(02) VALUE SPACES.                      
016700     05  WV-PREDVAL          PIC ZZZZ9.                                   
016800     05  FILLER              PIC X(02) VALUE SPACES.                      
016900     05  WV-ACTVAL           PIC ZZZZ9.                                   
017000     05  FILLER              PIC X(02) VALUE SPACES.                      
017100     05  WV-DIFF             PIC -ZZZZ9.                                  
017200     05  FILLER              PIC X(02) VALUE SPACES.                      
017300     05  WV-PCT              PIC -ZZ9.9.                                  
017400 01  W1-RPT-EFFECT-DETAIL.                                                
017500     05  FILLER              PIC X(10) VALUE                              
017600         "EFFECT    ".                                                    
017700     05  WE-BASE             PIC X(20).                                   
017800     05  FILLER              PIC X(02) VALUE SPACES.                      
017900     05  WE-MIXER            PIC X(20).                                   
018000     05  FILLER              PIC X(02) VALUE SPACES.                      
018100     05  WE-STATUS           PIC X(15).                                   
018200 01  W1-RPT-SUBTOTAL.                                                     
018300     05  FILLER              PIC X(18) VALUE                              
018400         "BASE SUBTOTAL FOR ".                                            
018500     05  WS-BASE             PIC X(20).                                   
018600     05  FILLER              PIC X(02) VALUE SPACES.                      
018700     05  FILLER              PIC X(14) VALUE                              
018800         "CASES        ".                                                 
018900     05  WS-CASES            PIC ZZZZ9.                                   
019000     05  FILLER              PIC X(02) VALUE SPACES.                      
019100     05  FILLER              PIC X(10) VALUE                              
019200         "ACCURACY %".                                                    
019300     05  WS-ACCURACY         PIC ZZZ9.9.                                  
019400 01  W1-RPT-PATTERN.                                                      
019500     05  FILLER              PIC X(06) VALUE                              
019600         "PATTRN".                                                        
019700     05  WP-TYPE             PIC X(08).                                   
019800     05  FILLER              PIC X(01) VALUE SPACES.                      
019900     05  WP-GROUP            PIC X(20).                                   
020000     05  FILLER              PIC X(02) VALUE SPACES.                      
020100     05  WP-EFFECT           PIC X(20).                                   
020200     05  FILLER              PIC X(02) VALUE SPACES.                      
020300     05  WP-FREQ             PIC X(11).                                   
020400 01  W1-RPT-REPLACE.                                                      
020500     05  FILLER              PIC X(06) VALUE                              
020600         "REPLAC".                                                        
020700     05  WR-BASE             PIC X(20).                                   
020800     05  FILLER              PIC X(02) VALUE SPACES.                      
020900     05  WR-MIXER            PIC X(20).                                   
021000     05  FILLER              PIC X(02) VALUE SPACES.                      
021100     05  WR-EXTRA            PIC X(20).                                   
021200     05  FILLER              PIC X(04) VALUE                              
021300         " -> ".                                                          
021400     05  WR-MISSING          PIC X(20).                                   
021500 01  W1-RPT-SUMMARY.                                                      
021600     05  FILLER              PIC X(15) VALUE                              
021700         "TOTAL CASES   ".                                                
021800     05  WU-CASES            PIC ZZZZ9.                                   
021900     05  FILLER              PIC X(02) VALUE SPACES.                      
022000     05  FILLER              PIC X(15) VALUE                              
022100         "BASES TESTED  ".                                                
022200     05  WU-BASES            PIC ZZ9.                                     
022300     05  FILLER              PIC X(02) VALUE SPACES.                      
022400     05  FILLER              PIC X(16) VALUE                              
022500         "MIXERS TESTED  ".                                               
022600     05  WU-MIXERS           PIC ZZ9.                                     
022700     05  FILLER              PIC X(02) VALUE SPACES.                      
022800     05  FILLER              PIC X(15) VALUE                              
022900         "EFF ACCURACY %".                                                
023000     05  WU-EFFACC           PIC ZZZ9.9.                                  
023100     05  FILLER              PIC X(02) VALUE SPACES.                      
023200     05  FILLER              PIC X(15) VALUE                              
023300         "VAL ACCURACY %".                                                
023400     05  WU-VALACC           PIC ZZZ9.9.                                  
023500 01  W1-FOUND-INDEX          PIC 9(02)  COMP.                             
023600 01  W1-DENOM                PIC 9(05)  COMP.                             
023700 01  W1-FREQ-NUM-R           PIC 9(05).                                   
023800 01  W1-FREQ-DEN-R           PIC 9(05).                                   
023900*----------------------------------------------------------------         
024000 PROCEDURE DIVISION.                                                      
024100*----------------------------------------------------------------         
024200 0000-TESTANL-MAIN.                                                       
024300     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
024400     PERFORM 2000-PROCESS-CASES THRU 2000-EXIT.                           
024500     PERFORM 3000-WRITE-SUMMARY THRU 3000-EXIT.                           
024600     PERFORM 4000-DETECT-PATTERNS THRU 4000-EXIT.                         
024700     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
024800     GOBACK.                                                              
024900*----------------------------------------------------------------         
025000 1000-OPEN-FILES.                                                         
025100     OPEN INPUT TESTCASE.                                                 
025200     OPEN OUTPUT TESTRPT.                                                 
025300     MOVE 0 TO W1-TOTAL-CASES.                                            
025400     MOVE 0 TO W1-EFFERR-CASES.                                           
025500     MOVE 0 TO W1-VALERR-CASES.                                           
025600     MOVE 0 TO W1-BASE-STATS-COUNT.                                       
025700     MOVE 0 TO W1-MIXER-STATS-COUNT.                                      
025800     MOVE 0 TO W1-BASE-EFFECT-COUNT.                                      
025900     MOVE 0 TO W1-MIXER-EFFECT-COUNT.                                     
026000     SET W1-TESTCASE-NOT-EOF TO TRUE.                                     
026100     SET W1-FIRST-RECORD TO TRUE.                                         
026200     WRITE RP-LINE FROM W1-RPT-TITLE.                                     
026300 1000-EXIT.                                                               
026400     EXIT.                                                                
026500*----------------------------------------------------------------         
026600 2000-PROCESS-CASES.                                                      
026700     PERFORM 2010-READ-TESTCASE THRU 2010-EXIT.                           
026800 2020-PROCESS-LOOP.                                                       
026900     IF W1-TESTCASE-EOF                                                   
027000         GO TO 2000-EXIT.                                                 
027100     ADD 1 TO W1-TOTAL-CASES.                                             
027200     PERFORM 2700-CHECK-CONTROL-BREAK THRU 2700-EXIT.                     
027300     PERFORM 2100-ANALYZE-ONE-CASE THRU 2100-EXIT.                        
027400     PERFORM 2010-READ-TESTCASE THRU 2010-EXIT.                           
027500     GO TO 2020-PROCESS-LOOP.                                             
027600 2000-EXIT.                                                               
027700     EXIT.                                                                
027800*----------------------------------------------------------------         
027900 2010-READ-TESTCASE.                                                      
028000     READ TESTCASE                                                        
028100         AT END SET W1-TESTCASE-EOF TO TRUE.                              
028200 2010-EXIT.                                                               
028300     EXIT.                                                                
028400*----------------------------------------------------------------         
028500* RULE - ANALYZE ONE TEST CASE - BUILD THE MISSING/EXTRA                  
028600* EFFECT LISTS, FLAG A VALUE ERROR WHEN ACTUAL VALUE IS                   
028700* ON FILE AND DIFFERS FROM THE PREDICTED VALUE, ROLL THE                  
028800* CASE INTO THE BASE AND MIXER RUNNING STATISTICS, AND                    
028900* WRITE THE DETAIL LINE(S) FOR THIS CASE                                  
029000*----------------------------------------------------------------         
029100 2100-ANALYZE-ONE-CASE.                                                   
029200     SET W1-NO-EFFECT-ERROR TO TRUE.                                      
029300     SET W1-NO-VALUE-ERROR TO TRUE.                                       
029400     MOVE 0 TO W2-MISSING-COUNT.                                          
029500     MOVE 0 TO W2-EXTRA-COUNT.                                            
029600     IF TC-ACT-COUNT > 0                                                  
029700         PERFORM 2200-BUILD-MISSING-EXTRA THRU 2200-EXIT                  
029800         IF W2-MISSING-COUNT > 0 OR W2-EXTRA-COUNT > 0                    
029900             SET W1-EFFECT-ERROR TO TRUE                                  
030000             ADD 1 TO W1-EFFERR-CASES.                                    
030100     IF TC-ACT-VALUE NOT = 0                                              
030200         AND TC-PRED-VALUE NOT = TC-ACT-VALUE                             
030300         SET W1-VALUE-ERROR TO TRUE                                       
030400         ADD 1 TO W1-VALERR-CASES.                                        
030500     PERFORM 2500-UPDATE-BASE-STATS THRU 2500-EXIT.                       
030600     PERFORM 2600-UPDATE-MIXER-STATS THRU 2600-EXIT.                      
030700     IF W1-VALUE-ERROR                                                    
030800         PERFORM 2800-WRITE-VALUE-DETAIL THRU 2800-EXIT.                  
030900     IF W1-EFFECT-ERROR                                                   
031000         PERFORM 2850-WRITE-EFFECT-DETAIL THRU 2850-EXIT                  
031100         PERFORM 2950-UPDATE-PATTERN-TABLES                               
031200             THRU 2950-EXIT                                               
031300         PERFORM 2900-CHECK-REPLACEMENT THRU 2900-EXIT.                   
031400 2100-EXIT.                                                               
031500     EXIT.                                                                
031600*----------------------------------------------------------------         
031700 2200-BUILD-MISSING-EXTRA.                                                
031800     PERFORM 2210-CHECK-ONE-ACTUAL                                        
031900         VARYING W1-EX FROM 1 BY 1                                        
032000         UNTIL W1-EX > TC-PRED-COUNT.                                     
032100     PERFORM 2220-CHECK-ONE-PREDICTED                                     
032200         VARYING W1-EX FROM 1 BY 1                                        
032300         UNTIL W1-EX > TC-ACT-COUNT.                                      
032400 2200-EXIT.                                                               
032500     EXIT.                                                                
032600*----------------------------------------------------------------         
032700* A PREDICTED EFFECT NOT FOUND AMONG THE ACTUALS IS                       
032800* MISSING FROM THE REAL PRODUCT                                           
032900*----------------------------------------------------------------         
033000 2210-CHECK-ONE-ACTUAL.                                                   
033100     SET W1-NOT-FOUND-IN-LIST TO TRUE.                                    
033200     PERFORM 2240-SCAN-ACTUAL                                             
033300         VARYING W1-PX FROM 1 BY 1                                        
033400         UNTIL W1-PX > TC-ACT-COUNT                                       
033500         OR W1-FOUND-IN-LIST.                                             
033600     IF W1-NOT-FOUND-IN-LIST                                              
033700         ADD 1 TO W2-MISSING-COUNT                                        
033800         MOVE TC-PRED-EFFECT (W1-EX) TO                                   
033900             W2-MISSING-EFFECT (W2-MISSING-COUNT).                        
034000*----------------------------------------------------------------         
034100* AN ACTUAL EFFECT NOT FOUND AMONG THE PREDICTIONS IS                     
034200* EXTRA - THE MIX-ENGINE DID NOT FORESEE IT                               
034300*----------------------------------------------------------------         
034400 2220-CHECK-ONE-PREDICTED.                                                
034500     SET W1-NOT-FOUND-IN-LIST TO TRUE.                                    
034600     PERFORM 2230-SCAN-PREDICTED                                          
034700         VARYING W1-PX FROM 1 BY 1                                        
034800         UNTIL W1-PX > TC-PRED-COUNT                                      
034900         OR W1-FOUND-IN-LIST.                                             
035000     IF W1-NOT-FOUND-IN-LIST                                              
035100         ADD 1 TO W2-EXTRA-COUNT                                          
035200         MOVE TC-ACT-EFFECT (W1-EX) TO                                    
035300             W2-EXTRA-EFFECT (W2-EXTRA-COUNT).                            
035400 2230-SCAN-PREDICTED.                                                     
035500     IF TC-PRED-EFFECT (W1-PX) = TC-ACT-EFFECT (W1-EX)                    
035600         SET W1-FOUND-IN-LIST TO TRUE.                                    
035700 2240-SCAN-ACTUAL.                                                        
035800     IF TC-ACT-EFFECT (W1-PX) = TC-PRED-EFFECT (W1-EX)                    
035900         SET W1-FOUND-IN-LIST TO TRUE.                                    
036000*----------------------------------------------------------------         
036100* RULE - FIND-OR-ADD THE CURRENT BASE IN THE RUNNING                      
036200* STATISTICS TABLE, THEN ROLL THIS CASE'S COUNTS INTO                     
036300* IT - THE SCAN STOPS THE INSTANT A MATCH IS FOUND SO                     
036400* W1-FOUND-INDEX, NOT THE SPENT LOOP INDEX, IS WHAT WE                    
036500* USE TO ADDRESS THE MATCHED ENTRY AFTERWARD                              
036600*----------------------------------------------------------------         
036700 2500-UPDATE-BASE-STATS.                                                  
036800     MOVE 0 TO W1-FOUND-INDEX.                                            
036900     SET W1-TBL-NOT-FOUND TO TRUE.                                        
037000     PERFORM 2510-SCAN-BASE-STATS                                         
037100         VARYING W1-BSX FROM 1 BY 1                                       
037200         UNTIL W1-BSX > W1-BASE-STATS-COUNT                               
037300         OR W1-TBL-FOUND.                                                 
037400     IF W1-TBL-FOUND                                                      
037500         MOVE W1-FOUND-INDEX TO W1-BSX                                    
037600     ELSE                                                                 
037700         IF W1-BASE-STATS-COUNT < 20                                      
037800             ADD 1 TO W1-BASE-STATS-COUNT                                 
037900             MOVE W1-BASE-STATS-COUNT TO W1-BSX                           
038000             MOVE TC-BASE TO W1-BS-NAME (W1-BSX)                          
038100             MOVE 0 TO W1-BS-CASE-COUNT (W1-BSX)                          
038200             MOVE 0 TO W1-BS-EFFERR-COUNT (W1-BSX)                        
038300         ELSE                                                             
038400             GO TO 2500-EXIT.                                             
038500     ADD 1 TO W1-BS-CASE-COUNT (W1-BSX).                                  
038600     IF W1-EFFECT-ERROR                                                   
038700         ADD 1 TO W1-BS-EFFERR-COUNT (W1-BSX).                            
038800 2500-EXIT.                                                               
038900     EXIT.                                                                
039000 2510-SCAN-BASE-STATS.                                                    
039100     IF W1-BS-NAME (W1-BSX) = TC-BASE                                     
039200         SET W1-TBL-FOUND TO TRUE                                         
039300         MOVE W1-BSX TO W1-FOUND-INDEX.                                   
039400*----------------------------------------------------------------         
039500* SAME FIND-OR-ADD SHAPE AS 2500, KEYED BY MIXER NAME                     
039600*----------------------------------------------------------------         
039700 2600-UPDATE-MIXER-STATS.                                                 
039800     MOVE 0 TO W1-FOUND-INDEX.                                            
039900     SET W1-TBL-NOT-FOUND TO TRUE.                                        
040000     PERFORM 2610-SCAN-MIXER-STATS                                        
040100         VARYING W1-MSX FROM 1 BY 1                                       
040200         UNTIL W1-MSX > W1-MIXER-STATS-COUNT                              
040300         OR W1-TBL-FOUND.                                                 
040400     IF W1-TBL-FOUND                                                      
040500         MOVE W1-FOUND-INDEX TO W1-MSX                                    
040600     ELSE                                                                 
040700         IF W1-MIXER-STATS-COUNT < 20                                     
040800             ADD 1 TO W1-MIXER-STATS-COUNT                                
040900             MOVE W1-MIXER-STATS-COUNT TO W1-MSX                          
041000             MOVE TC-MIXER TO W1-MS-NAME (W1-MSX)                         
041100             MOVE 0 TO W1-MS-CASE-COUNT (W1-MSX)                          
041200             MOVE 0 TO W1-MS-EFFERR-COUNT (W1-MSX)                        
041300         ELSE                                                             
041400             GO TO 2600-EXIT.                                             
041500     ADD 1 TO W1-MS-CASE-COUNT (W1-MSX).                                  
041600     IF W1-EFFECT-ERROR                                                   
041700         ADD 1 TO W1-MS-EFFERR-COUNT (W1-MSX).                            
041800 2600-EXIT.                                                               
041900     EXIT.                                                                
042000 2610-SCAN-MIXER-STATS.                                                   
042100     IF W1-MS-NAME (W1-MSX) = TC-MIXER                                    
042200         SET W1-TBL-FOUND TO TRUE                                         
042300         MOVE W1-MSX TO W1-FOUND-INDEX.                                   
042400*----------------------------------------------------------------         
042500* RULE - CONTROL BREAK ON BASE - TEST CASES ARE FED IN                    
042600* BASE SEQUENCE, SO A CHANGE OF TC-BASE ENDS THE GROUP                    
042700* THAT WAS JUST ACCUMULATING AND THE SUBTOTAL FOR IT                      
042800* PRINTS BEFORE THE NEW GROUP STARTS                                      
042900*----------------------------------------------------------------         
043000 2700-CHECK-CONTROL-BREAK.                                                
043100     IF W1-FIRST-RECORD                                                   
043200         SET W1-NOT-FIRST-RECORD TO TRUE                                  
043300         MOVE TC-BASE TO W1-PREV-BASE                                     
043400         GO TO 2700-EXIT.                                                 
043500     IF TC-BASE = W1-PREV-BASE                                            
043600         GO TO 2700-EXIT.                                                 
043700     PERFORM 2710-WRITE-BASE-SUBTOTAL THRU 2710-EXIT.                     
043800     MOVE TC-BASE TO W1-PREV-BASE.                                        
043900 2700-EXIT.                                                               
044000     EXIT.                                                                
044100*----------------------------------------------------------------         
044200 2710-WRITE-BASE-SUBTOTAL.                                                
044300     MOVE 0 TO W1-FOUND-INDEX.                                            
044400     SET W1-TBL-NOT-FOUND TO TRUE.                                        
044500     PERFORM 2715-FIND-PREV-BASE                                          
044600         VARYING W1-BSX FROM 1 BY 1                                       
044700         UNTIL W1-BSX > W1-BASE-STATS-COUNT                               
044800         OR W1-TBL-FOUND.                                                 
044900     IF W1-TBL-NOT-FOUND                                                  
045000         GO TO 2710-EXIT.                                                 
045100     MOVE W1-FOUND-INDEX TO W1-BSX.                                       
045200     MOVE W1-BS-NAME (W1-BSX) TO WS-BASE.                                 
045300     MOVE W1-BS-CASE-COUNT (W1-BSX) TO WS-CASES.                          
045400     COMPUTE WS-ACCURACY ROUNDED =                                        
045500         100 * (W1-BS-CASE-COUNT (W1-BSX) -                               
045600         W1-BS-EFFERR-COUNT (W1-BSX)) /                                   
045700         W1-BS-CASE-COUNT (W1-BSX).                                       
045800     WRITE RP-LINE FROM W1-RPT-SUBTOTAL.                                  
045900 2710-EXIT.                                                               
046000     EXIT.                                                                
046100 2715-FIND-PREV-BASE.                                                     
046200     IF W1-BS-NAME (W1-BSX) = W1-PREV-BASE                                
046300         SET W1-TBL-FOUND TO TRUE                                         
046400         MOVE W1-BSX TO W1-FOUND-INDEX.                                   
046500*----------------------------------------------------------------         
046600 2800-WRITE-VALUE-DETAIL.                                                 
046700     MOVE TC-BASE TO WV-BASE.                                             
046800     MOVE TC-MIXER TO WV-MIXER.                                           
046900     MOVE TC-PRED-VALUE TO WV-PREDVAL.                                    
047000     MOVE TC-ACT-VALUE TO WV-ACTVAL.                                      
047100     COMPUTE W2-DIFFERENCE =                                              
047200         TC-ACT-VALUE - TC-PRED-VALUE.                                    
047300     MOVE W2-DIFFERENCE TO WV-DIFF.                                       
047400     COMPUTE W2-PCT-ERROR ROUNDED =                                       
047500         100 * W2-DIFFERENCE / TC-ACT-VALUE.                              
047600     MOVE W2-PCT-ERROR TO WV-PCT.                                         
047700     WRITE RP-LINE FROM W1-RPT-VALUE-DETAIL.                              
047800 2800-EXIT.                                                               
047900     EXIT.                                                                
048000*----------------------------------------------------------------         
048100 2850-WRITE-EFFECT-DETAIL.                                                
048200     MOVE TC-BASE TO WE-BASE.                                             
048300     MOVE TC-MIXER TO WE-MIXER.                                           
048400     IF W2-MISSING-COUNT > 0 AND W2-EXTRA-COUNT > 0                       
048500         MOVE "DIFFERENT" TO WE-STATUS                                    
048600     ELSE                                                                 
048700         IF W2-EXTRA-COUNT > 0                                            
048800             MOVE "EXTRA" TO WE-STATUS                                    
048900         ELSE                                                             
049000             MOVE "MISSING" TO WE-STATUS.                                 
049100     WRITE RP-LINE FROM W1-RPT-EFFECT-DETAIL.                             
049200 2850-EXIT.                                                               
049300     EXIT.                                                                
049400*----------------------------------------------------------------         
049500* RULE - ROLL THIS CASE'S MISSING/EXTRA EFFECTS INTO THE                  
049600* PER-BASE AND PER-MIXER OCCURRENCE TABLES USED LATER BY                  
049700* THE PATTERN-DETECTION PASS                                              
049800*----------------------------------------------------------------         
049900 2950-UPDATE-PATTERN-TABLES.                                              
050000     PERFORM 2955-ADD-MISSING-TO-TABLES                                   
050100         VARYING W1-EX FROM 1 BY 1                                        
050200         UNTIL W1-EX > W2-MISSING-COUNT.                                  
050300     PERFORM 2960-ADD-EXTRA-TO-TABLES                                     
050400         VARYING W1-EX FROM 1 BY 1                                        
050500         UNTIL W1-EX > W2-EXTRA-COUNT.                                    
050600 2950-EXIT.                                                               
050700     EXIT.                                                                
050800 2955-ADD-MISSING-TO-TABLES.                                              
050900     MOVE W2-MISSING-EFFECT (W1-EX) TO                                    
051000         W1-CUR-EFFECT-NAME.                                              
051100     PERFORM 2970-FIND-OR-ADD-BASE-EFFECT THRU 2970-EXIT.                 
051200     IF W1-TBL-FOUND                                                      
051300         ADD 1 TO W1-BE-MISS-COUNT (W1-BEX).                              
051400     PERFORM 2980-FIND-OR-ADD-MIXER-EFFECT                                
051500         THRU 2980-EXIT.                                                  
051600     IF W1-TBL-FOUND                                                      
051700         ADD 1 TO W1-ME-MISS-COUNT (W1-MEX).                              
051800 2960-ADD-EXTRA-TO-TABLES.                                                
051900     MOVE W2-EXTRA-EFFECT (W1-EX) TO                                      
052000         W1-CUR-EFFECT-NAME.                                              
052100     PERFORM 2970-FIND-OR-ADD-BASE-EFFECT THRU 2970-EXIT.                 
052200     IF W1-TBL-FOUND                                                      
052300         ADD 1 TO W1-BE-EXTRA-COUNT (W1-BEX).                             
052400     PERFORM 2980-FIND-OR-ADD-MIXER-EFFECT                                
052500         THRU 2980-EXIT.                                                  
052600     IF W1-TBL-FOUND                                                      
052700         ADD 1 TO W1-ME-EXTRA-COUNT (W1-MEX).                             
052800*----------------------------------------------------------------         
052900 2970-FIND-OR-ADD-BASE-EFFECT.                                            
053000     MOVE 0 TO W1-FOUND-INDEX.                                            
053100     SET W1-TBL-NOT-FOUND TO TRUE.                                        
053200     PERFORM 2975-SCAN-BASE-EFFECT                                        
053300         VARYING W1-BEX FROM 1 BY 1                                       
053400         UNTIL W1-BEX > W1-BASE-EFFECT-COUNT                              
053500         OR W1-TBL-FOUND.                                                 
053600     IF W1-TBL-FOUND                                                      
053700         MOVE W1-FOUND-INDEX TO W1-BEX                                    
053800     ELSE                                                                 
053900         IF W1-BASE-EFFECT-COUNT < 60                                     
054000             ADD 1 TO W1-BASE-EFFECT-COUNT                                
054100             MOVE W1-BASE-EFFECT-COUNT TO W1-BEX                          
054200             MOVE TC-BASE TO W1-BE-BASE (W1-BEX)                          
054300             MOVE W1-CUR-EFFECT-NAME TO                                   
054400                 W1-BE-EFFECT (W1-BEX)                                    
054500             MOVE 0 TO W1-BE-MISS-COUNT (W1-BEX)                          
054600             MOVE 0 TO W1-BE-EXTRA-COUNT (W1-BEX)                         
054700             SET W1-TBL-FOUND TO TRUE                                     
054800         ELSE                                                             
054900             SET W1-TBL-NOT-FOUND TO TRUE.                                
055000 2970-EXIT.                                                               
055100     EXIT.                                                                
055200 2975-SCAN-BASE-EFFECT.                                                   
055300     IF W1-BE-BASE (W1-BEX) = TC-BASE                                     
055400         AND W1-BE-EFFECT (W1-BEX) = W1-CUR-EFFECT-NAME                   
055500         SET W1-TBL-FOUND TO TRUE                                         
055600         MOVE W1-BEX TO W1-FOUND-INDEX.                                   
055700*----------------------------------------------------------------         
055800 2980-FIND-OR-ADD-MIXER-EFFECT.                                           
055900     MOVE 0 TO W1-FOUND-INDEX.                                            
056000     SET W1-TBL-NOT-FOUND TO TRUE.                                        
056100     PERFORM 2985-SCAN-MIXER-EFFECT                                       
056200         VARYING W1-MEX FROM 1 BY 1                                       
056300         UNTIL W1-MEX > W1-MIXER-EFFECT-COUNT                             
056400         OR W1-TBL-FOUND.                                                 
056500     IF W1-TBL-FOUND                                                      
056600         MOVE W1-FOUND-INDEX TO W1-MEX                                    
056700     ELSE                                                                 
056800         IF W1-MIXER-EFFECT-COUNT < 60                                    
056900             ADD 1 TO W1-MIXER-EFFECT-COUNT                               
057000             MOVE W1-MIXER-EFFECT-COUNT TO W1-MEX                         
057100             MOVE TC-MIXER TO W1-ME-MIXER (W1-MEX)                        
057200             MOVE W1-CUR-EFFECT-NAME TO                                   
057300                 W1-ME-EFFECT (W1-MEX)                                    
057400             MOVE 0 TO W1-ME-MISS-COUNT (W1-MEX)                          
057500             MOVE 0 TO W1-ME-EXTRA-COUNT (W1-MEX)                         
057600             SET W1-TBL-FOUND TO TRUE                                     
057700         ELSE                                                             
057800             SET W1-TBL-NOT-FOUND TO TRUE.                                
057900 2980-EXIT.                                                               
058000     EXIT.                                                                
058100 2985-SCAN-MIXER-EFFECT.                                                  
058200     IF W1-ME-MIXER (W1-MEX) = TC-MIXER                                   
058300         AND W1-ME-EFFECT (W1-MEX) = W1-CUR-EFFECT-NAME                   
058400         SET W1-TBL-FOUND TO TRUE                                         
058500         MOVE W1-MEX TO W1-FOUND-INDEX.                                   
058600*----------------------------------------------------------------         
058700* RULE - A CASE WITH EXACTLY ONE MISSING AND ONE EXTRA                    
058800* EFFECT LOOKS LIKE THE MIX-ENGINE PREDICTED THE WRONG                    
058900* EFFECT OUTRIGHT RATHER THAN JUST MISSING ONE - FLAG                     
059000* IT AS A REPLACEMENT RIGHT AWAY, CASE BY CASE                            
059100*----------------------------------------------------------------         
059200 2900-CHECK-REPLACEMENT.                                                  
059300     IF W2-MISSING-COUNT NOT = 1                                          
059400         GO TO 2900-EXIT.                                                 
059500     IF W2-EXTRA-COUNT NOT = 1                                            
059600         GO TO 2900-EXIT.                                                 
059700     MOVE TC-BASE TO WR-BASE.                                             
059800     MOVE TC-MIXER TO WR-MIXER.                                           
059900     MOVE W2-EXTRA-EFFECT (1) TO WR-EXTRA.                                
060000     MOVE W2-MISSING-EFFECT (1) TO WR-MISSING.                            
060100     WRITE RP-LINE FROM W1-RPT-REPLACE.                                   
060200 2900-EXIT.                                                               
060300     EXIT.                                                                
060400*----------------------------------------------------------------         
060500 3000-WRITE-SUMMARY.                                                      
060600     IF W1-NOT-FIRST-RECORD                                               
060700         PERFORM 2710-WRITE-BASE-SUBTOTAL THRU 2710-EXIT.                 
060800     IF W1-TOTAL-CASES = 0                                                
060900         GO TO 3000-EXIT.                                                 
061000     MOVE W1-TOTAL-CASES TO WU-CASES.                                     
061100     MOVE W1-BASE-STATS-COUNT TO WU-BASES.                                
061200     MOVE W1-MIXER-STATS-COUNT TO WU-MIXERS.                              
061300     COMPUTE WU-EFFACC ROUNDED =                                          
061400         100 * (W1-TOTAL-CASES - W1-EFFERR-CASES) /                       
061500         W1-TOTAL-CASES.                                                  
061600     COMPUTE WU-VALACC ROUNDED =                                          
061700         100 * (W1-TOTAL-CASES - W1-VALERR-CASES) /                       
061800         W1-TOTAL-CASES.                                                  
061900     WRITE RP-LINE FROM W1-RPT-SUMMARY.                                   
062000 3000-EXIT.                                                               
062100     EXIT.                                                                
062200*----------------------------------------------------------------         
062300* RULE - PATTERN DETECTION - AN EFFECT THAT IS MISSING                    
062400* OR EXTRA ON AT LEAST HALF OF A BASE'S (OR MIXER'S)                      
062500* ERROR CASES IS A RECURRING RULE-TABLE GAP RATHER THAN                   
062600* ONE-OFF FIELD NOISE, AND IS WORTH A LINE OF ITS OWN                     
062700*----------------------------------------------------------------         
062800 4000-DETECT-PATTERNS.                                                    
062900     PERFORM 4010-ONE-BASE-EFFECT THRU 4010-EXIT                          
063000         VARYING W1-BEX FROM 1 BY 1                                       
063100         UNTIL W1-BEX > W1-BASE-EFFECT-COUNT.                             
063200     PERFORM 4050-ONE-MIXER-EFFECT THRU 4050-EXIT                         
063300         VARYING W1-MEX FROM 1 BY 1                                       
063400         UNTIL W1-MEX > W1-MIXER-EFFECT-COUNT.                            
063500 4000-EXIT.                                                               
063600     EXIT.                                                                
063700 4010-ONE-BASE-EFFECT.                                                    
063800     MOVE W1-BE-BASE (W1-BEX) TO W1-PREV-BASE.                            
063900     MOVE 0 TO W1-FOUND-INDEX.                                            
064000     SET W1-TBL-NOT-FOUND TO TRUE.                                        
064100     PERFORM 2715-FIND-PREV-BASE                                          
064200         VARYING W1-BSX FROM 1 BY 1                                       
064300         UNTIL W1-BSX > W1-BASE-STATS-COUNT                               
064400         OR W1-TBL-FOUND.                                                 
064500     IF W1-TBL-NOT-FOUND                                                  
064600         GO TO 4010-EXIT.                                                 
064700     MOVE W1-BS-EFFERR-COUNT (W1-FOUND-INDEX) TO                          
064800         W1-DENOM.                                                        
064900     IF W1-DENOM = 0                                                      
065000         GO TO 4010-EXIT.                                                 
065100     IF W1-BE-MISS-COUNT (W1-BEX) * 2 >= W1-DENOM                         
065200         MOVE W1-BE-BASE (W1-BEX) TO WP-GROUP                             
065300         MOVE W1-BE-EFFECT (W1-BEX) TO WP-EFFECT                          
065400         MOVE "MISSING" TO WP-TYPE                                        
065500         MOVE W1-BE-MISS-COUNT (W1-BEX) TO                                
065600             W1-FREQ-NUM-R                                                
065700         MOVE W1-DENOM TO W1-FREQ-DEN-R                                   
065800         STRING W1-FREQ-NUM-R DELIMITED BY SIZE                           
065900             "/" DELIMITED BY SIZE                                        
066000             W1-FREQ-DEN-R DELIMITED BY SIZE                              
066100             INTO WP-FREQ                                                 
066200         WRITE RP-LINE FROM W1-RPT-PATTERN.                               
066300     IF W1-BE-EXTRA-COUNT (W1-BEX) * 2 >= W1-DENOM                        
066400         MOVE W1-BE-BASE (W1-BEX) TO WP-GROUP                             
066500         MOVE W1-BE-EFFECT (W1-BEX) TO WP-EFFECT                          
066600         MOVE "EXTRA" TO WP-TYPE                                          
066700         MOVE W1-BE-EXTRA-COUNT (W1-BEX) TO                               
066800             W1-FREQ-NUM-R                                                
066900         MOVE W1-DENOM TO W1-FREQ-DEN-R                                   
067000         STRING W1-FREQ-NUM-R DELIMITED BY SIZE                           
067100             "/" DELIMITED BY SIZE                                        
067200             W1-FREQ-DEN-R DELIMITED BY SIZE                              
067300             INTO WP-FREQ                                                 
067400         WRITE RP-LINE FROM W1-RPT-PATTERN.                               
067500 4010-EXIT.                                                               
067600     EXIT.                                                                
067700*----------------------------------------------------------------         
067800 4050-ONE-MIXER-EFFECT.                                                   
067900     MOVE 0 TO W1-FOUND-INDEX.                                            
068000     SET W1-TBL-NOT-FOUND TO TRUE.                                        
068100     PERFORM 4055-FIND-PREV-MIXER                                         
068200         VARYING W1-MSX FROM 1 BY 1                                       
068300         UNTIL W1-MSX > W1-MIXER-STATS-COUNT                              
068400         OR W1-TBL-FOUND.                                                 
068500     IF W1-TBL-NOT-FOUND                                                  
068600         GO TO 4050-EXIT.                                                 
068700     MOVE W1-MS-EFFERR-COUNT (W1-FOUND-INDEX) TO                          
068800         W1-DENOM.                                                        
068900     IF W1-DENOM = 0                                                      
069000         GO TO 4050-EXIT.                                                 
069100     IF W1-ME-MISS-COUNT (W1-MEX) * 2 >= W1-DENOM                         
069200         MOVE W1-ME-MIXER (W1-MEX) TO WP-GROUP                            
069300         MOVE W1-ME-EFFECT (W1-MEX) TO WP-EFFECT                          
069400         MOVE "MISSING" TO WP-TYPE                                        
069500         MOVE W1-ME-MISS-COUNT (W1-MEX) TO                                
069600             W1-FREQ-NUM-R                                                
069700         MOVE W1-DENOM TO W1-FREQ-DEN-R                                   
069800         STRING W1-FREQ-NUM-R DELIMITED BY SIZE                           
069900             "/" DELIMITED BY SIZE                                        
070000             W1-FREQ-DEN-R DELIMITED BY SIZE                              
070100             INTO WP-FREQ                                                 
070200         WRITE RP-LINE FROM W1-RPT-PATTERN.                               
070300     IF W1-ME-EXTRA-COUNT (W1-MEX) * 2 >= W1-DENOM                        
070400         MOVE W1-ME-MIXER (W1-MEX) TO WP-GROUP                            
070500         MOVE W1-ME-EFFECT (W1-MEX) TO WP-EFFECT                          
070600         MOVE "EXTRA" TO WP-TYPE                                          
070700         MOVE W1-ME-EXTRA-COUNT (W1-MEX) TO                               
070800             W1-FREQ-NUM-R                                                
070900         MOVE W1-DENOM TO W1-FREQ-DEN-R                                   
071000         STRING W1-FREQ-NUM-R DELIMITED BY SIZE                           
071100             "/" DELIMITED BY SIZE                                        
071200             W1-FREQ-DEN-R DELIMITED BY SIZE                              
071300             INTO WP-FREQ                                                 
071400         WRITE RP-LINE FROM W1-RPT-PATTERN.                               
071500 4050-EXIT.                                                               
071600     EXIT.                                                                
071700 4055-FIND-PREV-MIXER.                                                    
071800     IF W1-MS-NAME (W1-MSX) = W1-ME-MIXER (W1-MEX)                        
071900         SET W1-TBL-FOUND TO TRUE                                         
072000         MOVE W1-MSX TO W1-FOUND-INDEX.                                   
072100*----------------------------------------------------------------         
072200 6000-CLOSE-FILES.                                                        
072300     CLOSE TESTCASE.                                                      
072400     CLOSE TESTRPT.                                                       
072500 6000-EXIT.                                                               
072600     EXIT.                                                                
