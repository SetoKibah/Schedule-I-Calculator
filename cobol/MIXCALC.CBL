000100*================================================================         
000200* MIXCALC  -  PRODUCT MIX ECONOMICS ENGINE                                
000300*                                                                         
000400* HOLDS THE COMPILED-IN TABLES (BASE PRODUCTS, STRAINS, MIXERS,           
000500* EFFECTS, EFFECT-REPLACEMENT RULES) AND DERIVES THE EFFECT LIST          
000600* AND MARKET VALUE / COST / PROFIT / MARGIN / ADDICTIVENESS               
000700* FIGURES FOR ONE MIX.  CALLED BY MIXENG, RCPSRCH, BATPROF SO             
000800* THE RULES LIVE IN ONE PLACE.                                            
000900*================================================================         
001000 IDENTIFICATION DIVISION.                                                 
001100 PROGRAM-ID.     MIXCALC.                                                 
001200 AUTHOR.         M ROJAS.                                                 
001300 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001400 DATE-WRITTEN.   03/14/89.                                                
001500 DATE-COMPILED.                                                           
001600 SECURITY.       NON-CONFIDENTIAL.                                        
001700*----------------------------------------------------------------         
001800* MAINTENANCE LOG                                                         
001900* DATE       BY    TICKET   DESCRIPTION                                   
002000* ---------- ----- -------- ---------------------------------             
002100* 03/14/89   MROJ  INI-001  ORIGINAL CODING OF MIX ENGINE RULES   MXC00001
002200* 11/02/91   MROJ  REQ-0118 ADDED GRANDDADDY PURPLE STRAIN ROW    MXC00002
002300* 06/30/94   PSIL  REQ-0203 CORRECTED .5 TRUNCATION ON VALUE RND  MXC00003
002400* 09/18/96   CRUZ  REQ-0261 ADDICTIVENESS CAP AT 1.000 ADDED      MXC00004
002500* 01/05/99   ATOR  Y2K-004  Y2K REVIEW - NO DATE FIELDS IN USE    MXC00005
002600* 08/22/01   LFUE  REQ-0318 EXPANDED EFFECT TABLE TO 34 ROWS      MXC00006
002700* 04/11/03   LFUE  REQ-0344 ADDED CASE-SENSITIVE REPLACEMENT TBL  MXC00007
002800*----------------------------------------------------------------         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SOURCE-COMPUTER. IBM-4341.                                               
003200 OBJECT-COMPUTER. IBM-4341.                                               
003300 SPECIAL-NAMES.                                                           
003400     CLASS VALID-NAME-CHARS IS "A" THRU "Z", "a" THRU "z",                
003500         "0" THRU "9", "-", " ".                                          
003600*----------------------------------------------------------------         
003700 DATA DIVISION.                                                           
003800 WORKING-STORAGE SECTION.                                                 
003900*----------------------------------------------------------------         
004000* REFERENCE TABLE 1 - BASE PRODUCTS (GENERIC)                             
004100*----------------------------------------------------------------         
004200 01  W1-BASE-PRODUCT-DATA.                                                
004300     05  FILLER PIC X(20) VALUE "Marijuana           ".                   
004400     05  FILLER PIC X(17) VALUE "00038000000000000".                      
004500     05  FILLER PIC X(20) VALUE "Methamphetamine     ".                   
004600     05  FILLER PIC X(17) VALUE "00070060000140010".                      
004700     05  FILLER PIC X(20) VALUE "Cocaine             ".                   
004800     05  FILLER PIC X(17) VALUE "00150040000245010".                      
004900 01  W1-BASE-PRODUCT-TABLE REDEFINES W1-BASE-PRODUCT-DATA.                
005000     05  W1-BASE-ENTRY OCCURS 3 TIMES                                     
005100             INDEXED BY W1-BX.                                            
005200         10  W1-BASE-NAME        PIC X(20).                               
005300         10  W1-BASE-VALUE       PIC 9(05).                               
005400         10  W1-BASE-ADDICT      PIC 9V999.                               
005500         10  W1-BASE-ING-COST    PIC 9(05).                               
005600         10  W1-BASE-YIELD       PIC 9(03).                               
005700*----------------------------------------------------------------         
005800* REFERENCE TABLE 2 - MARIJUANA STRAINS                                   
005900*----------------------------------------------------------------         
006000 01  W1-STRAIN-DATA.                                                      
006100     05  FILLER PIC X(20) VALUE "OG Kush             ".                   
006200     05  FILLER PIC X(20) VALUE "Calming             ".                   
006300     05  FILLER PIC X(20) VALUE "00030000380110130000".                   
006400     05  FILLER PIC X(20) VALUE "Sour Diesel         ".                   
006500     05  FILLER PIC X(20) VALUE "Refreshing          ".                   
006600     05  FILLER PIC X(20) VALUE "00035000400110130100".                   
006700     05  FILLER PIC X(20) VALUE "Green Crack         ".                   
006800     05  FILLER PIC X(20) VALUE "Energizing          ".                   
006900     05  FILLER PIC X(20) VALUE "00040000430110130340".                   
007000     05  FILLER PIC X(20) VALUE "Granddaddy Purple   ".                   
007100     05  FILLER PIC X(20) VALUE "Sedating            ".                   
007200     05  FILLER PIC X(20) VALUE "00045000440110130000".                   
007300 01  W1-STRAIN-TABLE REDEFINES W1-STRAIN-DATA.                            
007400     05  W1-STRAIN-ENTRY OCCURS 4 TIMES                                   
007500             INDEXED BY W1-SX.                                            
007600         10  W1-STRAIN-NAME      PIC X(20).                               
007700         10  W1-STRAIN-EFFECT    PIC X(20).                               
007800         10  W1-STRAIN-SEED-CST  PIC 9(05).                               
007900         10  W1-STRAIN-BUD-VAL   PIC 9(05).                               
008000         10  W1-STRAIN-YLD-MIN   PIC 9(03).                               
008100         10  W1-STRAIN-YLD-MAX   PIC 9(03).                               
008200         10  W1-STRAIN-ADDICT    PIC 9V999.                               
008300*----------------------------------------------------------------         
008400* REFERENCE TABLE 3 - MIXERS                                              
008500*----------------------------------------------------------------         
008600 01  W1-MIXER-DATA.                                                       
008700     05  FILLER PIC X(20) VALUE "Cuke                ".                   
008800     05  FILLER PIC X(23) VALUE "Energizing          002".                
008900     05  FILLER PIC X(20) VALUE "Banana              ".                   
009000     05  FILLER PIC X(23) VALUE "Gingeritis          002".                
009100     05  FILLER PIC X(20) VALUE "Paracetamol         ".                   
009200     05  FILLER PIC X(23) VALUE "Sneaky              003".                
009300     05  FILLER PIC X(20) VALUE "Donut               ".                   
009400     05  FILLER PIC X(23) VALUE "Calorie-Dense       003".                
009500     05  FILLER PIC X(20) VALUE "Viagra              ".                   
009600     05  FILLER PIC X(23) VALUE "Tropic Thunder      004".                
009700     05  FILLER PIC X(20) VALUE "Flu medicine        ".                   
009800     05  FILLER PIC X(23) VALUE "Sedating            005".                
009900     05  FILLER PIC X(20) VALUE "Mouth wash          ".                   
010000     05  FILLER PIC X(23) VALUE "Balding             004".                
010100     05  FILLER PIC X(20) VALUE "Gasoline            ".                   
010200     05  FILLER PIC X(23) VALUE "Toxic               005".                
010300     05  FILLER PIC X(20) VALUE "Motor oil           ".                   
010400     05  FILLER PIC X(23) VALUE "Slippery            006".                
010500     05  FILLER PIC X(20) VALUE "Mega bean           ".                   
010600     05  FILLER PIC X(23) VALUE "Foggy               007".                
010700     05  FILLER PIC X(20) VALUE "Chili               ".                   
010800     05  FILLER PIC X(23) VALUE "Spicy               007".                
010900     05  FILLER PIC X(20) VALUE "Battery             ".                   
011000     05  FILLER PIC X(23) VALUE "Bright-Eyed         008".                
011100     05  FILLER PIC X(20) VALUE "Energy drink        ".                   
011200     05  FILLER PIC X(23) VALUE "Athletic            006".                
011300     05  FILLER PIC X(20) VALUE "Iodine              ".                   
011400     05  FILLER PIC X(23) VALUE "Jennerising         008".                
011500     05  FILLER PIC X(20) VALUE "Addy                ".                   
011600     05  FILLER PIC X(23) VALUE "Thought-Provoking   009".                
011700     05  FILLER PIC X(20) VALUE "Horse semen         ".                   
011800     05  FILLER PIC X(23) VALUE "Long Faced          009".                
011900 01  W1-MIXER-TABLE REDEFINES W1-MIXER-DATA.                              
012000     05  W1-MIXER-ENTRY OCCURS 16 TIMES                                   
012100             INDEXED BY W1-MX.                                            
012200         10  W1-MIXER-NAME       PIC X(20).                               
012300         10  W1-MIXER-DFLT-EFX   PIC X(20).                               
012400         10  W1-MIXER-COST       PIC 9(03).                               
012500*----------------------------------------------------------------         
012600* REFERENCE TABLE 4 - EFFECTS                                             
012700*----------------------------------------------------------------         
012800 01  W1-EFFECT-DATA.                                                      
012900     05  FILLER PIC X(29) VALUE "Calming             010000001".          
013000     05  FILLER PIC X(29) VALUE "Paranoia            012001201".          
013100     05  FILLER PIC X(29) VALUE "Euphoric            014002901".          
013200     05  FILLER PIC X(29) VALUE "Munchies            016001901".          
013300     05  FILLER PIC X(29) VALUE "Laxative            018001501".          
013400     05  FILLER PIC X(29) VALUE "Focused             020003101".          
013500     05  FILLER PIC X(29) VALUE "Energizing          022003402".          
013600     05  FILLER PIC X(29) VALUE "Foggy               024002702".          
013700     05  FILLER PIC X(29) VALUE "Sedating            026003002".          
013800     05  FILLER PIC X(29) VALUE "Calorie-Dense       028002702".          
013900     05  FILLER PIC X(29) VALUE "Balding             030003102".          
014000     05  FILLER PIC X(29) VALUE "Thought-Provoking   032003702".          
014100     05  FILLER PIC X(29) VALUE "Slippery            034003103".          
014200     05  FILLER PIC X(29) VALUE "Toxic               000003803".          
014300     05  FILLER PIC X(29) VALUE "Spicy               036003303".          
014400     05  FILLER PIC X(29) VALUE "Gingeritis          038004403".          
014500     05  FILLER PIC X(29) VALUE "Sneaky              040004803".          
014600     05  FILLER PIC X(29) VALUE "Disorienting        042004603".          
014700     05  FILLER PIC X(29) VALUE "Athletic            044004903".          
014800     05  FILLER PIC X(29) VALUE "Tropic Thunder      046010004".          
014900     05  FILLER PIC X(29) VALUE "Glowing             048007804".          
015000     05  FILLER PIC X(29) VALUE "Electrifying        050008004".          
015100     05  FILLER PIC X(29) VALUE "Long Faced          052010004".          
015200     05  FILLER PIC X(29) VALUE "Anti-gravity        054008604".          
015300     05  FILLER PIC X(29) VALUE "Cyclopean           056008804".          
015400     05  FILLER PIC X(29) VALUE "Zombifying          058009904".          
015500     05  FILLER PIC X(29) VALUE "Shrinking           060009105".          
015600     05  FILLER PIC X(29) VALUE "Bright-Eyed         062009305".          
015700     05  FILLER PIC X(29) VALUE "Explosive           042005503".          
015800     05  FILLER PIC X(29) VALUE "Jennerising         046007404".          
015900     05  FILLER PIC X(29) VALUE "Schizophrenic       048008004".          
016000     05  FILLER PIC X(29) VALUE "Seizure-Inducing    052009004".          
016100     05  FILLER PIC X(29) VALUE "Refreshing          010001001".          
016200     05  FILLER PIC X(29) VALUE "Smelly              030003502".          
016300 01  W1-EFFECT-TABLE REDEFINES W1-EFFECT-DATA.                            
016400     05  W1-EFFECT-ENTRY OCCURS 34 TIMES                                  
016500             INDEXED BY W1-EX.                                            
016600         10  W1-EFFECT-NAME      PIC X(20).                               
016700         10  W1-EFFECT-MULT      PIC 9V999.                               
016800         10  W1-EFFECT-ADDICT    PIC 9V999.                               
016900         10  W1-EFFECT-TIER      PIC 9.                                   
017000*----------------------------------------------------------------         
017100* REFERENCE TABLE 5 - EFFECT REPLACEMENT RULES                            
017200* NOTE - MATCH IS CASE-SENSITIVE ON PURPOSE.  FOUR ROWS BELOW             
017300* SPELL THE MIXER NAME WITH CAPS THAT DO NOT MATCH THE MIXER              
017400* MASTER (FLU MEDICINE, MEGA BEAN, HORSE SEMEN) - THOSE FOUR              
017500* RULES NEVER FIRE FOR A CATALOG MIXER.  LEAVE AS-IS.                     
017600*----------------------------------------------------------------         
017700 01  W1-REPLACE-DATA.                                                     
017800     05  FILLER PIC X(20) VALUE "Smelly              ".                   
017900     05  FILLER PIC X(20) VALUE "Banana              ".                   
018000     05  FILLER PIC X(20) VALUE "Anti-gravity        ".                   
018100     05  FILLER PIC X(20) VALUE "Munchies            ".                   
018200     05  FILLER PIC X(20) VALUE "Paracetamol         ".                   
018300     05  FILLER PIC X(20) VALUE "Anti-gravity        ".                   
018400     05  FILLER PIC X(20) VALUE "Calming             ".                   
018500     05  FILLER PIC X(20) VALUE "Mouth wash          ".                   
018600     05  FILLER PIC X(20) VALUE "Anti-gravity        ".                   
018700     05  FILLER PIC X(20) VALUE "Calming             ".                   
018800     05  FILLER PIC X(20) VALUE "Banana              ".                   
018900     05  FILLER PIC X(20) VALUE "Sneaky              ".                   
019000     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
019100     05  FILLER PIC X(20) VALUE "Banana              ".                   
019200     05  FILLER PIC X(20) VALUE "Zombifying          ".                   
019300     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
019400     05  FILLER PIC X(20) VALUE "Cuke                ".                   
019500     05  FILLER PIC X(20) VALUE "Shrinking           ".                   
019600     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
019700     05  FILLER PIC X(20) VALUE "Paracetamol         ".                   
019800     05  FILLER PIC X(20) VALUE "Sneaky              ".                   
019900     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
020000     05  FILLER PIC X(20) VALUE "Flu Medicine        ".                   
020100     05  FILLER PIC X(20) VALUE "Shrinking           ".                   
020200     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
020300     05  FILLER PIC X(20) VALUE "Mega Bean           ".                   
020400     05  FILLER PIC X(20) VALUE "Jennerising         ".                   
020500     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
020600     05  FILLER PIC X(20) VALUE "Iodine              ".                   
020700     05  FILLER PIC X(20) VALUE "Foggy               ".                   
020800     05  FILLER PIC X(20) VALUE "Refreshing          ".                   
020900     05  FILLER PIC X(20) VALUE "Banana              ".                   
021000     05  FILLER PIC X(20) VALUE "Long Faced          ".                   
021100     05  FILLER PIC X(20) VALUE "Refreshing          ".                   
021200     05  FILLER PIC X(20) VALUE "Flu Medicine        ".                   
021300     05  FILLER PIC X(20) VALUE "Long Faced          ".                   
021400     05  FILLER PIC X(20) VALUE "Refreshing          ".                   
021500     05  FILLER PIC X(20) VALUE "Addy                ".                   
021600     05  FILLER PIC X(20) VALUE "Glowing             ".                   
021700     05  FILLER PIC X(20) VALUE "Refreshing          ".                   
021800     05  FILLER PIC X(20) VALUE "Horse Semen         ".                   
021900     05  FILLER PIC X(20) VALUE "Gingeritis          ".                   
022000     05  FILLER PIC X(20) VALUE "Energizing          ".                   
022100     05  FILLER PIC X(20) VALUE "Paracetamol         ".                   
022200     05  FILLER PIC X(20) VALUE "Paranoia            ".                   
022300     05  FILLER PIC X(20) VALUE "Energizing          ".                   
022400     05  FILLER PIC X(20) VALUE "Banana              ".                   
022500     05  FILLER PIC X(20) VALUE "Thought-Provoking   ".                   
022600     05  FILLER PIC X(20) VALUE "Calming             ".                   
022700     05  FILLER PIC X(20) VALUE "Paracetamol         ".                   
022800     05  FILLER PIC X(20) VALUE "Slippery            ".                   
022900 01  W1-REPLACE-TABLE REDEFINES W1-REPLACE-DATA.                          
023000     05  W1-REPLACE-ENTRY OCCURS 17 TIMES                                 
023100             INDEXED BY W1-RX.                                            
023200         10  W1-REPLACE-OLD-EFX  PIC X(20).                               
023300         10  W1-REPLACE-MIXER    PIC X(20).                               
023400         10  W1-REPLACE-NEW-EFX  PIC X(20).                               
023500*----------------------------------------------------------------         
023600* WORKING AREAS - SUBSCRIPTS, SWITCHES, INTERMEDIATE FIGURES              
023700*----------------------------------------------------------------         
023800 01  W2-WORK-AREA.                                                        
023900     05  W2-SW-FOUND         PIC 9      COMP.                             
024000         88  W2-FOUND               VALUE 1.                              
024100         88  W2-NOT-FOUND           VALUE 0.                              
024200     05  W2-SW-BASE-TYPE     PIC 9      COMP.                             
024300         88  W2-IS-GENERIC          VALUE 1.                              
024400         88  W2-IS-STRAIN           VALUE 2.                              
024500     05  W2-SW-DUP           PIC 9      COMP.                             
024600         88  W2-DUP                 VALUE 1.                              
024700         88  W2-NO-DUP              VALUE 0.                              
024800     05  W2-DEFAULT-EFX      PIC X(20).                                   
024900     05  W2-MX               PIC 9(02)  COMP.                             
025000     05  W2-EX               PIC 9(02)  COMP.                             
025100     05  W2-RX               PIC 9(02)  COMP.                             
025200     05  W2-SAVE-EX          PIC 9(02)  COMP.                             
025300     05  W2-SUM-MULT         PIC 9(02)V999.                               
025400     05  W2-BASE-VALUE       PIC 9(05).                                   
025500     05  W2-BASE-ADDICT      PIC 9V999.                                   
025600     05  W2-MIXER-COST       PIC 9(05).                                   
025700     05  W2-UNIT-COST-D      PIC 9(05)V99.                                
025800     05  W2-AVG-YIELD        PIC 9(03)V9.                                 
025900     05  W2-VALUE-RAW        PIC 9(07)V999.                               
026000     05  W2-VALUE-FRAC       PIC V999.                                    
026100     05  W2-PCOST-RAW        PIC 9(07)V99.                                
026200     05  W2-PCOST-FRAC       PIC V99.                                     
026300     05  W2-EFX-ADDICT-SUM   PIC 9V999.                                   
026400     05  W2-ADDICT-RAW       PIC 9V999.                                   
026500     05  FILLER              PIC X(06).                                   
026600*----------------------------------------------------------------         
026700 LINKAGE SECTION.                                                         
026800*----------------------------------------------------------------         
026900* ONE PARAMETER BLOCK CARRIES THE MIX IN AND THE FIGURES OUT -            
027000* SAME SINGLE-BLOCK LINKAGE THIS SHOP HAS USED ON EVERY CALLED            
027100* SUBPROGRAM SINCE MIXCALC WAS FIRST CODED.                               
027200 01  L1-MIXCALC-PARM.                                                     
027300     05  L1-MIX-NAME         PIC X(30).                                   
027400     05  L1-BASE-PRODUCT     PIC X(20).                                   
027500     05  L1-MIXER-COUNT      PIC 9(02).                                   
027600     05  L1-MIXER-NAME OCCURS 16 TIMES                                    
027700             INDEXED BY L1-MX  PIC X(20).                                 
027800     05  L1-EFFECT-COUNT     PIC 9(02).                                   
027900     05  L1-EFFECT-NAME OCCURS 8 TIMES                                    
028000             INDEXED BY L1-EX  PIC X(20).                                 
028100     05  L1-MARKET-VALUE     PIC 9(05).                                   
028200     05  L1-TOTAL-COST       PIC 9(05).                                   
028300     05  L1-PROFIT           PIC S9(05).                                  
028400     05  L1-PROFIT-MARGIN    PIC S9(05)V99.                               
028500     05  L1-ADDICTIVENESS    PIC 9V999.                                   
028600     05  L1-RETURN-CODE      PIC 9(01).                                   
028700         88  L1-OK                  VALUE 0.                              
028800         88  L1-UNKNOWN-BASE        VALUE 1.                              
028900*----------------------------------------------------------------         
029000 PROCEDURE DIVISION USING L1-MIXCALC-PARM.                                
029100*----------------------------------------------------------------         
029200 0000-MIXCALC-MAIN.                                                       
029300     PERFORM 1000-INIT-RESULT THRU 1000-EXIT.                             
029400     PERFORM 2000-DERIVE-EFFECTS THRU 2000-EXIT.                          
029500     IF L1-UNKNOWN-BASE                                                   
029600         GO TO 0000-EXIT.                                                 
029700     PERFORM 3000-CALC-MARKET-VALUE THRU 3000-EXIT.                       
029800     PERFORM 3100-CALC-MIXER-COST THRU 3100-EXIT.                         
029900     PERFORM 3200-CALC-PRODUCT-COST THRU 3200-EXIT.                       
030000     PERFORM 3300-CALC-PROFIT-MARGIN THRU 3300-EXIT.                      
030100     PERFORM 3400-CALC-ADDICTIVENESS THRU 3400-EXIT.                      
030200 0000-EXIT.                                                               
030300     EXIT PROGRAM.                                                        
030400*----------------------------------------------------------------         
030500 1000-INIT-RESULT.                                                        
030600     MOVE 0 TO L1-EFFECT-COUNT L1-MARKET-VALUE                            
030700               L1-TOTAL-COST L1-PROFIT L1-PROFIT-MARGIN                   
030800               L1-ADDICTIVENESS L1-RETURN-CODE.                           
030900     MOVE SPACES TO L1-EFFECT-NAME (1) L1-EFFECT-NAME (2)                 
031000               L1-EFFECT-NAME (3) L1-EFFECT-NAME (4)                      
031100               L1-EFFECT-NAME (5) L1-EFFECT-NAME (6)                      
031200               L1-EFFECT-NAME (7) L1-EFFECT-NAME (8).                     
031300     MOVE 0 TO W2-BASE-VALUE W2-BASE-ADDICT W2-MIXER-COST                 
031400               W2-UNIT-COST-D W2-AVG-YIELD.                               
031500 1000-EXIT.                                                               
031600     EXIT.                                                                
031700*----------------------------------------------------------------         
031800* RULE 1 - DERIVE THE EFFECT LIST FOR THE MIX                             
031900*----------------------------------------------------------------         
032000 2000-DERIVE-EFFECTS.                                                     
032100     SET W2-NOT-FOUND TO TRUE.                                            
032200     PERFORM 2010-SCAN-BASE-TABLE THRU 2010-EXIT                          
032300         VARYING W1-BX FROM 1 BY 1 UNTIL W1-BX > 3.                       
032400     IF W2-FOUND                                                          
032500         GO TO 2030-PROCESS-MIXERS.                                       
032600     SET W2-NOT-FOUND TO TRUE.                                            
032700     PERFORM 2020-SCAN-STRAIN-TABLE THRU 2020-EXIT                        
032800         VARYING W1-SX FROM 1 BY 1 UNTIL W1-SX > 4.                       
032900     IF W2-NOT-FOUND                                                      
033000         SET L1-UNKNOWN-BASE TO TRUE                                      
033100         GO TO 2000-EXIT.                                                 
033200 2030-PROCESS-MIXERS.                                                     
033300     IF L1-MIXER-COUNT = 0                                                
033400         GO TO 2000-EXIT.                                                 
033500     PERFORM 2100-PROCESS-ONE-MIXER THRU 2100-EXIT                        
033600         VARYING L1-MX FROM 1 BY 1                                        
033700         UNTIL L1-MX > L1-MIXER-COUNT.                                    
033800 2000-EXIT.                                                               
033900     EXIT.                                                                
034000*----------------------------------------------------------------         
034100 2010-SCAN-BASE-TABLE.                                                    
034200     IF W1-BASE-NAME (W1-BX) NOT = L1-BASE-PRODUCT                        
034300         GO TO 2010-EXIT.                                                 
034400     SET W2-FOUND TO TRUE.                                                
034500     MOVE W1-BASE-VALUE (W1-BX) TO W2-BASE-VALUE.                         
034600     MOVE W1-BASE-ADDICT (W1-BX) TO W2-BASE-ADDICT.                       
034700     IF W1-BASE-YIELD (W1-BX) = 0                                         
034800         MOVE W1-BASE-VALUE (W1-BX) TO W2-UNIT-COST-D                     
034900         GO TO 2010-EXIT.                                                 
035000     COMPUTE W2-UNIT-COST-D =                                             
035100         W1-BASE-ING-COST (W1-BX) / W1-BASE-YIELD (W1-BX).                
035200 2010-EXIT.                                                               
035300     EXIT.                                                                
035400*----------------------------------------------------------------         
035500 2020-SCAN-STRAIN-TABLE.                                                  
035600     IF W1-STRAIN-NAME (W1-SX) NOT = L1-BASE-PRODUCT                      
035700         GO TO 2020-EXIT.                                                 
035800     SET W2-FOUND TO TRUE.                                                
035900     MOVE 1 TO L1-EFFECT-COUNT.                                           
036000     MOVE W1-STRAIN-EFFECT (W1-SX) TO L1-EFFECT-NAME (1).                 
036100     MOVE W1-STRAIN-BUD-VAL (W1-SX) TO W2-BASE-VALUE.                     
036200     MOVE W1-STRAIN-ADDICT (W1-SX) TO W2-BASE-ADDICT.                     
036300     COMPUTE W2-AVG-YIELD = (W1-STRAIN-YLD-MIN (W1-SX) +                  
036400         W1-STRAIN-YLD-MAX (W1-SX)) / 2.                                  
036500     COMPUTE W2-UNIT-COST-D =                                             
036600         W1-STRAIN-SEED-CST (W1-SX) / W2-AVG-YIELD.                       
036700 2020-EXIT.                                                               
036800     EXIT.                                                                
036900*----------------------------------------------------------------         
037000* FOR ONE MIXER - FIRST TRY A REPLACEMENT RULE, ELSE APPLY                
037100* THE MIXER'S DEFAULT EFFECT (IF ROOM AND NOT ALREADY THERE)              
037200*----------------------------------------------------------------         
037300 2100-PROCESS-ONE-MIXER.                                                  
037400     SET W2-NOT-FOUND TO TRUE.                                            
037500     IF L1-EFFECT-COUNT = 0                                               
037600         GO TO 2140-LOOKUP-DEFAULT.                                       
037700     PERFORM 2110-SCAN-EFFECT-FOR-RULE THRU 2110-EXIT                     
037800         VARYING L1-EX FROM 1 BY 1                                        
037900         UNTIL L1-EX > L1-EFFECT-COUNT OR W2-FOUND.                       
038000     IF W2-FOUND                                                          
038100         GO TO 2100-EXIT.                                                 
038200 2140-LOOKUP-DEFAULT.                                                     
038300     PERFORM 2150-LOOKUP-MIXER-DEFAULT THRU 2150-EXIT.                    
038400 2100-EXIT.                                                               
038500     EXIT.                                                                
038600*----------------------------------------------------------------         
038700 2110-SCAN-EFFECT-FOR-RULE.                                               
038800     SET W2-NOT-FOUND TO TRUE.                                            
038900     PERFORM 2120-SCAN-REPLACE-TABLE THRU 2120-EXIT                       
039000         VARYING W1-RX FROM 1 BY 1                                        
039100         UNTIL W1-RX > 17 OR W2-FOUND.                                    
039200 2110-EXIT.                                                               
039300     EXIT.                                                                
039400*----------------------------------------------------------------         
039500 2120-SCAN-REPLACE-TABLE.                                                 
039600     IF W1-REPLACE-OLD-EFX (W1-RX) NOT =                                  
039700             L1-EFFECT-NAME (L1-EX)                                       
039800         GO TO 2120-EXIT.                                                 
039900     IF W1-REPLACE-MIXER (W1-RX) NOT =                                    
040000             L1-MIXER-NAME (L1-MX)                                        
040100         GO TO 2120-EXIT.                                                 
040200     SET W2-FOUND TO TRUE.                                                
040300     MOVE W1-REPLACE-NEW-EFX (W1-RX) TO                                   
040400         L1-EFFECT-NAME (L1-EX).                                          
040500 2120-EXIT.                                                               
040600     EXIT.                                                                
040700*----------------------------------------------------------------         
040800 2150-LOOKUP-MIXER-DEFAULT.                                               
040900     SET W2-NOT-FOUND TO TRUE.                                            
041000     PERFORM 2160-SCAN-MIXER-TABLE THRU 2160-EXIT                         
041100         VARYING W1-MX FROM 1 BY 1                                        
041200         UNTIL W1-MX > 16 OR W2-FOUND.                                    
041300     IF W2-NOT-FOUND                                                      
041400         GO TO 2150-EXIT.                                                 
041500     IF L1-EFFECT-COUNT NOT LESS THAN 8                                   
041600         GO TO 2150-EXIT.                                                 
041700     SET W2-NO-DUP TO TRUE.                                               
041800     IF L1-EFFECT-COUNT = 0                                               
041900         GO TO 2150-APPEND.                                               
042000     PERFORM 2170-CHECK-DUP THRU 2170-EXIT                                
042100         VARYING L1-EX FROM 1 BY 1                                        
042200         UNTIL L1-EX > L1-EFFECT-COUNT OR W2-DUP.                         
042300     IF W2-DUP                                                            
042400         GO TO 2150-EXIT.                                                 
042500 2150-APPEND.                                                             
042600     ADD 1 TO L1-EFFECT-COUNT.                                            
042700     MOVE W2-DEFAULT-EFX TO                                               
042800         L1-EFFECT-NAME (L1-EFFECT-COUNT).                                
042900 2150-EXIT.                                                               
043000     EXIT.                                                                
043100*----------------------------------------------------------------         
043200 2160-SCAN-MIXER-TABLE.                                                   
043300     IF W1-MIXER-NAME (W1-MX) NOT = L1-MIXER-NAME (L1-MX)                 
043400         GO TO 2160-EXIT.                                                 
043500     SET W2-FOUND TO TRUE.                                                
043600     MOVE W1-MIXER-DFLT-EFX (W1-MX) TO W2-DEFAULT-EFX.                    
043700 2160-EXIT.                                                               
043800     EXIT.                                                                
043900*----------------------------------------------------------------         
044000 2170-CHECK-DUP.                                                          
044100     IF L1-EFFECT-NAME (L1-EX) NOT = W2-DEFAULT-EFX                       
044200         GO TO 2170-EXIT.                                                 
044300     SET W2-DUP TO TRUE.                                                  
044400 2170-EXIT.                                                               
044500     EXIT.                                                                
044600*----------------------------------------------------------------         
044700* RULE 3 - MARKET VALUE.  THE .5-EXACT CASE IS TRUNCATED,                 
044800* NOT ROUNDED - SEE CHANGE MXC00003.                                      
044900*----------------------------------------------------------------         
045000 3000-CALC-MARKET-VALUE.                                                  
045100     MOVE 0 TO W2-SUM-MULT.                                               
045200     IF L1-EFFECT-COUNT = 0                                               
045300         GO TO 3010-COMPUTE-VALUE.                                        
045400     PERFORM 3005-ADD-ONE-MULT THRU 3005-EXIT                             
045500         VARYING L1-EX FROM 1 BY 1                                        
045600         UNTIL L1-EX > L1-EFFECT-COUNT.                                   
045700 3010-COMPUTE-VALUE.                                                      
045800     COMPUTE W2-VALUE-RAW =                                               
045900         W2-BASE-VALUE * (1 + W2-SUM-MULT).                               
046000     COMPUTE L1-MARKET-VALUE = W2-VALUE-RAW.                              
046100     COMPUTE W2-VALUE-FRAC =                                              
046200         W2-VALUE-RAW - L1-MARKET-VALUE.                                  
046300     IF W2-VALUE-FRAC GREATER THAN .500                                   
046400         ADD 1 TO L1-MARKET-VALUE.                                        
046500 3000-EXIT.                                                               
046600     EXIT.                                                                
046700*----------------------------------------------------------------         
046800 3005-ADD-ONE-MULT.                                                       
046900     SET W2-NOT-FOUND TO TRUE.                                            
047000     PERFORM 3006-SCAN-EFFECT-TABLE THRU 3006-EXIT                        
047100         VARYING W1-EX FROM 1 BY 1                                        
047200         UNTIL W1-EX > 34 OR W2-FOUND.                                    
047300 3005-EXIT.                                                               
047400     EXIT.                                                                
047500*----------------------------------------------------------------         
047600 3006-SCAN-EFFECT-TABLE.                                                  
047700     IF W1-EFFECT-NAME (W1-EX) NOT = L1-EFFECT-NAME (L1-EX)               
047800         GO TO 3006-EXIT.                                                 
047900     SET W2-FOUND TO TRUE.                                                
048000     ADD W1-EFFECT-MULT (W1-EX) TO W2-SUM-MULT.                           
048100 3006-EXIT.                                                               
048200     EXIT.                                                                
048300*----------------------------------------------------------------         
048400* RULE 4 - MIXER COST.  SUM OF CATALOG COST FOR EVERY KNOWN               
048500* MIXER IN THE RECIPE, WHETHER OR NOT IT FIRED A REPLACEMENT              
048600*----------------------------------------------------------------         
048700 3100-CALC-MIXER-COST.                                                    
048800     MOVE 0 TO W2-MIXER-COST.                                             
048900     IF L1-MIXER-COUNT = 0                                                
049000         GO TO 3100-EXIT.                                                 
049100     PERFORM 3110-ADD-ONE-MIXER-COST THRU 3110-EXIT                       
049200         VARYING L1-MX FROM 1 BY 1                                        
049300         UNTIL L1-MX > L1-MIXER-COUNT.                                    
049400 3100-EXIT.                                                               
049500     EXIT.                                                                
049600*----------------------------------------------------------------         
049700 3110-ADD-ONE-MIXER-COST.                                                 
049800     SET W2-NOT-FOUND TO TRUE.                                            
049900     PERFORM 3120-SCAN-MIXER-COST THRU 3120-EXIT                          
050000         VARYING W1-MX FROM 1 BY 1                                        
050100         UNTIL W1-MX > 16 OR W2-FOUND.                                    
050200 3110-EXIT.                                                               
050300     EXIT.                                                                
050400*----------------------------------------------------------------         
050500 3120-SCAN-MIXER-COST.                                                    
050600     IF W1-MIXER-NAME (W1-MX) NOT = L1-MIXER-NAME (L1-MX)                 
050700         GO TO 3120-EXIT.                                                 
050800     SET W2-FOUND TO TRUE.                                                
050900     ADD W1-MIXER-COST (W1-MX) TO W2-MIXER-COST.                          
051000 3120-EXIT.                                                               
051100     EXIT.                                                                
051200*----------------------------------------------------------------         
051300* RULES 5-6 - BASE UNIT COST (SET IN 2010/2020 ABOVE) PLUS                
051400* MIXER COST, ROUNDED NORMAL HALF-UP (NOT THE RULE 3 TRUNC)               
051500*----------------------------------------------------------------         
051600 3200-CALC-PRODUCT-COST.                                                  
051700     COMPUTE W2-PCOST-RAW =                                               
051800         W2-UNIT-COST-D + W2-MIXER-COST.                                  
051900     COMPUTE L1-TOTAL-COST = W2-PCOST-RAW.                                
052000     COMPUTE W2-PCOST-FRAC =                                              
052100         W2-PCOST-RAW - L1-TOTAL-COST.                                    
052200     IF W2-PCOST-FRAC NOT LESS THAN .50                                   
052300         ADD 1 TO L1-TOTAL-COST.                                          
052400 3200-EXIT.                                                               
052500     EXIT.                                                                
052600*----------------------------------------------------------------         
052700* RULE 7 - PROFIT AND MARGIN                                              
052800*----------------------------------------------------------------         
052900 3300-CALC-PROFIT-MARGIN.                                                 
053000     COMPUTE L1-PROFIT = L1-MARKET-VALUE - L1-TOTAL-COST.                 
053100     IF L1-TOTAL-COST = 0                                                 
053200         MOVE 0 TO L1-PROFIT-MARGIN                                       
053300         GO TO 3300-EXIT.                                                 
053400     COMPUTE L1-PROFIT-MARGIN ROUNDED =                                   
053500         (L1-PROFIT / L1-TOTAL-COST) * 100.                               
053600 3300-EXIT.                                                               
053700     EXIT.                                                                
053800*----------------------------------------------------------------         
053900* RULE 8 - ADDICTIVENESS, CAPPED AT 1.000 - SEE CHANGE                    
054000* MXC00004                                                                
054100*----------------------------------------------------------------         
054200 3400-CALC-ADDICTIVENESS.                                                 
054300     MOVE 0 TO W2-EFX-ADDICT-SUM.                                         
054400     IF L1-EFFECT-COUNT = 0                                               
054500         GO TO 3410-FINISH.                                               
054600     PERFORM 3405-ADD-ONE-ADDICT THRU 3405-EXIT                           
054700         VARYING L1-EX FROM 1 BY 1                                        
054800         UNTIL L1-EX > L1-EFFECT-COUNT.                                   
054900 3410-FINISH.                                                             
055000     COMPUTE W2-ADDICT-RAW =                                              
055100         W2-BASE-ADDICT + W2-EFX-ADDICT-SUM.                              
055200     IF W2-ADDICT-RAW GREATER THAN 1.000                                  
055300         MOVE 1.000 TO L1-ADDICTIVENESS                                   
055400         GO TO 3400-EXIT.                                                 
055500     MOVE W2-ADDICT-RAW TO L1-ADDICTIVENESS.                              
055600 3400-EXIT.                                                               
055700     EXIT.                                                                
055800*----------------------------------------------------------------         
055900 3405-ADD-ONE-ADDICT.                                                     
056000     SET W2-NOT-FOUND TO TRUE.                                            
056100     PERFORM 3406-SCAN-EFFECT-ADDICT THRU 3406-EXIT                       
056200         VARYING W1-EX FROM 1 BY 1                                        
056300         UNTIL W1-EX > 34 OR W2-FOUND.                                    
056400 3405-EXIT.                                                               
056500     EXIT.                                                                
056600*----------------------------------------------------------------         
056700 3406-SCAN-EFFECT-ADDICT.                                                 
056800     IF W1-EFFECT-NAME (W1-EX) NOT = L1-EFFECT-NAME (L1-EX)               
056900         GO TO 3406-EXIT.                                                 
057000     SET W2-FOUND TO TRUE.                                                
057100     ADD W1-EFFECT-ADDICT (W1-EX) TO W2-EFX-ADDICT-SUM.                   
057200 3406-EXIT.                                                               
057300     EXIT.                                                                
