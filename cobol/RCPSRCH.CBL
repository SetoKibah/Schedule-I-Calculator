000100*================================================================         
000200* RCPSRCH  -  RECIPE SEARCH - TOP MARGIN MIXER COMBINATIONS               
000300*                                                                         
000400* BEAM-STYLE SEARCH OVER MIXER COMBINATIONS FOR ONE BASE PRODUCT          
000500* (OR ALL KNOWN BASES WHEN THE REQUEST ASKS FOR *ALL*).  BUILDS           
000600* UP COMBINATIONS ONE MIXER AT A TIME, CALLING MIXCALC TO VALUE           
000700* EACH ONE, DROPPING COMBINATIONS THAT REPEAT AN EFFECT SET               
000800* ALREADY SEEN, AND KEEPING ONLY THE BEST-MARGIN CANDIDATES AS            
000900* IT GROWS - THE FULL COMBINATION TREE IS FAR TOO LARGE TO WALK.          
001000*================================================================         
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.     RCPSRCH.                                                 
001300 AUTHOR.         R ESPINOZA.                                              
001400 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001500 DATE-WRITTEN.   09/14/90.                                                
001600 DATE-COMPILED.                                                           
001700 SECURITY.       NON-CONFIDENTIAL.                                        
001800*----------------------------------------------------------------         
001900* MAINTENANCE LOG                                                         
002000* DATE       BY    TICKET   DESCRIPTION                                   
002100* ---------- ----- -------- ---------------------------------             
002200* 09/14/90   RESP  INI-006  ORIGINAL CODING - TOP-N RECIPE SEARCH RCS00001
002300* 11/02/92   CRUZ  REQ-0183 MAX-MIXERS PARM LIMITS SEARCH DEPTH   RCS00002
002400* 06/25/96   PSIL  REQ-0240 *ALL* BASE LIST SUPPORT ADDED         RCS00003
002500* 01/05/99   ATOR  Y2K-009  Y2K REVIEW - NO DATE FIELDS IN USE    RCS00004
002600* 08/10/05   NVAS  REQ-0418 VALUE-GROUP WALK RESORTED BY VALUE    RCS00005
002700*----------------------------------------------------------------         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-4341.                                               
003100 OBJECT-COMPUTER. IBM-4341.                                               
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500 FILE-CONTROL.                                                            
003600     SELECT RCPPARM ASSIGN TO "RCPPARM"                                   
003700         ORGANIZATION IS LINE SEQUENTIAL.                                 
003800     SELECT RCPRES ASSIGN TO "RCPRES"                                     
003900         ORGANIZATION IS LINE SEQUENTIAL.                                 
004000     SELECT RCPRPT ASSIGN TO "RCPRPT"                                     
004100         ORGANIZATION IS LINE SEQUENTIAL.                                 
004200*----------------------------------------------------------------         
004300 DATA DIVISION.                                                           
004400 FILE SECTION.                                                            
004500 FD  RCPPARM                                                              
004600     LABEL RECORD IS STANDARD.                                            
004700 01  RS-RECORD-IN.                                                        
004800     05  RS-BASE-PRODUCT     PIC X(20).                                   
004900     05  RS-TOP-N            PIC 9(02).                                   
005000     05  RS-MAX-MIXERS       PIC 9(02).                                   
005100     05  FILLER              PIC X(08).                                   
005200 FD  RCPRES                                                               
005300     LABEL RECORD IS STANDARD.                                            
005400 01  RR-RECORD-OUT.                                                       
005500     05  RR-RANK             PIC 9(02).                                   
005600     05  RR-BASE-PRODUCT     PIC X(20).                                   
005700     05  RR-MIXER-COUNT      PIC 9(02).                                   
005800     05  RR-MIXER-NAME OCCURS 8 TIMES                                     
005900                             PIC X(20).                                   
006000     05  RR-MARKET-VALUE     PIC 9(05).                                   
006100     05  RR-TOTAL-COST       PIC 9(05).                                   
006200     05  RR-PROFIT           PIC S9(05).                                  
006300     05  RR-PROFIT-MARGIN    PIC S9(05)V99.                               
006400     05  FILLER              PIC X(10).                                   
006500 FD  RCPRPT                                                               
006600     LABEL RECORD IS STANDARD.                                            
006700 01  RP-LINE                 PIC X(132).                                  
006800*----------------------------------------------------------------         
006900 WORKING-STORAGE SECTION.                                                 
007000*----------------------------------------------------------------         
007100* NAME-ONLY COPY OF THE MIXCALC MIXER CATALOG, USED HERE                  
007200* ONLY TO DRIVE THE COMBINATION SEARCH - COSTS AND EFFECTS                
007300* STILL COME OUT OF MIXCALC FOR EVERY CANDIDATE EVALUATED                 
007400*----------------------------------------------------------------         
007500 01  W5-MIXNAME-DATA.                                                     
007600     05  FILLER PIC X(20) VALUE "Cuke                ".                   
007700     05  FILLER PIC X(20) VALUE "Banana              ".                   
007800     05  FILLER PIC X(20) VALUE "Paracetamol         ".                   
007900     05  FILLER PIC X(20) VALUE "Donut               ".                   
008000     05  FILLER PIC X(20) VALUE "Viagra              ".                   
008100     05  FILLER PIC X(20) VALUE "Flu medicine        ".                   
008200     05  FILLER PIC X(20) VALUE "Mouth wash          ".                   
008300     05  FILLER PIC X(20) VALUE "Gasoline            ".                   
008400     05  FILLER PIC X(20) VALUE "Motor oil           ".                   
008500     05  FILLER PIC X(20) VALUE "Mega bean           ".                   
008600     05  FILLER PIC X(20) VALUE "Chili               ".                   
008700     05  FILLER PIC X(20) VALUE "Battery             ".                   
008800     05  FILLER PIC X(20) VALUE "Energy drink        ".                   
008900     05  FILLER PIC X(20) VALUE "Iodine              ".                   
009000     05  FILLER PIC X(20) VALUE "Addy                ".                   
009100     05  FILLER PIC X(20) VALUE "Horse semen         ".                   
009200 01  W5-MIXNAME-TABLE REDEFINES W5-MIXNAME-DATA.                          
009300     05  W5-MIXNAME OCCURS 16 TIMES                                       
009400             INDEXED BY W5-MX  PIC X(20).                                 
009500*----------------------------------------------------------------         
009600* *ALL* BASE LIST - THREE GENERIC BASES PLUS FOUR STRAINS                 
009700*----------------------------------------------------------------         
009800 01  W6-BASELIST-DATA.                                                    
009900     05  FILLER PIC X(20) VALUE "Marijuana           ".                   
010000     05  FILLER PIC X(20) VALUE "Methamphetamine     ".                   
010100     05  FILLER PIC X(20) VALUE "Cocaine             ".                   
010200     05  FILLER PIC X(20) VALUE "OG Kush             ".                   
010300     05  FILLER PIC X(20) VALUE "Sour Diesel         ".                   
010400     05  FILLER PIC X(20) VALUE "Green Crack         ".                   
010500     05  FILLER PIC X(20) VALUE "Granddaddy Purple   ".                   
010600 01  W6-BASELIST-TABLE REDEFINES W6-BASELIST-DATA.                        
010700     05  W6-BASENAME OCCURS 7 TIMES                                       
010800             INDEXED BY W6-BX  PIC X(20).                                 
010900*----------------------------------------------------------------         
011000 01  W1-COUNTERS.                                                         
011100     05  W1-TOP-N            PIC 9(02)  COMP.                             
011200     05  W1-TOP-N-X REDEFINES W1-TOP-N                                    
011300                             PIC X(02).                                   
011400     05  W1-MAX-MIXERS       PIC 9(02)  COMP.                             
011500     05  W1-MAX-MIXERS-X REDEFINES W1-MAX-MIXERS                          
011600                             PIC X(02).                                   
011700     05  W1-PRUNE-LIMIT      PIC 9(02)  COMP.                             
011800     05  W1-DEPTH            PIC 9(02)  COMP.                             
011900     05  W1-KEPT-COUNT       PIC 9(02)  COMP.                             
012000     05  W1-GROW-COUNT       PIC 9(02)  COMP.                             
012100     05  W1-FINAL-COUNT      PIC 9(02)  COMP.                             
012200*----------------------------------------------------------------         
012300* LOOP SUBSCRIPTS - KEPT AS 77-LEVEL SCRATCH ITEMS, NOT                   
012400* TABLE DATA, SO THEY DO NOT RIDE ALONG IN THE COUNTERS                   
012500* GROUP ABOVE                                                             
012600*----------------------------------------------------------------         
012700 77  W1-MX                   PIC 9(02)  COMP.                             
012800 77  W1-PX                   PIC 9(02)  COMP.                             
012900 77  W1-TX                   PIC 9(02)  COMP.                             
013000 77  W1-TY                   PIC 9(02)  COMP.                             
013100 77  W1-KX                   PIC 9(02)  COMP.                             
013200 77  W1-FX                   PIC 9(02)  COMP.                             
013300 77  W5-SX                   PIC 9(02)  COMP.                             
013400 77  W5-SY                   PIC 9(02)  COMP.                             
013500 01  W1-SWITCHES.                                                         
013600     05  W1-SW-DUP           PIC 9      COMP.                             
013700         88  W1-DUP-FOUND           VALUE 1.                              
013800         88  W1-DUP-NOT-FOUND       VALUE 0.                              
013900     05  W1-SW-INLIST        PIC 9      COMP.                             
014000         88  W1-ALREADY-IN-COMBO    VALUE 1.                              
014100         88  W1-NOT-IN-COMBO        VALUE 0.                              
014200     05  W1-SW-UNK           PIC 9      COMP.                             
014300         88  W1-UNKNOWN-BASE        VALUE 1.                              
014400         88  W1-KNOWN-BASE          VALUE 0.                              
014500     05  W1-SW-TAKEN         PIC 9      COMP.                             
014600         88  W1-ALREADY-TAKEN       VALUE 1.                              
014700         88  W1-NOT-TAKEN           VALUE 0.                              
014800     05  W1-SW-SORT          PIC 9      COMP.                             
014900         88  W1-SWAP-MADE           VALUE 1.                              
015000         88  W1-NO-SWAP-MADE        VALUE 0.                              
015100*----------------------------------------------------------------         
015200* ONE SEARCH-TREE ENTRY - A MIXER COMBINATION AND ITS                     
015300* MIXCALC FIGURES, PLUS THE SORTED EFFECT SIGNATURE USED                  
015400* TO SPOT TWO DIFFERENT COMBINATIONS THAT TASTE THE SAME                  
015500*----------------------------------------------------------------         
015600 01  W1-KEPT-TABLE.                                                       
015700     05  W1-KEPT-ENTRY OCCURS 50 TIMES                                    
015800             INDEXED BY W1-KTX.                                           
015900         10  W1-KT-MIXER-COUNT   PIC 9(02).                               
016000         10  W1-KT-MIXER-NAME OCCURS 8 TIMES                              
016100                                 PIC X(20).                               
016200         10  W1-KT-MKT-VALUE     PIC 9(05).                               
016300         10  W1-KT-COST          PIC 9(05).                               
016400         10  W1-KT-PROFIT        PIC S9(05).                              
016500         10  W1-KT-MARGIN        PIC S9(05)V99.                           
016600         10  W1-KT-SIG           PIC X(160).                              
016700         10  W1-KT-TAKEN         PIC 9.                                   
016800 01  W1-GROW-TABLE.                                                       
016900     05  W1-GROW-ENTRY OCCURS 50 TIMES.                                   
017000         10  W1-GT-MIXER-COUNT   PIC 9(02).                               
017100         10  W1-GT-MIXER-NAME OCCURS 8 TIMES                              
017200                                 PIC X(20).                               
017300         10  W1-GT-MKT-VALUE     PIC 9(05).                               
017400         10  W1-GT-COST          PIC 9(05).                               
017500         10  W1-GT-PROFIT        PIC S9(05).                              
017600         10  W1-GT-MARGIN        PIC S9(05)V99.                           
017700         10  W1-GT-SIG           PIC X(160).                              
017800         10  W1-GT-TAKEN         PIC 9.                                   
017900 01  W1-FINAL-TABLE.                                                      
018000     05  W1-FINAL-ENTRY OCCURS 10 TIMES.                                  
018100         10  W1-FT-MIXER-COUNT   PIC 9(02).                               
018200         10  W1-FT-MIXER-NAME OCCURS 8 TIMES                              
018300                                 PIC X(20).                               
018400         10  W1-FT-MKT-VALUE     PIC 9(05).                               
018500         10  W1-FT-COST          PIC 9(05).                               
018600         10  W1-FT-PROFIT        PIC S9(05).                              
018700         10  W1-FT-MARGIN        PIC S9(05)V99.                           
018800 01  W1-SWAP-ENTRY.                                                       
018900     05  W1-SW-MIXER-COUNT   PIC 9(02).                                   
019000     05  W1-SW-MIXER-NAME OCCURS 8 TIMES                                  
019100                             PIC X(20).                                   
019200     05  W1-SW-MKT-VALUE     PIC 9(05).                                   
019300     05  W1-SW-COST          PIC 9(05).                                   
019400     05  W1-SW-PROFIT        PIC S9(05).                                  
019500     05  W1-SW-MARGIN        PIC S9(05)V99.                               
019600     05  W1-SW-SIG           PIC X(160).                                  
019700     05  W1-SW-TAKEN         PIC 9.                                       
019800 01  W1-SWAP-FINAL.                                                       
019900     05  W1-SF-MIXER-COUNT   PIC 9(02).                                   
020000     05  W1-SF-MIXER-NAME OCCURS 8 TIMES                                  
020100                             PIC X(20).                                   
020200     05  W1-SF-MKT-VALUE     PIC 9(05).                                   
020300     05  W1-SF-COST          PIC 9(05).                                   
020400     05  W1-SF-PROFIT        PIC S9(05).                                  
020500     05  W1-SF-MARGIN        PIC S9(05)V99.                               
020600*----------------------------------------------------------------         
020700* ONE CANDIDATE COMBINATION UNDER EVALUATION                              
020800*----------------------------------------------------------------         
020900 01  W3-CANDIDATE.                                                        
021000     05  W3-CAND-MIXER-COUNT PIC 9(02).                                   
021100     05  W3-CAND-MIXER-NAME OCCURS 8 TIMES                                
021200             INDEXED BY W3-MX  PIC X(20).                                 
021300     05  W3-CAND-MKT-VALUE   PIC 9(05).                                   
021400     05  W3-CAND-COST        PIC 9(05).                                   
021500     05  W3-CAND-PROFIT      PIC S9(05).                                  
021600     05  W3-CAND-MARGIN      PIC S9(05)V99.                               
021700     05  W3-CAND-SIG         PIC X(160).                                  
021800 01  W3-SIG-SLOTS REDEFINES W3-CANDIDATE.                                 
021900     05  FILLER              PIC X(184).                                  
022000     05  W3-SIG-SLOT OCCURS 8 TIMES                                       
022100             INDEXED BY W3-SX  PIC X(20).                                 
022200 01  W1-CURRENT-BASE         PIC X(20).                                   
022300*----------------------------------------------------------------         
022400* COPY OF MIXCALC'S LINKAGE BLOCK - RCPSRCH CALLS MIXCALC                 
022500* ONCE FOR EVERY CANDIDATE COMBINATION IT BUILDS                          
022600*----------------------------------------------------------------         
022700 01  W4-MIXCALC-PARM.                                                     
022800     05  W4-MIX-NAME         PIC X(30).                                   
022900     05  W4-BASE-PRODUCT     PIC X(20).                                   
023000     05  W4-MIXER-COUNT      PIC 9(02).                                   
023100     05  W4-MIXER-NAME OCCURS 16 TIMES                                    
023200             INDEXED BY W4-MX  PIC X(20).                                 
023300     05  W4-EFFECT-COUNT     PIC 9(02).                                   
023400     05  W4-EFFECT-NAME OCCURS 8 TIMES                                    
023500             INDEXED BY W4-EX  PIC X(20).                                 
023600     05  W4-MARKET-VALUE     PIC 9(05).                                   
023700     05  W4-TOTAL-COST       PIC 9(05).                                   
023800     05  W4-PROFIT           PIC S9(05).                                  
023900     05  W4-PROFIT-MARGIN    PIC S9(05)V99.                               
024000     05  W4-ADDICTIVENESS    PIC 9V999.                                   
024100     05  W4-RETURN-CODE      PIC 9(01).                                   
024200         88  W4-OK                  VALUE 0.                              
024300         88  W4-UNKNOWN-BASE        VALUE 1.                              
024400 01  W1-RPT-HEAD-1           PIC X(132) VALUE                             
024500     "RECIPE SEARCH REPORT - TOP MARGIN MIXER SETS".                      
024600 01  W1-RPT-HEAD-2.                                                       
024700     05  WH-BASE             PIC X(20).                                   
024800     05  FILLER              PIC X(112) VALUE SPACES.                     
024900 01  W1-RPT-DETAIL.                                                       
025000     05  WD-RANK             PIC Z9.                                      
025100     05  FILLER              PIC X(02) VALUE SPACES.                      
025200     05  WD-MIXERS           PIC X(60).                                   
025300     05  FILLER              PIC X(02) VALUE SPACES.                      
025400     05  WD-VALUE            PIC ZZZZ9.                                   
025500     05  FILLER              PIC X(02) VALUE SPACES.                      
025600     05  WD-COST             PIC ZZZZ9.                                   
025700     05  FILLER              PIC X(02) VALUE SPACES.                      
025800     05  WD-PROFIT           PIC -ZZZZ9.                                  
025900     05  FILLER              PIC X(02) VALUE SPACES.                      
026000     05  WD-MARGIN           PIC -ZZZ9.99.                                
026100     05  FILLER              PIC X(20) VALUE SPACES.                      
026200*----------------------------------------------------------------         
026300 PROCEDURE DIVISION.                                                      
026400*----------------------------------------------------------------         
026500 0000-RCPSRCH-MAIN.                                                       
026600     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
026700     PERFORM 1500-SELECT-BASE-LIST THRU 1500-EXIT.                        
026800     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
026900     GOBACK.                                                              
027000*----------------------------------------------------------------         
027100 1000-OPEN-FILES.                                                         
027200     OPEN INPUT RCPPARM.                                                  
027300     OPEN OUTPUT RCPRES.                                                  
027400     OPEN OUTPUT RCPRPT.                                                  
027500     READ RCPPARM                                                         
027600         AT END MOVE SPACES TO RS-BASE-PRODUCT.                           
027700     IF RS-TOP-N = 0                                                      
027800         MOVE 5 TO RS-TOP-N.                                              
027900     IF RS-TOP-N > 10                                                     
028000         MOVE 10 TO RS-TOP-N.                                             
028100     IF RS-MAX-MIXERS = 0                                                 
028200         MOVE 8 TO RS-MAX-MIXERS.                                         
028300     IF RS-MAX-MIXERS > 8                                                 
028400         MOVE 8 TO RS-MAX-MIXERS.                                         
028500     MOVE RS-TOP-N TO W1-TOP-N.                                           
028600     MOVE RS-MAX-MIXERS TO W1-MAX-MIXERS.                                 
028700* BEAM WIDTH IS TOP-N TIMES 5 - W1-KEPT-TABLE/W1-GROW-TABLE               
028800* ARE SIZED TO 50 ENTRIES SO THE FULL BEAM ALWAYS FITS, EVEN              
028900* AT THE TOP-N CEILING OF 10 CHECKED ABOVE.                               
029000     COMPUTE W1-PRUNE-LIMIT = W1-TOP-N * 5.                               
029100     WRITE RP-LINE FROM W1-RPT-HEAD-1 AFTER TOP-OF-FORM.                  
029200 1000-EXIT.                                                               
029300     EXIT.                                                                
029400*----------------------------------------------------------------         
029500* *ALL* RUNS THE FULL SEARCH ONCE PER KNOWN BASE OR STRAIN,               
029600* OTHERWISE JUST THE ONE BASE NAMED ON THE PARAMETER RECORD               
029700*----------------------------------------------------------------         
029800 1500-SELECT-BASE-LIST.                                                   
029900     IF RS-BASE-PRODUCT = "*ALL*"                                         
030000         GO TO 1510-ALL-BASES.                                            
030100     MOVE RS-BASE-PRODUCT TO W1-CURRENT-BASE.                             
030200     PERFORM 2000-BUILD-DEPTH-1 THRU 2000-EXIT.                           
030300     PERFORM 3000-EXPAND-DEPTH THRU 3000-EXIT.                            
030400     PERFORM 4000-DIVERSIFY-AND-SELECT THRU 4000-EXIT.                    
030500     PERFORM 5000-WRITE-REPORT THRU 5000-EXIT.                            
030600     GO TO 1500-EXIT.                                                     
030700 1510-ALL-BASES.                                                          
030800     PERFORM 1520-ONE-BASE-OF-ALL THRU 1520-EXIT                          
030900         VARYING W6-BX FROM 1 BY 1                                        
031000         UNTIL W6-BX > 7.                                                 
031100 1500-EXIT.                                                               
031200     EXIT.                                                                
031300*----------------------------------------------------------------         
031400 1520-ONE-BASE-OF-ALL.                                                    
031500     MOVE W6-BASENAME (W6-BX) TO W1-CURRENT-BASE.                         
031600     PERFORM 2000-BUILD-DEPTH-1 THRU 2000-EXIT.                           
031700     PERFORM 3000-EXPAND-DEPTH THRU 3000-EXIT.                            
031800     PERFORM 4000-DIVERSIFY-AND-SELECT THRU 4000-EXIT.                    
031900     PERFORM 5000-WRITE-REPORT THRU 5000-EXIT.                            
032000 1520-EXIT.                                                               
032100     EXIT.                                                                
032200*----------------------------------------------------------------         
032300* DEPTH 1 - THE EMPTY MIX PLUS EVERY SINGLE-MIXER MIX                     
032400*----------------------------------------------------------------         
032500 2000-BUILD-DEPTH-1.                                                      
032600     MOVE 0 TO W1-KEPT-COUNT.                                             
032700     MOVE 0 TO W3-CAND-MIXER-COUNT.                                       
032800     PERFORM 7000-EVAL-AND-INSERT THRU 7000-EXIT.                         
032900     PERFORM 2010-ONE-MIXER-COMBO THRU 2010-EXIT                          
033000         VARYING W1-MX FROM 1 BY 1                                        
033100         UNTIL W1-MX > 16.                                                
033200     PERFORM 9000-SORT-AND-PRUNE THRU 9000-EXIT.                          
033300 2000-EXIT.                                                               
033400     EXIT.                                                                
033500*----------------------------------------------------------------         
033600 2010-ONE-MIXER-COMBO.                                                    
033700     MOVE 1 TO W3-CAND-MIXER-COUNT.                                       
033800     MOVE W5-MIXNAME (W1-MX) TO W3-CAND-MIXER-NAME (1).                   
033900     PERFORM 7000-EVAL-AND-INSERT THRU 7000-EXIT.                         
034000 2010-EXIT.                                                               
034100     EXIT.                                                                
034200*----------------------------------------------------------------         
034300* EACH GROWTH ROUND TAKES EVERY COMBINATION CURRENTLY KEPT                
034400* AND TRIES APPENDING ONE MORE UNUSED MIXER TO IT                         
034500*----------------------------------------------------------------         
034600 3000-EXPAND-DEPTH.                                                       
034700     PERFORM 3010-ONE-GROWTH-ROUND THRU 3010-EXIT                         
034800         VARYING W1-DEPTH FROM 2 BY 1                                     
034900         UNTIL W1-DEPTH > W1-MAX-MIXERS.                                  
035000 3000-EXIT.                                                               
035100     EXIT.                                                                
035200*----------------------------------------------------------------         
035300 3010-ONE-GROWTH-ROUND.                                                   
035400     MOVE W1-KEPT-COUNT TO W1-GROW-COUNT.                                 
035500     IF W1-GROW-COUNT = 0                                                 
035600         GO TO 3010-EXIT.                                                 
035700     PERFORM 3020-COPY-TO-GROW THRU 3020-EXIT                             
035800         VARYING W1-TX FROM 1 BY 1                                        
035900         UNTIL W1-TX > W1-GROW-COUNT.                                     
036000     PERFORM 3030-EXPAND-ONE-PARENT THRU 3030-EXIT                        
036100         VARYING W1-TX FROM 1 BY 1                                        
036200         UNTIL W1-TX > W1-GROW-COUNT.                                     
036300     PERFORM 9000-SORT-AND-PRUNE THRU 9000-EXIT.                          
036400 3010-EXIT.                                                               
036500     EXIT.                                                                
036600*----------------------------------------------------------------         
036700 3020-COPY-TO-GROW.                                                       
036800     MOVE W1-KEPT-ENTRY (W1-TX) TO                                        
036900         W1-GROW-ENTRY (W1-TX).                                           
037000 3020-EXIT.                                                               
037100     EXIT.                                                                
037200*----------------------------------------------------------------         
037300 3030-EXPAND-ONE-PARENT.                                                  
037400     IF W1-GT-MIXER-COUNT (W1-TX) NOT LESS THAN 8                         
037500         GO TO 3030-EXIT.                                                 
037600     PERFORM 3040-TRY-ONE-MIXER THRU 3040-EXIT                            
037700         VARYING W1-MX FROM 1 BY 1                                        
037800         UNTIL W1-MX > 16.                                                
037900 3030-EXIT.                                                               
038000     EXIT.                                                                
038100*----------------------------------------------------------------         
038200 3040-TRY-ONE-MIXER.                                                      
038300     SET W1-NOT-IN-COMBO TO TRUE.                                         
038400     PERFORM 3050-CHECK-ALREADY-IN THRU 3050-EXIT                         
038500         VARYING W1-PX FROM 1 BY 1                                        
038600         UNTIL W1-PX > W1-GT-MIXER-COUNT (W1-TX).                         
038700     IF W1-ALREADY-IN-COMBO                                               
038800         GO TO 3040-EXIT.                                                 
038900     MOVE W1-GT-MIXER-COUNT (W1-TX) TO                                    
039000         W3-CAND-MIXER-COUNT.                                             
039100     PERFORM 3045-COPY-PARENT-MIXERS THRU 3045-EXIT                       
039200         VARYING W1-PX FROM 1 BY 1                                        
039300         UNTIL W1-PX > W1-GT-MIXER-COUNT (W1-TX).                         
039400     ADD 1 TO W3-CAND-MIXER-COUNT.                                        
039500     MOVE W5-MIXNAME (W1-MX) TO                                           
039600         W3-CAND-MIXER-NAME (W3-CAND-MIXER-COUNT).                        
039700     PERFORM 7000-EVAL-AND-INSERT THRU 7000-EXIT.                         
039800 3040-EXIT.                                                               
039900     EXIT.                                                                
040000*----------------------------------------------------------------         
040100 3045-COPY-PARENT-MIXERS.                                                 
040200     MOVE W1-GT-MIXER-NAME (W1-TX, W1-PX) TO                              
040300         W3-CAND-MIXER-NAME (W1-PX).                                      
040400 3045-EXIT.                                                               
040500     EXIT.                                                                
040600*----------------------------------------------------------------         
040700 3050-CHECK-ALREADY-IN.                                                   
040800     IF W1-GT-MIXER-NAME (W1-TX, W1-PX) NOT =                             
040900             W5-MIXNAME (W1-MX)                                           
041000         GO TO 3050-EXIT.                                                 
041100     SET W1-ALREADY-IN-COMBO TO TRUE.                                     
041200 3050-EXIT.                                                               
041300     EXIT.                                                                
041400*----------------------------------------------------------------         
041500* EVALUATE ONE CANDIDATE (MIXER LIST ALREADY BUILT IN                     
041600* W3-CANDIDATE) THROUGH MIXCALC, BUILD ITS SORTED EFFECT                  
041700* SIGNATURE, AND INSERT IT IF NOT ALREADY KEPT                            
041800*----------------------------------------------------------------         
041900 7000-EVAL-AND-INSERT.                                                    
042000     MOVE "RECIPE SEARCH CANDIDATE" TO W4-MIX-NAME.                       
042100     MOVE W1-CURRENT-BASE TO W4-BASE-PRODUCT.                             
042200     MOVE W3-CAND-MIXER-COUNT TO W4-MIXER-COUNT.                          
042300     IF W3-CAND-MIXER-COUNT = 0                                           
042400         GO TO 7010-CALL-MIXCALC.                                         
042500     PERFORM 7005-COPY-ONE-MIXER THRU 7005-EXIT                           
042600         VARYING W3-MX FROM 1 BY 1                                        
042700         UNTIL W3-MX > W3-CAND-MIXER-COUNT.                               
042800 7010-CALL-MIXCALC.                                                       
042900     CALL "MIXCALC" USING W4-MIXCALC-PARM.                                
043000     IF W4-UNKNOWN-BASE                                                   
043100         GO TO 7000-EXIT.                                                 
043200     MOVE W4-MARKET-VALUE TO W3-CAND-MKT-VALUE.                           
043300     MOVE W4-TOTAL-COST TO W3-CAND-COST.                                  
043400     MOVE W4-PROFIT TO W3-CAND-PROFIT.                                    
043500     MOVE W4-PROFIT-MARGIN TO W3-CAND-MARGIN.                             
043600     PERFORM 7020-BUILD-SIGNATURE THRU 7020-EXIT.                         
043700     PERFORM 7100-CHECK-DUP-AND-INSERT THRU 7100-EXIT.                    
043800 7000-EXIT.                                                               
043900     EXIT.                                                                
044000*----------------------------------------------------------------         
044100 7005-COPY-ONE-MIXER.                                                     
044200     MOVE W3-CAND-MIXER-NAME (W3-MX) TO                                   
044300         W4-MIXER-NAME (W3-MX).                                           
044400 7005-EXIT.                                                               
044500     EXIT.                                                                
044600*----------------------------------------------------------------         
044700* SORT THE CANDIDATE'S EFFECT NAMES INTO THE SIGNATURE AREA               
044800* SO TWO DIFFERENT MIXER ORDERS THAT REACH THE SAME EFFECT                
044900* SET COLLAPSE TO ONE SIGNATURE FOR DEDUPLICATION                         
045000*----------------------------------------------------------------         
045100 7020-BUILD-SIGNATURE.                                                    
045200     MOVE SPACES TO W3-CAND-SIG.                                          
045300     IF W4-EFFECT-COUNT = 0                                               
045400         GO TO 7020-EXIT.                                                 
045500     PERFORM 7025-COPY-ONE-EFFECT THRU 7025-EXIT                          
045600         VARYING W3-SX FROM 1 BY 1                                        
045700         UNTIL W3-SX > W4-EFFECT-COUNT.                                   
045800     PERFORM 7030-SORT-SIGNATURE THRU 7030-EXIT.                          
045900 7020-EXIT.                                                               
046000     EXIT.                                                                
046100*----------------------------------------------------------------         
046200 7025-COPY-ONE-EFFECT.                                                    
046300     MOVE W4-EFFECT-NAME (W3-SX) TO                                       
046400         W3-SIG-SLOT (W3-SX).                                             
046500 7025-EXIT.                                                               
046600     EXIT.                                                                
046700*----------------------------------------------------------------         
046800 7030-SORT-SIGNATURE.                                                     
046900     SET W1-SWAP-MADE TO TRUE.                                            
047000 7032-PASS-LOOP.                                                          
047100     IF W1-NO-SWAP-MADE                                                   
047200         GO TO 7030-EXIT.                                                 
047300     SET W1-NO-SWAP-MADE TO TRUE.                                         
047400     PERFORM 7034-ONE-PASS THRU 7034-EXIT                                 
047500         VARYING W5-SX FROM 1 BY 1                                        
047600         UNTIL W5-SX > 7.                                                 
047700     GO TO 7032-PASS-LOOP.                                                
047800 7030-EXIT.                                                               
047900     EXIT.                                                                
048000*----------------------------------------------------------------         
048100 7034-ONE-PASS.                                                           
048200     SET W5-SY TO W5-SX.                                                  
048300     ADD 1 TO W5-SY.                                                      
048400     IF W3-SIG-SLOT (W5-SX) NOT > W3-SIG-SLOT (W5-SY)                     
048500         GO TO 7034-EXIT.                                                 
048600     MOVE W3-SIG-SLOT (W5-SX) TO W1-SW-SIG.                               
048700     MOVE W3-SIG-SLOT (W5-SY) TO W3-SIG-SLOT (W5-SX).                     
048800     MOVE W1-SW-SIG (1:20) TO W3-SIG-SLOT (W5-SY).                        
048900     SET W1-SWAP-MADE TO TRUE.                                            
049000 7034-EXIT.                                                               
049100     EXIT.                                                                
049200*----------------------------------------------------------------         
049300 7100-CHECK-DUP-AND-INSERT.                                               
049400     SET W1-DUP-NOT-FOUND TO TRUE.                                        
049500     IF W1-KEPT-COUNT = 0                                                 
049600         GO TO 7110-TRY-ADD.                                              
049700     PERFORM 7105-SCAN-FOR-DUP THRU 7105-EXIT                             
049800         VARYING W1-KX FROM 1 BY 1                                        
049900         UNTIL W1-KX > W1-KEPT-COUNT.                                     
050000     IF W1-DUP-FOUND                                                      
050100         GO TO 7100-EXIT.                                                 
050200 7110-TRY-ADD.                                                            
050300     IF W1-KEPT-COUNT NOT LESS THAN 50                                    
050400         GO TO 7100-EXIT.                                                 
050500     ADD 1 TO W1-KEPT-COUNT.                                              
050600     SET W1-KTX TO W1-KEPT-COUNT.                                         
050700     MOVE W3-CANDIDATE TO W1-KEPT-ENTRY (W1-KTX).                         
050800     MOVE 0 TO W1-KT-TAKEN (W1-KTX).                                      
050900 7100-EXIT.                                                               
051000     EXIT.                                                                
051100*----------------------------------------------------------------         
051200 7105-SCAN-FOR-DUP.                                                       
051300     IF W1-KT-SIG (W1-KX) NOT = W3-CAND-SIG                               
051400         GO TO 7105-EXIT.                                                 
051500     SET W1-DUP-FOUND TO TRUE.                                            
051600 7105-EXIT.                                                               
051700     EXIT.                                                                
051800*----------------------------------------------------------------         
051900 9000-SORT-AND-PRUNE.                                                     
052000     IF W1-KEPT-COUNT < 2                                                 
052100         GO TO 9030-PRUNE.                                                
052200     SET W1-SWAP-MADE TO TRUE.                                            
052300 9010-PASS-LOOP.                                                          
052400     IF W1-NO-SWAP-MADE                                                   
052500         GO TO 9030-PRUNE.                                                
052600     SET W1-NO-SWAP-MADE TO TRUE.                                         
052700     PERFORM 9020-ONE-PASS THRU 9020-EXIT                                 
052800         VARYING W1-TX FROM 1 BY 1                                        
052900         UNTIL W1-TX > W1-KEPT-COUNT - 1.                                 
053000     GO TO 9010-PASS-LOOP.                                                
053100 9020-ONE-PASS.                                                           
053200     SET W1-TY TO W1-TX.                                                  
053300     ADD 1 TO W1-TY.                                                      
053400     IF W1-KT-MARGIN (W1-TX) NOT LESS THAN                                
053500             W1-KT-MARGIN (W1-TY)                                         
053600         GO TO 9020-EXIT.                                                 
053700     MOVE W1-KEPT-ENTRY (W1-TX) TO W1-SWAP-ENTRY.                         
053800     MOVE W1-KEPT-ENTRY (W1-TY) TO                                        
053900         W1-KEPT-ENTRY (W1-TX).                                           
054000     MOVE W1-SWAP-ENTRY TO W1-KEPT-ENTRY (W1-TY).                         
054100     SET W1-SWAP-MADE TO TRUE.                                            
054200 9020-EXIT.                                                               
054300     EXIT.                                                                
054400 9030-PRUNE.                                                              
054500     IF W1-KEPT-COUNT > W1-PRUNE-LIMIT                                    
054600         MOVE W1-PRUNE-LIMIT TO W1-KEPT-COUNT.                            
054700 9000-EXIT.                                                               
054800     EXIT.                                                                
054900*----------------------------------------------------------------         
055000* GROUP THE KEPT COMBINATIONS BY MARKET VALUE, TAKE THE                   
055100* BEST-MARGIN ONE FROM EACH VALUE IN DESCENDING VALUE                     
055200* ORDER, THEN PAD FROM THE OVERALL MARGIN-SORTED LIST IF                  
055300* THAT STILL LEAVES FEWER THAN TOP-N RECIPES                              
055400*----------------------------------------------------------------         
055500 4000-DIVERSIFY-AND-SELECT.                                               
055600     MOVE 0 TO W1-FINAL-COUNT.                                            
055700     IF W1-KEPT-COUNT = 0                                                 
055800         GO TO 4000-EXIT.                                                 
055900     PERFORM 4005-SORT-KEPT-BY-VALUE THRU 4005-EXIT.                      
056000     PERFORM 4010-CLEAR-TAKEN THRU 4010-EXIT                              
056100         VARYING W1-KX FROM 1 BY 1                                        
056200         UNTIL W1-KX > W1-KEPT-COUNT.                                     
056300     PERFORM 4020-TAKE-BEST-PER-VALUE THRU 4020-EXIT                      
056400         VARYING W1-KX FROM 1 BY 1                                        
056500         UNTIL W1-KX > W1-KEPT-COUNT                                      
056600             OR W1-FINAL-COUNT NOT LESS THAN W1-TOP-N.                    
056700     IF W1-FINAL-COUNT NOT LESS THAN W1-TOP-N                             
056800         GO TO 4000-EXIT.                                                 
056900     PERFORM 4050-PAD-FROM-OVERALL THRU 4050-EXIT                         
057000         VARYING W1-KX FROM 1 BY 1                                        
057100         UNTIL W1-KX > W1-KEPT-COUNT                                      
057200             OR W1-FINAL-COUNT NOT LESS THAN W1-TOP-N.                    
057300 4000-EXIT.                                                               
057400     EXIT.                                                                
057500*----------------------------------------------------------------         
057600* RULE - THE KEPT TABLE COMES IN OFF 9000-SORT-AND-PRUNE                  
057700* SORTED BY MARGIN.  RESORT IT HERE BY MARKET VALUE, HIGH                 
057800* TO LOW (MARGIN HIGH TO LOW WITHIN A TIED VALUE) SO THE                  
057900* GROUP WALK BELOW VISITS VALUE GROUPS IN DESCENDING                      
058000* VALUE ORDER, AS THE ONE-PER-DEALER DIVERSITY RULE CALLS                 
058100* FOR, AND TAKES THE BEST-MARGIN ROW OF EACH GROUP FIRST                  
058200*----------------------------------------------------------------         
058300 4005-SORT-KEPT-BY-VALUE.                                                 
058400     IF W1-KEPT-COUNT < 2                                                 
058500         GO TO 4005-EXIT.                                                 
058600     SET W1-SWAP-MADE TO TRUE.                                            
058700 4006-PASS-LOOP.                                                          
058800     IF W1-NO-SWAP-MADE                                                   
058900         GO TO 4005-EXIT.                                                 
059000     SET W1-NO-SWAP-MADE TO TRUE.                                         
059100     PERFORM 4007-ONE-PASS THRU 4007-EXIT                                 
059200         VARYING W1-TX FROM 1 BY 1                                        
059300         UNTIL W1-TX > W1-KEPT-COUNT - 1.                                 
059400     GO TO 4006-PASS-LOOP.                                                
059500 4005-EXIT.                                                               
059600     EXIT.                                                                
059700*----------------------------------------------------------------         
059800 4007-ONE-PASS.                                                           
059900     SET W1-TY TO W1-TX.                                                  
060000     ADD 1 TO W1-TY.                                                      
060100     IF W1-KT-MKT-VALUE (W1-TX) >                                         
060200             W1-KT-MKT-VALUE (W1-TY)                                      
060300         GO TO 4007-EXIT.                                                 
060400     IF W1-KT-MKT-VALUE (W1-TX) =                                         
060500             W1-KT-MKT-VALUE (W1-TY)                                      
060600         AND W1-KT-MARGIN (W1-TX) NOT LESS THAN                           
060700             W1-KT-MARGIN (W1-TY)                                         
060800         GO TO 4007-EXIT.                                                 
060900     MOVE W1-KEPT-ENTRY (W1-TX) TO W1-SWAP-ENTRY.                         
061000     MOVE W1-KEPT-ENTRY (W1-TY) TO                                        
061100         W1-KEPT-ENTRY (W1-TX).                                           
061200     MOVE W1-SWAP-ENTRY TO W1-KEPT-ENTRY (W1-TY).                         
061300     SET W1-SWAP-MADE TO TRUE.                                            
061400 4007-EXIT.                                                               
061500     EXIT.                                                                
061600*----------------------------------------------------------------         
061700 4010-CLEAR-TAKEN.                                                        
061800     MOVE 0 TO W1-KT-TAKEN (W1-KX).                                       
061900 4010-EXIT.                                                               
062000     EXIT.                                                                
062100*----------------------------------------------------------------         
062200 4020-TAKE-BEST-PER-VALUE.                                                
062300     IF W1-KT-TAKEN (W1-KX) = 1                                           
062400         GO TO 4020-EXIT.                                                 
062500     SET W1-NOT-TAKEN TO TRUE.                                            
062600     PERFORM 4025-MARK-SAME-VALUE THRU 4025-EXIT                          
062700         VARYING W1-TX FROM 1 BY 1                                        
062800         UNTIL W1-TX > W1-KEPT-COUNT.                                     
062900     ADD 1 TO W1-FINAL-COUNT.                                             
063000     SET W1-FX TO W1-FINAL-COUNT.                                         
063100     MOVE W1-KT-MIXER-COUNT (W1-KX) TO                                    
063200         W1-FT-MIXER-COUNT (W1-FX).                                       
063300     PERFORM 4028-COPY-FINAL-MIXER THRU 4028-EXIT                         
063400         VARYING W1-TX FROM 1 BY 1                                        
063500         UNTIL W1-TX > W1-KT-MIXER-COUNT (W1-KX).                         
063600     MOVE W1-KT-MKT-VALUE (W1-KX) TO                                      
063700         W1-FT-MKT-VALUE (W1-FX).                                         
063800     MOVE W1-KT-COST (W1-KX) TO W1-FT-COST (W1-FX).                       
063900     MOVE W1-KT-PROFIT (W1-KX) TO W1-FT-PROFIT (W1-FX).                   
064000     MOVE W1-KT-MARGIN (W1-KX) TO W1-FT-MARGIN (W1-FX).                   
064100 4020-EXIT.                                                               
064200     EXIT.                                                                
064300*----------------------------------------------------------------         
064400 4025-MARK-SAME-VALUE.                                                    
064500     IF W1-KT-MKT-VALUE (W1-TX) NOT =                                     
064600             W1-KT-MKT-VALUE (W1-KX)                                      
064700         GO TO 4025-EXIT.                                                 
064800     MOVE 1 TO W1-KT-TAKEN (W1-TX).                                       
064900 4025-EXIT.                                                               
065000     EXIT.                                                                
065100*----------------------------------------------------------------         
065200 4028-COPY-FINAL-MIXER.                                                   
065300     MOVE W1-KT-MIXER-NAME (W1-KX, W1-TX) TO                              
065400         W1-FT-MIXER-NAME (W1-FX, W1-TX).                                 
065500 4028-EXIT.                                                               
065600     EXIT.                                                                
065700*----------------------------------------------------------------         
065800 4050-PAD-FROM-OVERALL.                                                   
065900     IF W1-KT-TAKEN (W1-KX) = 1                                           
066000         GO TO 4050-EXIT.                                                 
066100     ADD 1 TO W1-FINAL-COUNT.                                             
066200     SET W1-FX TO W1-FINAL-COUNT.                                         
066300     MOVE W1-KT-MIXER-COUNT (W1-KX) TO                                    
066400         W1-FT-MIXER-COUNT (W1-FX).                                       
066500     PERFORM 4028-COPY-FINAL-MIXER THRU 4028-EXIT                         
066600         VARYING W1-TX FROM 1 BY 1                                        
066700         UNTIL W1-TX > W1-KT-MIXER-COUNT (W1-KX).                         
066800     MOVE W1-KT-MKT-VALUE (W1-KX) TO                                      
066900         W1-FT-MKT-VALUE (W1-FX).                                         
067000     MOVE W1-KT-COST (W1-KX) TO W1-FT-COST (W1-FX).                       
067100     MOVE W1-KT-PROFIT (W1-KX) TO W1-FT-PROFIT (W1-FX).                   
067200     MOVE W1-KT-MARGIN (W1-KX) TO W1-FT-MARGIN (W1-FX).                   
067300     MOVE 1 TO W1-KT-TAKEN (W1-KX).                                       
067400 4050-EXIT.                                                               
067500     EXIT.                                                                
067600*----------------------------------------------------------------         
067700* FINAL-TABLE IS NOW ONE ENTRY PER SELECTED RECIPE, SORTED                
067800* BY VALUE - RE-SORT BY MARGIN DESCENDING BEFORE PRINTING                 
067900* AND WRITING THE RESULT RECORDS, AS THE SPEC REQUIRES                    
068000*----------------------------------------------------------------         
068100 5000-WRITE-REPORT.                                                       
068200     MOVE W1-CURRENT-BASE TO WH-BASE.                                     
068300     WRITE RP-LINE FROM W1-RPT-HEAD-2 AFTER 2.                            
068400     IF W1-FINAL-COUNT = 0                                                
068500         GO TO 5000-EXIT.                                                 
068600     PERFORM 5010-SORT-FINAL-BY-MARGIN THRU 5010-EXIT.                    
068700     PERFORM 5020-WRITE-ONE-RECIPE THRU 5020-EXIT                         
068800         VARYING W1-TX FROM 1 BY 1                                        
068900         UNTIL W1-TX > W1-FINAL-COUNT.                                    
069000 5000-EXIT.                                                               
069100     EXIT.                                                                
069200*----------------------------------------------------------------         
069300 5010-SORT-FINAL-BY-MARGIN.                                               
069400     IF W1-FINAL-COUNT < 2                                                
069500         GO TO 5010-EXIT.                                                 
069600     SET W1-SWAP-MADE TO TRUE.                                            
069700 5012-PASS-LOOP.                                                          
069800     IF W1-NO-SWAP-MADE                                                   
069900         GO TO 5010-EXIT.                                                 
070000     SET W1-NO-SWAP-MADE TO TRUE.                                         
070100     PERFORM 5014-ONE-PASS THRU 5014-EXIT                                 
070200         VARYING W1-TX FROM 1 BY 1                                        
070300         UNTIL W1-TX > W1-FINAL-COUNT - 1.                                
070400     GO TO 5012-PASS-LOOP.                                                
070500 5010-EXIT.                                                               
070600     EXIT.                                                                
070700*----------------------------------------------------------------         
070800 5014-ONE-PASS.                                                           
070900     SET W1-TY TO W1-TX.                                                  
071000     ADD 1 TO W1-TY.                                                      
071100     IF W1-FT-MARGIN (W1-TX) NOT LESS THAN                                
071200             W1-FT-MARGIN (W1-TY)                                         
071300         GO TO 5014-EXIT.                                                 
071400     MOVE W1-FINAL-ENTRY (W1-TX) TO W1-SWAP-FINAL.                        
071500     MOVE W1-FINAL-ENTRY (W1-TY) TO                                       
071600         W1-FINAL-ENTRY (W1-TX).                                          
071700     MOVE W1-SWAP-FINAL TO                                                
071800         W1-FINAL-ENTRY (W1-TY).                                          
071900     SET W1-SWAP-MADE TO TRUE.                                            
072000 5014-EXIT.                                                               
072100     EXIT.                                                                
072200*----------------------------------------------------------------         
072300 5020-WRITE-ONE-RECIPE.                                                   
072400     MOVE W1-TX TO RR-RANK.                                               
072500     MOVE W1-CURRENT-BASE TO RR-BASE-PRODUCT.                             
072600     MOVE W1-FT-MIXER-COUNT (W1-TX) TO                                    
072700         RR-MIXER-COUNT.                                                  
072800     PERFORM 5025-COPY-OUT-MIXER THRU 5025-EXIT                           
072900         VARYING W1-PX FROM 1 BY 1                                        
073000         UNTIL W1-PX > 8.                                                 
073100     MOVE W1-FT-MKT-VALUE (W1-TX) TO RR-MARKET-VALUE.                     
073200     MOVE W1-FT-COST (W1-TX) TO RR-TOTAL-COST.                            
073300     MOVE W1-FT-PROFIT (W1-TX) TO RR-PROFIT.                              
073400     MOVE W1-FT-MARGIN (W1-TX) TO RR-PROFIT-MARGIN.                       
073500     WRITE RR-RECORD-OUT.                                                 
073600     MOVE SPACES TO WD-MIXERS.                                            
073700     IF W1-FT-MIXER-COUNT (W1-TX) NOT LESS THAN 1                         
073800         MOVE W1-FT-MIXER-NAME (W1-TX, 1) TO                              
073900             WD-MIXERS (1:20).                                            
074000     IF W1-FT-MIXER-COUNT (W1-TX) NOT LESS THAN 2                         
074100         MOVE W1-FT-MIXER-NAME (W1-TX, 2) TO                              
074200             WD-MIXERS (21:20).                                           
074300     IF W1-FT-MIXER-COUNT (W1-TX) NOT LESS THAN 3                         
074400         MOVE W1-FT-MIXER-NAME (W1-TX, 3) TO                              
074500             WD-MIXERS (41:20).                                           
074600     MOVE W1-TX TO WD-RANK.                                               
074700     MOVE W1-FT-MKT-VALUE (W1-TX) TO WD-VALUE.                            
074800     MOVE W1-FT-COST (W1-TX) TO WD-COST.                                  
074900     MOVE W1-FT-PROFIT (W1-TX) TO WD-PROFIT.                              
075000     MOVE W1-FT-MARGIN (W1-TX) TO WD-MARGIN.                              
075100     WRITE RP-LINE FROM W1-RPT-DETAIL AFTER 1.                            
075200 5020-EXIT.                                                               
075300     EXIT.                                                                
075400*----------------------------------------------------------------         
075500 5025-COPY-OUT-MIXER.                                                     
075600     IF W1-PX > W1-FT-MIXER-COUNT (W1-TX)                                 
075700         MOVE SPACES TO RR-MIXER-NAME (W1-PX)                             
075800         GO TO 5025-EXIT.                                                 
075900     MOVE W1-FT-MIXER-NAME (W1-TX, W1-PX) TO                              
076000         RR-MIXER-NAME (W1-PX).                                           
076100 5025-EXIT.                                                               
076200     EXIT.                                                                
076300*----------------------------------------------------------------         
076400 6000-CLOSE-FILES.                                                        
076500     CLOSE RCPPARM.                                                       
076600     CLOSE RCPRES.                                                        
076700     CLOSE RCPRPT.                                                        
076800 6000-EXIT.                                                               
076900     EXIT.                                                                
