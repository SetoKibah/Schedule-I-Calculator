000100*================================================================         
000200* DLRFIX  -  DEALER MASTER DATA-FIX / STANDARDIZATION                     
000300*                                                                         
000400* READS THE DEALER MASTER SEQUENTIALLY, STANDARDIZES THE                  
000500* STANDARDS CODE AND FILLS IN A DEFAULT VALUE FOR ANY TEXT                
000600* FIELD LEFT BLANK BY THE SOURCE FEED, AND WRITES A CLEAN                 
000700* COPY OF THE MASTER AHEAD OF DEALER-MATCH.                               
000800*================================================================         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID.     DLRFIX.                                                  
001100 AUTHOR.         M TORRES.                                                
001200 INSTALLATION.   DISTRIBUCION Y CONTROL LTDA.                             
001300 DATE-WRITTEN.   03/05/91.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY.       NON-CONFIDENTIAL.                                        
001600*----------------------------------------------------------------         
001700* MAINTENANCE LOG                                                         
001800* DATE       BY    TICKET   DESCRIPTION                                   
001900* ---------- ----- -------- ---------------------------------             
002000* 03/05/91   MTOR  INI-010  ORIGINAL CODING - DEALER DATA-FIX     DFX00001
002100* 08/14/94   CRUZ  REQ-0199 NOTES/LAST TXN DATE ADDED TO MSTR     DFX00002
002200* 01/05/99   ATOR  Y2K-011  Y2K REVIEW - NO DATE FIELDS IN USE    DFX00003
002300* 06/09/00   LFUE  REQ-0271 LAST TXN DATE DEFAULT REVIEWED        DFX00004
002400* 07/30/04   NVAS  REQ-0398 NUMERIC FIELDS NOW DEFAULT TO ZERO    DFX00005
002500*----------------------------------------------------------------         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SOURCE-COMPUTER. IBM-4341.                                               
002900 OBJECT-COMPUTER. IBM-4341.                                               
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT DLRMAST ASSIGN TO "DLRMAST"                                   
003500         ORGANIZATION IS LINE SEQUENTIAL.                                 
003600     SELECT DLROUT ASSIGN TO "DLROUT"                                     
003700         ORGANIZATION IS LINE SEQUENTIAL.                                 
003800*----------------------------------------------------------------         
003900 DATA DIVISION.                                                           
004000 FILE SECTION.                                                            
004100 FD  DLRMAST                                                              
004200     LABEL RECORD IS STANDARD.                                            
004300 01  DF-RECORD-IN.                                                        
004400     05  DI-NAME             PIC X(30).                                   
004500     05  DI-REGION           PIC X(20).                                   
004600     05  DI-LOCATION         PIC X(30).                                   
004700     05  DI-INITIAL-BUYIN    PIC 9(07).                                   
004800     05  DI-PERCENT-TAKEN    PIC 9(03)V99.                                
004900     05  DI-ASSIGN-CUSTMRS   PIC 9(03).                                   
005000     05  DI-MAX-QUANTITY     PIC 9(05).                                   
005100     05  DI-APPEARANCE       PIC X(40).                                   
005200     05  DI-LOCATN-DETAILS   PIC X(40).                                   
005300     05  DI-COMBAT-INFO      PIC X(40).                                   
005400     05  DI-NOTES            PIC X(40).                                   
005500     05  DI-LAST-TXN-DATE    PIC X(08).                                   
005600     05  FILLER              PIC X(10).                                   
005700 FD  DLROUT                                                               
005800     LABEL RECORD IS STANDARD.                                            
005900 01  DF-RECORD-OUT.                                                       
006000     05  DO-NAME             PIC X(30).                                   
006100     05  DO-REGION           PIC X(20).                                   
006200     05  DO-LOCATION         PIC X(30).                                   
006300     05  DO-INITIAL-BUYIN    PIC 9(07).                                   
006400     05  DO-PERCENT-TAKEN    PIC 9(03)V99.                                
006500     05  DO-ASSIGN-CUSTMRS   PIC 9(03).                                   
006600     05  DO-MAX-QUANTITY     PIC 9(05).                                   
006700     05  DO-APPEARANCE       PIC X(40).                                   
006800     05  DO-LOCATN-DETAILS   PIC X(40).                                   
006900     05  DO-COMBAT-INFO      PIC X(40).                                   
007000     05  DO-NOTES            PIC X(40).                                   
007100     05  DO-LAST-TXN-DATE    PIC X(08).                                   
007200     05  FILLER              PIC X(10).                                   
007300*----------------------------------------------------------------         
007400 WORKING-STORAGE SECTION.                                                 
007500 01  W1-EOF-SWITCHES.                                                     
007600     05  W1-SW-DLRMAST-EOF   PIC 9      COMP.                             
007700         88  W1-DLRMAST-EOF         VALUE 1.                              
007800         88  W1-DLRMAST-NOT-EOF     VALUE 0.                              
007900 77  W1-REC-COUNT            PIC 9(05)  COMP.                             
008000 77  W1-FIELDS-DEFLTED       PIC 9(06)  COMP.                             
008100 77  W1-FLD-DFLT-X REDEFINES W1-FIELDS-DEFLTED                            
008200                             PIC X(04).                                   
008300 01  W1-REC-COUNT-R          PIC 9(05).                                   
008400 01  W1-REC-COUNT-RX REDEFINES W1-REC-COUNT-R                             
008500                             PIC X(05).                                   
008600 01  W1-FLDCNT-R             PIC 9(06).                                   
008700 01  W1-FLDCNT-RX REDEFINES W1-FLDCNT-R                                   
008800                             PIC X(06).                                   
008900 01  W1-TOTALS-LINE          PIC X(60) VALUE SPACES.                      
009000*----------------------------------------------------------------         
009100 PROCEDURE DIVISION.                                                      
009200*----------------------------------------------------------------         
009300 0000-DLRFIX-MAIN.                                                        
009400     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.                              
009500     PERFORM 2000-PROCESS-DEALERS THRU 2000-EXIT.                         
009600     PERFORM 3000-WRITE-REPORT-TOTALS THRU 3000-EXIT.                     
009700     PERFORM 6000-CLOSE-FILES THRU 6000-EXIT.                             
009800     GOBACK.                                                              
009900*----------------------------------------------------------------         
010000 1000-OPEN-FILES.                                                         
010100     OPEN INPUT DLRMAST.                                                  
010200     OPEN OUTPUT DLROUT.                                                  
010300     MOVE 0 TO W1-REC-COUNT.                                              
010400     MOVE 0 TO W1-FIELDS-DEFLTED.                                         
010500     SET W1-DLRMAST-NOT-EOF TO TRUE.                                      
010600 1000-EXIT.                                                               
010700     EXIT.                                                                
010800*----------------------------------------------------------------         
010900 2000-PROCESS-DEALERS.                                                    
011000     PERFORM 2010-READ-DLRMAST THRU 2010-EXIT.                            
011100 2020-PROCESS-LOOP.                                                       
011200     IF W1-DLRMAST-EOF                                                    
011300         GO TO 2000-EXIT.                                                 
011400     ADD 1 TO W1-REC-COUNT.                                               
011500     PERFORM 2100-FIX-DEALER-RECORD THRU 2100-EXIT.                       
011600     WRITE DF-RECORD-OUT.                                                 
011700     PERFORM 2010-READ-DLRMAST THRU 2010-EXIT.                            
011800     GO TO 2020-PROCESS-LOOP.                                             
011900 2000-EXIT.                                                               
012000     EXIT.                                                                
012100*----------------------------------------------------------------         
012200 2010-READ-DLRMAST.                                                       
012300     READ DLRMAST                                                         
012400         AT END SET W1-DLRMAST-EOF TO TRUE.                               
012500 2010-EXIT.                                                               
012600     EXIT.                                                                
012700*----------------------------------------------------------------         
012800* RULE - MISSING-FIELD DEFAULTS FOR ONE DEALER RECORD -                   
012900* BLANK REGION/LOCATION/APPEARANCE/LOCATION-DETAILS/                      
013000* COMBAT-INFO GET A FIXED REPLACEMENT TEXT; NOTES AND                     
013100* LAST TRANSACTION DATE STAY BLANK WHEN NOT ON FILE                       
013200*----------------------------------------------------------------         
013300 2100-FIX-DEALER-RECORD.                                                  
013400     MOVE DI-NAME TO DO-NAME.                                             
013500     MOVE DI-REGION TO DO-REGION.                                         
013600     MOVE DI-LOCATION TO DO-LOCATION.                                     
013700     MOVE DI-INITIAL-BUYIN TO DO-INITIAL-BUYIN.                           
013800     MOVE DI-PERCENT-TAKEN TO DO-PERCENT-TAKEN.                           
013900     MOVE DI-ASSIGN-CUSTMRS TO DO-ASSIGN-CUSTMRS.                         
014000     MOVE DI-MAX-QUANTITY TO DO-MAX-QUANTITY.                             
014100     MOVE DI-APPEARANCE TO DO-APPEARANCE.                                 
014200     MOVE DI-LOCATN-DETAILS TO DO-LOCATN-DETAILS.                         
014300     MOVE DI-COMBAT-INFO TO DO-COMBAT-INFO.                               
014400     MOVE DI-NOTES TO DO-NOTES.                                           
014500     MOVE DI-LAST-TXN-DATE TO DO-LAST-TXN-DATE.                           
014600     IF DO-REGION = SPACES                                                
014700         MOVE "Not Available" TO DO-REGION                                
014800         ADD 1 TO W1-FIELDS-DEFLTED.                                      
014900     IF DO-LOCATION = SPACES                                              
015000         MOVE "Unknown" TO DO-LOCATION                                    
015100         ADD 1 TO W1-FIELDS-DEFLTED.                                      
015200     IF DO-INITIAL-BUYIN = ZERO OR DO-INITIAL-BUYIN = SPACES              
015300         MOVE 0 TO DO-INITIAL-BUYIN                                       
015400         ADD 1 TO W1-FIELDS-DEFLTED.                                      
015500     IF DO-PERCENT-TAKEN = ZERO OR DO-PERCENT-TAKEN = SPACES              
015600         MOVE 0 TO DO-PERCENT-TAKEN                                       
015700         ADD 1 TO W1-FIELDS-DEFLTED.                                      
015800     IF DO-ASSIGN-CUSTMRS = ZERO OR DO-ASSIGN-CUSTMRS = SPACES            
015900         MOVE 0 TO DO-ASSIGN-CUSTMRS                                      
016000         ADD 1 TO W1-FIELDS-DEFLTED.                                      
016100     IF DO-MAX-QUANTITY = ZERO OR DO-MAX-QUANTITY = SPACES                
016200         MOVE 0 TO DO-MAX-QUANTITY                                        
016300         ADD 1 TO W1-FIELDS-DEFLTED.                                      
016400     IF DO-APPEARANCE = SPACES                                            
016500         MOVE "No appearance information available" TO                    
016600             DO-APPEARANCE                                                
016700         ADD 1 TO W1-FIELDS-DEFLTED.                                      
016800     IF DO-LOCATN-DETAILS = SPACES                                        
016900         MOVE "No location details available" TO                          
017000             DO-LOCATN-DETAILS                                            
017100         ADD 1 TO W1-FIELDS-DEFLTED.                                      
017200     IF DO-COMBAT-INFO = SPACES                                           
017300         MOVE "No combat information available" TO                        
017400             DO-COMBAT-INFO                                               
017500         ADD 1 TO W1-FIELDS-DEFLTED.                                      
017600 2100-EXIT.                                                               
017700     EXIT.                                                                
017800*----------------------------------------------------------------         
017900 3000-WRITE-REPORT-TOTALS.                                                
018000     MOVE W1-REC-COUNT TO W1-REC-COUNT-R.                                 
018100     MOVE W1-FIELDS-DEFLTED TO W1-FLDCNT-R.                               
018200     STRING "DLRFIX - RECORDS PROCESSED "                                 
018300         W1-REC-COUNT-R                                                   
018400         " - FIELDS DEFAULTED "                                           
018500         W1-FLDCNT-R                                                      
018600         DELIMITED BY SIZE INTO W1-TOTALS-LINE.                           
018700     DISPLAY W1-TOTALS-LINE UPON CONSOLE.                                 
018800 3000-EXIT.                                                               
018900     EXIT.                                                                
019000*----------------------------------------------------------------         
019100 6000-CLOSE-FILES.                                                        
019200     CLOSE DLRMAST.                                                       
019300     CLOSE DLROUT.                                                        
019400 6000-EXIT.                                                               
019500     EXIT.                                                                
